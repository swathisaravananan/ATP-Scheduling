000100        IDENTIFICATION DIVISION.                                          
000200        PROGRAM-ID.  ATPRPT.                                              
000300        AUTHOR.  S. KOWALSKI.                                             
000400        INSTALLATION.  MIDLAND STATE UNIVERSITY - REGISTRAR ATP.          
000500        DATE-WRITTEN.  MAY 1987.                                          
000600        DATE-COMPILED.                                                    
000700        SECURITY.  CONFIDENTIAL - STUDENT DATA, FERPA RESTRICTED.         
000800*                                                                         
000900*    ATPRPT - ALTERNATIVE TESTING PROGRAM, RESULTS REPORT                 
001000*                                                                         
001100*    LAST STEP OF THE ATP JOB STREAM.  READS THE ROOM-ASSIGNMENT          
001200*    WORK FILE BUILT BY ATPRUM AND PRINTS THE RUN'S RESULTS -             
001300*    A HEADING, A SUMMARY OF HOW MANY REQUESTS WERE PROCESSED,            
001400*    SCHEDULED, ASSIGNED AND LEFT UNASSIGNED, AND A ONE-LINE              
001500*    EXCEPTION FOR EVERY RECORD THAT DID NOT END UP WITH A ROOM.          
001600*    THIS IS THE SHEET THE TESTING CENTER ACTUALLY WORKS FROM             
001700*    EACH FINALS WEEK - IF THE EXCEPTION LIST IS EMPTY THE RUN            
001800*    IS CLEAN AND THE ROOM-ASSIGNMENT FILE CAN GO STRAIGHT TO             
001900*    THE PROCTORS.                                                        
002000*                                                                         
002100*    CHANGE LOG                                                           
002200*    870512 SK  ORIGINAL PROGRAM                                          
002300*    881117 RV  ADDED THE DISTINCT-ROOMS-USED COUNT TO THE                
002400*               SUMMARY - THE TESTING CENTER WANTED TO SEE IT             
002500*               ON THE PRINTOUT INSTEAD OF COUNTING BY HAND               
002600*               OFF THE ASSIGNMENT LISTING (HD-0290)                      
002700*    900306 RV  EXCEPTION LINE NOW SHOWS SCHED-STATUS AS WELL             
002800*               AS ASSIGN-STATUS - PROCTORS COULD NOT TELL A              
002900*               "NEVER SCHEDULED" CASE FROM A "NO ROOM" CASE              
003000*    931028 RV  NO LOGIC CHANGE - RECOMPILED UNDER COBOL-85,              
003100*               ADDED END-READ/END-IF SCOPE TERMINATORS                   
003200*    980811 JB  Y2K REVIEW - NO DATE WINDOWING IN THIS PROGRAM,           
003300*               RUN-DATE BANNER USES THE FULL 4-DIGIT YEAR                
003400*    990420 JB  NO LOGIC CHANGE - HEADER BROUGHT IN LINE WITH             
003500*               THE REGISTRAR SHOP STANDARD (PR99-118)                    
003600*    20030714 MT  "ALL STUDENTS ASSIGNED TO ROOMS" LINE ADDED             
003700*                 FOR A CLEAN RUN - THE OLD PRINTOUT LEFT THE             
003800*                 EXCEPTION SECTION BLANK AND THE TESTING                 
003900*                 CENTER KEPT ASKING IF THE REPORT HAD RUN                
004000*                 CORRECTLY (HD-3390)                                     
004100*    20040308 MT  NO LOGIC CHANGE - EXCEPTION FLAG AND ROOM-              
004200*                 TABLE SEARCH INDEX PULLED OUT TO STANDALONE             
004300*                 77-LEVELS, THEY ARE SET OR TESTED ON EVERY              
004400*                 ASSIGNMENT RECORD READ, NOT JUST ONCE PER               
004500*                 RUN (HD-3501)                                           
004600*                                                                         
004700        ENVIRONMENT DIVISION.                                             
004800        CONFIGURATION SECTION.                                            
004900        SOURCE-COMPUTER.  IBM-AT.                                         
005000        OBJECT-COMPUTER.  IBM-AT.                                         
005100        SPECIAL-NAMES.                                                    
005200            C01 IS TOP-OF-FORM.                                           
005300*    ATPWK3DD IS THE ROOM-ASSIGNMENT WORK FILE BUILT BY ATPRUM;           
005400*    RPTDD IS THE PRINTED REPORT - A STANDARD 132-BYTE PRINT              
005500*    LINE FILE, NO CARRIAGE-CONTROL BYTE, TOP-OF-FORM HANDLED             
005600*    BY THE SPECIAL-NAMES C01 CONDITION ABOVE.                            
005700        INPUT-OUTPUT SECTION.                                             
005800        FILE-CONTROL.                                                     
005900            SELECT ASSIGN-FILE ASSIGN TO "ATPWK3DD"                       
006000                ORGANIZATION IS LINE SEQUENTIAL                           
006100                ACCESS MODE IS SEQUENTIAL                                 
006200                FILE STATUS IS WS-ASSIGN-STATUS.                          
006300            SELECT REPORT-FILE ASSIGN TO "RPTDD"                          
006400                ORGANIZATION IS LINE SEQUENTIAL                           
006500                ACCESS MODE IS SEQUENTIAL                                 
006600                FILE STATUS IS WS-REPORT-STATUS.                          
006700*                                                                         
006800        DATA DIVISION.                                                    
006900        FILE SECTION.                                                     
007000*                                                                         
007100*    ONE ROOM-ASSIGNMENT RESULT ROW PER EXAM - THE SAME LAYOUT            
007200*    ATPRUM WROTE, READ HERE UNCHANGED.                                   
007300        FD  ASSIGN-FILE                                                   
007400            LABEL RECORDS ARE STANDARD                                    
007500            RECORDING MODE IS F.                                          
007600        COPY ASGREC.                                                      
007700*                                                                         
007800*    THE REPORT FD HAS NO COPYBOOK - A PRINT FILE THIS SIMPLE             
007900*    IS JUST ONE 132-BYTE RECORD AREA, MOVED INTO FROM WHICHEVER          
008000*    PRINT-LINE GROUP BELOW IS IN USE AT THE TIME.                        
008100        FD  REPORT-FILE                                                   
008200            LABEL RECORDS ARE STANDARD                                    
008300            RECORDING MODE IS F.                                          
008400        01  RPT-LINE                       PIC X(132).                    
008500*                                                                         
008600        WORKING-STORAGE SECTION.                                          
008700*                                                                         
008800*    FILE-STATUS BYTES FOR THE TWO FILES THIS STEP TOUCHES.               
008900        01  WS-ASSIGN-STATUS            PIC X(2).                         
009000            88  WS-ASSIGN-OK                VALUE "00".                   
009100            88  WS-ASSIGN-EOF                VALUE "10".                  
009200        01  WS-REPORT-STATUS            PIC X(2).                         
009300            88  WS-REPORT-OK                 VALUE "00".                  
009400*                                                                         
009500        01  WS-EOF-SWITCHES.                                              
009600            02  WS-EOF-ASSIGN           PIC X       VALUE "N".            
009700                88  WS-ASSIGN-DONE           VALUE "Y".                   
009800            02  FILLER                  PIC XX      VALUE SPACES.         
009900*                                                                         
010000*    WS-EXCEPTION-SW IS SET AT MOST ONCE PER RUN (THE FIRST               
010100*    UNASSIGNED RECORD TURNS IT ON) BUT IS TESTED IN 5000 TO              
010200*    DECIDE BETWEEN THE ALL-CLEAR LINE AND THE FULL DETAIL                
010300*    PASS - IMPORTANT ENOUGH TO STAND ALONE RATHER THAN RIDE              
010400*    INSIDE THE EOF-SWITCH GROUP.                                         
010500        77  WS-EXCEPTION-SW         PIC X       VALUE "N".                
010600            88  WS-HAS-EXCEPTIONS        VALUE "Y".                       
010700*                                                                         
010800        01  WS-COUNTERS.                                                  
010900            02  WS-PROCESSED-COUNT      PIC 9(6)  COMP VALUE ZERO.        
011000            02  WS-SCHEDULED-COUNT      PIC 9(6)  COMP VALUE ZERO.        
011100            02  WS-NOSCHED-COUNT        PIC 9(6)  COMP VALUE ZERO.        
011200            02  WS-ASSIGNED-COUNT       PIC 9(6)  COMP VALUE ZERO.        
011300            02  WS-UNASSIGNED-COUNT     PIC 9(6)  COMP VALUE ZERO.        
011400            02  WS-LINE-COUNT           PIC 9(3)  COMP VALUE ZERO.        
011500            02  FILLER                  PIC X         VALUE SPACE.        
011600*                                                                         
011700*    DISTINCT-ROOMS-USED IS BUILT FROM A SMALL IN-MEMORY TABLE            
011800*    OF ROOM NAMES SEEN SO FAR ON THE ASSIGNMENT FILE - THIS              
011900*    PROGRAM DOES NOT RE-READ ATPRUM'S ROOM TABLE, THE ROOM               
012000*    NAME IS CARRIED RIGHT ON THE ASSIGNMENT RECORD.                      
012100*                                                                         
012200        01  WS-ROOM-SEEN-TABLE.                                           
012300            02  WS-ROOM-SEEN-ENTRY  OCCURS 500 TIMES                      
012400                                    PIC X(12).                            
012500        01  WS-ROOM-SEEN-COUNT          PIC 9(4)  COMP VALUE ZERO.        
012600*                                                                         
012700*    WS-ROOM-SEEN-IX DRIVES THE LINEAR SEARCH IN 2010 ONCE PER            
012800*    ASSIGNED RECORD READ - A HIGH-TRAFFIC SUBSCRIPT, NOT A               
012900*    ONE-TIME WORK FIELD, SO IT GETS ITS OWN 77-LEVEL.                    
013000        77  WS-ROOM-SEEN-IX             PIC 9(4)  COMP VALUE ZERO.        
013100        01  WS-ROOM-FOUND-SW            PIC X         VALUE "N".          
013200            88  WS-ROOM-FOUND               VALUE "Y".                    
013300*                                                                         
013400*    THE SYSTEM DATE COMES BACK TWO-DIGIT-YEAR - WINDOWED TO A            
013500*    FULL CENTURY IN 0000-MAIN-LINE BEFORE IT GOES ON THE                 
013600*    REPORT BANNER, THE SAME PIVOT-ON-50 RULE USED EVERYWHERE             
013700*    ELSE IN THE ATP SUITE.                                               
013800        01  WS-RUN-DATE.                                                  
013900            02  WS-RUN-YY               PIC 9(2).                         
014000            02  WS-RUN-MM               PIC 9(2).                         
014100            02  WS-RUN-DD               PIC 9(2).                         
014200        01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE                         
014300                                    PIC 9(6).                             
014400        01  WS-RUN-CCYY                 PIC 9(4).                         
014500*                                                                         
014600*    HEADING LINE, BUILT ONCE PER RUN.  REDEFINES THE SAME 132            
014700*    BYTES AS A DIVIDER LINE OF FILL CHARACTER SO THE BANNER              
014800*    AND THE RULE UNDER IT SHARE ONE DECLARATION, THE SAME WAY            
014900*    THIS SHOP HAS ALWAYS BUILT A FIXED REPORT BANNER - ONE               
015000*    AREA FOR TEXT AND FOR THE BOX-DRAWING RULE UNDER IT.                 
015100*                                                                         
015200        01  WS-HEAD-LINE-1.                                               
015300            02  FILLER              PIC X(40) VALUE SPACES.               
015400            02  FILLER              PIC X(25)                             
015500                VALUE "ATP EXAM ROOM ASSIGNMENT".                         
015600            02  FILLER              PIC X(67) VALUE SPACES.               
015700        01  WS-HEAD-LINE-1-R REDEFINES WS-HEAD-LINE-1                     
015800                                    PIC X(132).                           
015900        01  WS-HEAD-LINE-2.                                               
016000            02  FILLER              PIC X(30) VALUE SPACES.               
016100            02  FILLER              PIC X(10)                             
016200                VALUE "RUN DATE  ".                                       
016300            02  HD-RUN-MM           PIC 99.                               
016400            02  FILLER              PIC X       VALUE "/".                
016500            02  HD-RUN-DD           PIC 99.                               
016600            02  FILLER              PIC X       VALUE "/".                
016700            02  HD-RUN-CCYY         PIC 9(4).                             
016800            02  FILLER              PIC X(82) VALUE SPACES.               
016900*                                                                         
017000*    DOUBLE RULE UNDER THE BANNER, SINGLE DASH RULE UNDER THE             
017100*    SUMMARY SECTION - TWO DIFFERENT FILL CHARACTERS SO THE TWO           
017200*    SECTIONS OF THE REPORT ARE VISUALLY DISTINCT AT A GLANCE.            
017300        01  WS-RULE-LINE.                                                 
017400            02  WS-RULE-FILL        PIC X(132) VALUE ALL "=".             
017500*                                                                         
017600        01  WS-DASH-LINE.                                                 
017700            02  WS-DASH-FILL        PIC X(132) VALUE ALL "-".             
017800*                                                                         
017900        01  WS-SUMMARY-LINE.                                              
018000            02  FILLER              PIC X(10) VALUE SPACES.               
018100            02  SL-CAPTION          PIC X(34) VALUE SPACES.               
018200            02  SL-VALUE            PIC ZZZ,ZZ9.                          
018300            02  FILLER              PIC X(81) VALUE SPACES.               
018400*                                                                         
018500        01  WS-DETAIL-HEAD.                                               
018600            02  FILLER              PIC X(10) VALUE SPACES.               
018700            02  FILLER              PIC X(9)  VALUE "STUDENT  ".          
018800            02  FILLER              PIC X(6)  VALUE "CRN   ".             
018900            02  FILLER              PIC X(22) VALUE                       
019000                "SCHEDULE STATUS       ".                                 
019100            02  FILLER              PIC X(32) VALUE                       
019200                "ASSIGNMENT STATUS               ".                       
019300            02  FILLER              PIC X(53) VALUE SPACES.               
019400*                                                                         
019500*    ONE PRINTED LINE PER EXCEPTION RECORD - STUDENT, CRN, AND            
019600*    BOTH STATUS TEXTS SO THE PROCTOR CAN SEE WHETHER THE                 
019700*    STUDENT WAS NEVER SCHEDULED AT ALL OR WAS SCHEDULED BUT              
019800*    COULD NOT BE GIVEN A ROOM.                                           
019900        01  WS-DETAIL-LINE.                                               
020000            02  FILLER              PIC X(10) VALUE SPACES.               
020100            02  DL-STUDENT-ID       PIC X(9).                             
020200            02  FILLER              PIC X       VALUE SPACE.              
020300            02  DL-CRN              PIC X(5).                             
020400            02  FILLER              PIC X       VALUE SPACE.              
020500            02  DL-SCHED-STATUS     PIC X(20).                            
020600            02  FILLER              PIC X       VALUE SPACE.              
020700            02  DL-ASSIGN-STATUS    PIC X(30).                            
020800            02  FILLER              PIC X(55) VALUE SPACES.               
020900*                                                                         
021000*    GENERAL ONE-LINE FREE-TEXT PRINT AREA - USED FOR THE                 
021100*    EXCEPTION-SECTION TITLE AND FOR THE ALL-CLEAR MESSAGE.               
021200        01  WS-PLAIN-LINE.                                                
021300            02  FILLER              PIC X(10) VALUE SPACES.               
021400            02  PL-TEXT             PIC X(40) VALUE SPACES.               
021500            02  FILLER              PIC X(82) VALUE SPACES.               
021600*                                                                         
021700*    ABEND MESSAGE WORK AREA - THE REDEFINES SPLITS OUT THE               
021800*    CALLING PROGRAM-ID SO 9900-ABEND CAN DISPLAY IT SEPARATE             
021900*    FROM THE FREE-TEXT REASON.                                           
022000        01  WS-ABEND-MSG                PIC X(40) VALUE SPACES.           
022100        01  WS-ABEND-MSG-R REDEFINES WS-ABEND-MSG.                        
022200            02  WS-ABEND-PGM            PIC X(6).                         
022300            02  FILLER                  PIC X(3).                         
022400            02  WS-ABEND-TEXT           PIC X(31).                        
022500*                                                                         
022600        PROCEDURE DIVISION.                                               
022700*                                                                         
022800*    U7 - LAST STEP OF THE JOB STREAM.  TOTALS ARE BUILT ON A             
022900*    FIRST PASS THROUGH ATPWK3 (1000-READ-ASSIGN); THE HEADING            
023000*    AND SUMMARY PRINT FROM THOSE TOTALS; THE EXCEPTION DETAIL,           
023100*    IF ANY, COMES FROM A SECOND PASS STARTED INSIDE 5000.                
023200        0000-MAIN-LINE.                                                   
023300            ACCEPT WS-RUN-DATE FROM DATE.                                 
023400*          WINDOW THE TWO-DIGIT YEAR TO A FULL CENTURY BEFORE IT          
023500*          GOES ON THE PRINTED BANNER.                                    
023600            IF WS-RUN-YY < 50                                             
023700                COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY                    
023800            ELSE                                                          
023900                COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY                    
024000            END-IF.                                                       
024100            PERFORM 0100-OPEN-FILES THRU 0100-EXIT.                       
024200            PERFORM 1000-READ-ASSIGN THRU 1000-EXIT                       
024300                UNTIL WS-ASSIGN-DONE.                                     
024400            PERFORM 3000-PRINT-HEADING THRU 3000-EXIT.                    
024500            PERFORM 4000-PRINT-SUMMARY THRU 4000-EXIT.                    
024600            PERFORM 5000-PRINT-EXCEPTIONS THRU 5000-EXIT.                 
024700            PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.                      
024800            STOP RUN.                                                     
024900*                                                                         
025000*    OPEN BOTH FILES AND PRIME THE READ - ANY BAD OPEN STATUS             
025100*    IS A FATAL ABEND.                                                    
025200        0100-OPEN-FILES.                                                  
025300*          ATPWK3 IS THE ASSIGNMENT WORK FILE ATPRUM LEFT BEHIND -        
025400*          IT IS INPUT ONLY HERE, NEVER REWRITTEN.                        
025500            OPEN INPUT ASSIGN-FILE.                                       
025600            IF NOT WS-ASSIGN-OK                                           
025700                MOVE "COULD NOT OPEN ASSIGN-FILE" TO WS-ABEND-TEXT        
025800                PERFORM 9900-ABEND THRU 9900-EXIT                         
025900            END-IF.                                                       
026000*          PRINTED REPORT IS ALWAYS A FRESH OUTPUT FILE - THIS            
026100*          JOB NEVER APPENDS TO A PRIOR RUN'S REPORT.                     
026200            OPEN OUTPUT REPORT-FILE.                                      
026300            IF NOT WS-REPORT-OK                                           
026400                MOVE "COULD NOT OPEN REPORT-FILE" TO WS-ABEND-TEXT        
026500                PERFORM 9900-ABEND THRU 9900-EXIT                         
026600            END-IF.                                                       
026700*          PRIMING READ FOR THE FIRST-PASS LOOP BELOW.                    
026800            READ ASSIGN-FILE                                              
026900                AT END MOVE "Y" TO WS-EOF-ASSIGN                          
027000            END-READ.                                                     
027100        0100-EXIT.                                                        
027200            EXIT.                                                         
027300*                                                                         
027400*    EACH ASSIGNMENT RECORD IS TOTALLED HERE AS IT IS READ (B9).          
027500*    THE EXCEPTION DETAIL ITSELF IS NOT WRITTEN ON THIS FIRST             
027600*    PASS - 5000-PRINT-EXCEPTIONS RE-READS THE FILE A SECOND              
027700*    TIME AT THE END, THE SAME TWO-PASS SHAPE THIS SHOP HAS               
027800*    ALWAYS USED WHEN A TOTALS PAGE HAS TO PRINT AHEAD OF A               
027900*    DETAIL LISTING TAKEN OFF THE SAME INPUT FILE.                        
028000*                                                                         
028100        1000-READ-ASSIGN.                                                 
028200            ADD 1 TO WS-PROCESSED-COUNT.                                  
028300*          SCHEDULED/NOT-SCHEDULED IS ATPSCH'S VERDICT, CARRIED           
028400*          FORWARD ON THE RECORD; ASSIGNED/UNASSIGNED BELOW IS            
028500*          ATPRUM'S - THE TWO ARE INDEPENDENT COUNTS.                     
028600            IF AS-SCHED-STATUS = "SCHEDULED"                              
028700                ADD 1 TO WS-SCHEDULED-COUNT                               
028800            ELSE                                                          
028900                ADD 1 TO WS-NOSCHED-COUNT                                 
029000            END-IF.                                                       
029100*          ONLY THE LEADING "ASSIGNED" TEXT IS TESTED SO BOTH             
029200*          "ASSIGNED" AND "ASSIGNED (OPT)" (FROM ATPRUM'S TWO             
029300*          DIFFERENT ASSIGNMENT METHODS) COUNT AS A SUCCESS.              
029400            IF AS-ASSIGN-STATUS (1:8) = "ASSIGNED"                        
029500                ADD 1 TO WS-ASSIGNED-COUNT                                
029600                PERFORM 2000-TALLY-ROOM THRU 2000-EXIT                    
029700            ELSE                                                          
029800                ADD 1 TO WS-UNASSIGNED-COUNT                              
029900                MOVE "Y" TO WS-EXCEPTION-SW                               
030000            END-IF.                                                       
030100            READ ASSIGN-FILE                                              
030200                AT END MOVE "Y" TO WS-EOF-ASSIGN                          
030300            END-READ.                                                     
030400        1000-EXIT.                                                        
030500            EXIT.                                                         
030600*                                                                         
030700*    DISTINCT-ROOMS-USED - LINEAR SEARCH OF THE ROOMS SEEN SO             
030800*    FAR, ADD THE ROOM IF IT HAS NOT BEEN SEEN BEFORE ON THIS             
030900*    RUN.  THE TABLE IS SMALL (THE CAMPUS DOES NOT HAVE 500               
031000*    ROOMS) SO A LINEAR SCAN IS NOT WORTH REPLACING.                      
031100*                                                                         
031200        2000-TALLY-ROOM.                                                  
031300            MOVE "N" TO WS-ROOM-FOUND-SW.                                 
031400            PERFORM 2010-CHECK-ONE-ROOM THRU 2010-EXIT                    
031500                VARYING WS-ROOM-SEEN-IX FROM 1 BY 1                       
031600                UNTIL WS-ROOM-SEEN-IX > WS-ROOM-SEEN-COUNT                
031700                    OR WS-ROOM-FOUND.                                     
031800*          NEW ROOM NAME - ADD IT TO THE END OF THE SEEN TABLE.           
031900*          A ROOM ALREADY SEEN THIS RUN DOES NOT BUMP THE COUNT           
032000*          A SECOND TIME.                                                 
032100            IF NOT WS-ROOM-FOUND                                          
032200                ADD 1 TO WS-ROOM-SEEN-COUNT                               
032300                MOVE AS-ASSIGNED-ROOM                                     
032400                    TO WS-ROOM-SEEN-ENTRY (WS-ROOM-SEEN-COUNT)            
032500            END-IF.                                                       
032600        2000-EXIT.                                                        
032700            EXIT.                                                         
032800*                                                                         
032900        2010-CHECK-ONE-ROOM.                                              
033000            IF WS-ROOM-SEEN-ENTRY (WS-ROOM-SEEN-IX)                       
033100                    = AS-ASSIGNED-ROOM                                    
033200                MOVE "Y" TO WS-ROOM-FOUND-SW                              
033300            END-IF.                                                       
033400        2010-EXIT.                                                        
033500            EXIT.                                                         
033600*                                                                         
033700*    TOP-OF-FORM BANNER - RUN DATE PLUS THE TWO RULE/TITLE LINES.         
033800*    ONLY PRINTS ONCE, AHEAD OF THE SUMMARY.                              
033900        3000-PRINT-HEADING.                                               
034000            MOVE WS-RUN-MM TO HD-RUN-MM.                                  
034100            MOVE WS-RUN-DD TO HD-RUN-DD.                                  
034200            MOVE WS-RUN-CCYY TO HD-RUN-CCYY.                              
034300            WRITE RPT-LINE FROM WS-HEAD-LINE-1-R                          
034400                AFTER ADVANCING TOP-OF-FORM.                              
034500            MOVE WS-RULE-LINE TO RPT-LINE.                                
034600            WRITE RPT-LINE AFTER ADVANCING 1 LINE.                        
034700            WRITE RPT-LINE FROM WS-HEAD-LINE-2                            
034800                AFTER ADVANCING 1 LINE.                                   
034900            WRITE RPT-LINE AFTER ADVANCING 1 LINE.                        
035000        3000-EXIT.                                                        
035100            EXIT.                                                         
035200*                                                                         
035300*    SIX TOTALS CARRIED FORWARD FROM THE FIRST-PASS READ LOOP             
035400*    IN 1000-READ-ASSIGN/2000-TALLY-ROOM.  EACH LINE REUSES THE           
035500*    SAME WS-SUMMARY-LINE AREA - CAPTION AND VALUE ARE MOVED IN,          
035600*    THE LINE IS WRITTEN, THEN THE NEXT CAPTION OVERLAYS IT.              
035700        4000-PRINT-SUMMARY.                                               
035800            MOVE "EXAM REQUESTS PROCESSED" TO SL-CAPTION.                 
035900            MOVE WS-PROCESSED-COUNT TO SL-VALUE.                          
036000            WRITE RPT-LINE FROM WS-SUMMARY-LINE                           
036100                AFTER ADVANCING 2 LINES.                                  
036200            MOVE "SCHEDULED" TO SL-CAPTION.                               
036300            MOVE WS-SCHEDULED-COUNT TO SL-VALUE.                          
036400            WRITE RPT-LINE FROM WS-SUMMARY-LINE                           
036500                AFTER ADVANCING 1 LINE.                                   
036600*          SCHEDULED + NOT SCHEDULED ALWAYS FOOTS TO PROCESSED -          
036700*          THAT CROSS-FOOT IS NOT CHECKED HERE, ONLY DISPLAYED.           
036800            MOVE "NOT SCHEDULED" TO SL-CAPTION.                           
036900            MOVE WS-NOSCHED-COUNT TO SL-VALUE.                            
037000            WRITE RPT-LINE FROM WS-SUMMARY-LINE                           
037100                AFTER ADVANCING 1 LINE.                                   
037200            MOVE "ASSIGNED TO A ROOM" TO SL-CAPTION.                      
037300            MOVE WS-ASSIGNED-COUNT TO SL-VALUE.                           
037400            WRITE RPT-LINE FROM WS-SUMMARY-LINE                           
037500                AFTER ADVANCING 1 LINE.                                   
037600            MOVE "UNASSIGNED" TO SL-CAPTION.                              
037700            MOVE WS-UNASSIGNED-COUNT TO SL-VALUE.                         
037800            WRITE RPT-LINE FROM WS-SUMMARY-LINE                           
037900                AFTER ADVANCING 1 LINE.                                   
038000*          WS-ROOM-SEEN-COUNT IS BUILT BY THE LINEAR SEARCH IN            
038100*          2000-TALLY-ROOM/2010-CHECK-ONE-ROOM DURING THE FIRST           
038200*          PASS - IT IS NOT THE SAME COUNT THE ATPRUM DISPLAY             
038300*          PRODUCES AT JOB END, THOUGH THE TWO SHOULD AGREE.              
038400            MOVE "DISTINCT ROOMS USED" TO SL-CAPTION.                     
038500            MOVE WS-ROOM-SEEN-COUNT TO SL-VALUE.                          
038600            WRITE RPT-LINE FROM WS-SUMMARY-LINE                           
038700                AFTER ADVANCING 1 LINE.                                   
038800            MOVE WS-DASH-LINE TO RPT-LINE.                                
038900            WRITE RPT-LINE AFTER ADVANCING 2 LINES.                       
039000        4000-EXIT.                                                        
039100            EXIT.                                                         
039200*                                                                         
039300*    IF THERE WERE NO EXCEPTIONS ON THE FIRST PASS, PRINT THE             
039400*    ONE-LINE ALL-CLEAR AND SKIP THE SECOND PASS ENTIRELY.                
039500*    OTHERWISE CLOSE AND RE-OPEN THE ASSIGNMENT FILE AND READ             
039600*    IT A SECOND TIME FOR THE EXCEPTION DETAIL - THE FILE IS              
039700*    LINE SEQUENTIAL AND CANNOT BE REWOUND ANY OTHER WAY.                 
039800*                                                                         
039900        5000-PRINT-EXCEPTIONS.                                            
040000            MOVE "EXCEPTIONS - NOT ASSIGNED TO A ROOM" TO PL-TEXT.        
040100            WRITE RPT-LINE FROM WS-PLAIN-LINE                             
040200                AFTER ADVANCING 1 LINE.                                   
040300            IF NOT WS-HAS-EXCEPTIONS                                      
040400                MOVE "ALL STUDENTS ASSIGNED TO ROOMS" TO PL-TEXT          
040500                WRITE RPT-LINE FROM WS-PLAIN-LINE                         
040600                    AFTER ADVANCING 2 LINES                               
040700            ELSE                                                          
040800*              SECOND PASS - REOPEN PUTS THE FILE POINTER BACK            
040900*              AT THE TOP SO THE DETAIL LOOP SEES EVERY RECORD            
041000*              AGAIN FROM RECORD ONE.  WS-EOF-ASSIGN MUST BE              
041100*              RESET OR THE LOOP BELOW WOULD NOT EXECUTE.                 
041200                WRITE RPT-LINE FROM WS-DETAIL-HEAD                        
041300                    AFTER ADVANCING 2 LINES                               
041400                CLOSE ASSIGN-FILE                                         
041500                OPEN INPUT ASSIGN-FILE                                    
041600                MOVE "N" TO WS-EOF-ASSIGN                                 
041700                READ ASSIGN-FILE                                          
041800                    AT END MOVE "Y" TO WS-EOF-ASSIGN                      
041900                END-READ                                                  
042000                PERFORM 5010-PRINT-ONE-EXCEPTION THRU 5010-EXIT           
042100                    UNTIL WS-ASSIGN-DONE                                  
042200            END-IF.                                                       
042300        5000-EXIT.                                                        
042400            EXIT.                                                         
042500*                                                                         
042600*    SECOND PASS, ONE RECORD AT A TIME - SKIP ANYTHING THAT DID           
042700*    GET A ROOM, PRINT EVERYTHING THAT DID NOT.  THE PASS-ONE             
042800*    UNASSIGNED COUNT IN 1000-READ-ASSIGN IS NOT RE-USED HERE             
042900*    ON PURPOSE, SO A PRINT-TIME MISMATCH WOULD SHOW UP AS A              
043000*    LINE-COUNT DIFFERENCE SOMEONE WOULD NOTICE.                          
043100        5010-PRINT-ONE-EXCEPTION.                                         
043200            IF AS-ASSIGN-STATUS (1:8) NOT = "ASSIGNED"                    
043300                MOVE AS-STUDENT-ID TO DL-STUDENT-ID                       
043400                MOVE AS-CRN TO DL-CRN                                     
043500                MOVE AS-SCHED-STATUS TO DL-SCHED-STATUS                   
043600                MOVE AS-ASSIGN-STATUS TO DL-ASSIGN-STATUS                 
043700                WRITE RPT-LINE FROM WS-DETAIL-LINE                        
043800                    AFTER ADVANCING 1 LINE                                
043900            END-IF.                                                       
044000            READ ASSIGN-FILE                                              
044100                AT END MOVE "Y" TO WS-EOF-ASSIGN                          
044200            END-READ.                                                     
044300        5010-EXIT.                                                        
044400            EXIT.                                                         
044500*                                                                         
044600*    NORMAL END OF JOB - CLOSE BOTH FILES AND ECHO THE TWO                
044700*    COUNTS OPERATIONS ALWAYS WANTS OFF THE JOB LOG WITHOUT               
044800*    HAVING TO OPEN THE PRINTED REPORT.                                   
044900        0900-CLOSE-FILES.                                                 
045000            CLOSE ASSIGN-FILE.                                            
045100            CLOSE REPORT-FILE.                                            
045200            DISPLAY "ATPRPT - RECORDS PROCESSED  "                        
045300                WS-PROCESSED-COUNT.                                       
045400            DISPLAY "ATPRPT - UNASSIGNED         "                        
045500                WS-UNASSIGNED-COUNT.                                      
045600        0900-EXIT.                                                        
045700            EXIT.                                                         
045800*                                                                         
045900*    ONLY REACHED ON A BAD FILE-STATUS CHECK AT OPEN TIME - SEE           
046000*    0100-OPEN-FILES.  DISPLAYS BOTH STATUS CODES SO THE OPERATOR         
046100*    DOES NOT HAVE TO GUESS WHICH OF THE TWO FILES FAILED.                
046200        9900-ABEND.                                                       
046300            MOVE "ATPRPT" TO WS-ABEND-PGM.                                
046400            DISPLAY "*** " WS-ABEND-PGM " ABEND ***".                     
046500            DISPLAY WS-ABEND-TEXT.                                        
046600            DISPLAY "ASSIGN=" WS-ASSIGN-STATUS                            
046700                    " REPORT=" WS-REPORT-STATUS.                          
046800            STOP RUN.                                                     
046900        9900-EXIT.                                                        
047000            EXIT.                                                         
