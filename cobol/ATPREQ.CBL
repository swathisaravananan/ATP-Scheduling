000100        IDENTIFICATION DIVISION.                                          
000200        PROGRAM-ID.  ATPREQ.                                              
000300        AUTHOR.  S. KOWALSKI.                                             
000400        INSTALLATION.  MIDLAND STATE UNIVERSITY - REGISTRAR ATP.          
000500        DATE-WRITTEN.  APRIL 1987.                                        
000600        DATE-COMPILED.                                                    
000700        SECURITY.  CONFIDENTIAL - STUDENT DATA, FERPA RESTRICTED.         
000800*                                                                         
000900*    ATPREQ - ALTERNATIVE TESTING PROGRAM, EXAM REQUEST BUILDER           
001000*                                                                         
001100*    MERGES THE FACULTY EXAM SIGN-UP FILE (COURSE-FILE), THE              
001200*    ATP STUDENT ACCOMMODATION FILE (STUDENT-FILE) AND THE                
001300*    STUDENT/COURSE ENROLLMENT LINK FILE (ENROLL-FILE) INTO ONE           
001400*    EXAM-REQUEST WORK RECORD PER STUDENT-PER-COURSE, CARRYING            
001500*    THE STUDENT'S EXTENDED EXAM DURATION.  FEEDS ATPSCH.                 
001600*                                                                         
001700*    COURSE-FILE AND STUDENT-FILE ARE LOADED ENTIRELY INTO                
001800*    TABLES BEFORE THE ENROLLMENT FILE IS READ.  ENROLLMENTS              
001900*    THAT DO NOT MATCH A KNOWN STUDENT OR COURSE ARE DROPPED -            
002000*    THIS IS NORMAL (A STUDENT CAN DROP THE COURSE AFTER ATP              
002100*    REGISTRATION BUT BEFORE THE COURSE SIGN-UP FREEZE).                  
002200*                                                                         
002300*    EACH TABLE IS SEARCHED BY A STRAIGHT LINEAR SCAN, NOT A              
002400*    BINARY SEARCH - THE INCOMING FILES ARE NOT GUARANTEED TO             
002500*    BE IN CRN OR STUDENT-ID ORDER, AND AT A FEW THOUSAND ROWS            
002600*    APIECE THE OVERHEAD HAS NEVER SHOWN UP IN A RUN LOG.  IF             
002700*    THAT EVER CHANGES, SORTING THE ENROLLMENT FEED BY CRN ON             
002800*    THE WAY IN AND BINARY-SEARCHING THE COURSE TABLE WOULD BE            
002900*    THE FIRST PLACE TO LOOK.                                             
003000*                                                                         
003100*    CHANGE LOG                                                           
003200*    870405 SK  ORIGINAL PROGRAM - REPLACES THE MANUAL CARD DECK          
003300*               MERGE THE ATP OFFICE RAN EACH MIDTERM                     
003400*    870611 SK  COURSE TABLE RAISED FROM 800 TO 2000 ENTRIES -            
003500*               FALL FINALS SIGN-UP OVERFLOWED THE OLD TABLE              
003600*    880203 RV  STUDENT TABLE RAISED FROM 3000 TO 5000 ENTRIES            
003700*    890517 RV  ADDED ABEND DISPLAY OF THE OFFENDING FILE STATUS          
003800*               ON OPEN FAILURE (HD-0441)                                 
003900*    931028 RV  NO LOGIC CHANGE - RECOMPILED UNDER COBOL-85,              
004000*               ADDED END-READ/END-IF SCOPE TERMINATORS                   
004100*    980811 JB  Y2K REVIEW - ALL DATE FIELDS ON THE ATP FILES             
004200*               ARE ALREADY FULL CCYYMMDD, NO WINDOWING NEEDED            
004300*    990420 JB  NO LOGIC CHANGE - HEADER BROUGHT IN LINE WITH             
004400*               THE REGISTRAR SHOP STANDARD (PR99-118)                    
004500*    20030714 MT  DUPLICATE ENROLLMENT ROWS FOR THE SAME STUDENT          
004600*                 AND CRN NO LONGER RAISE A FALSE REQUEST COUNT           
004700*                 IN THE ATPRPT TOTALS (HD-3390) - SEE ATPRPT             
004800*    20040308 MT  UNMATCHED-ENROLLMENT COUNT NOW DISPLAYED AT             
004900*                 CLOSE SO THE OPERATOR CAN TELL A HIGH DROP              
005000*                 COUNT FROM A FEED PROBLEM WITHOUT A RERUN               
005100*                                                                         
005200        ENVIRONMENT DIVISION.                                             
005300        CONFIGURATION SECTION.                                            
005400        SOURCE-COMPUTER.  IBM-AT.                                         
005500        OBJECT-COMPUTER.  IBM-AT.                                         
005600        SPECIAL-NAMES.                                                    
005700            C01 IS TOP-OF-FORM.                                           
005800        INPUT-OUTPUT SECTION.                                             
005900        FILE-CONTROL.                                                     
006000            SELECT COURSE-FILE ASSIGN TO "COURSEDD"                       
006100                ORGANIZATION IS LINE SEQUENTIAL                           
006200                ACCESS MODE IS SEQUENTIAL                                 
006300                FILE STATUS IS WS-COURSE-STATUS.                          
006400            SELECT STUDENT-FILE ASSIGN TO "STUDNTDD"                      
006500                ORGANIZATION IS LINE SEQUENTIAL                           
006600                ACCESS MODE IS SEQUENTIAL                                 
006700                FILE STATUS IS WS-STUDENT-STATUS.                         
006800            SELECT ENROLL-FILE ASSIGN TO "ENROLLDD"                       
006900                ORGANIZATION IS LINE SEQUENTIAL                           
007000                ACCESS MODE IS SEQUENTIAL                                 
007100                FILE STATUS IS WS-ENROLL-STATUS.                          
007200            SELECT REQUEST-FILE ASSIGN TO "ATPWK1DD"                      
007300                ORGANIZATION IS LINE SEQUENTIAL                           
007400                ACCESS MODE IS SEQUENTIAL                                 
007500                FILE STATUS IS WS-REQUEST-STATUS.                         
007600*                                                                         
007700        DATA DIVISION.                                                    
007800        FILE SECTION.                                                     
007900*                                                                         
008000*    COURSE-FILE - ONE ROW PER CRN, FED BY THE REGISTRAR'S                
008100*    COURSE FILE EACH TERM.  CARRIES THE INSTRUCTOR'S EXAM                
008200*    DATE/TIME/DURATION AND THE WEEKLY MEETING PATTERN USED               
008300*    LATER BY ATPSCH FOR THE TIMETABLE-CONFLICT CHECK (B4).               
008400*                                                                         
008500        FD  COURSE-FILE                                                   
008600            LABEL RECORDS ARE STANDARD                                    
008700            RECORDING MODE IS F.                                          
008800        COPY CRSREC.                                                      
008900*                                                                         
009000*    STUDENT-FILE - ONE ROW PER ATP STUDENT, CARRYING THE NO-             
009100*    MORNING/NO-AFTERNOON FLAGS AND THE EXTENDED-TIME                     
009200*    MULTIPLIER USED BELOW TO COMPUTE RQ-DURATION-MINUTES (B1).           
009300*                                                                         
009400        FD  STUDENT-FILE                                                  
009500            LABEL RECORDS ARE STANDARD                                    
009600            RECORDING MODE IS F.                                          
009700        COPY STUREC.                                                      
009800*                                                                         
009900*    ENROLL-FILE - THE STUDENT/CRN LINK FEED.  DRIVES THE WHOLE           
010000*    RUN - ONE EXAM REQUEST IS BUILT FOR EACH ENROLL-FILE ROW             
010100*    THAT MATCHES BOTH A KNOWN STUDENT AND A KNOWN COURSE.                
010200*                                                                         
010300        FD  ENROLL-FILE                                                   
010400            LABEL RECORDS ARE STANDARD                                    
010500            RECORDING MODE IS F.                                          
010600        COPY ENRREC.                                                      
010700*                                                                         
010800*    REQUEST-FILE - THIS PROGRAM'S OUTPUT, ATPSCH'S INPUT.                
010900*                                                                         
011000        FD  REQUEST-FILE                                                  
011100            LABEL RECORDS ARE STANDARD                                    
011200            RECORDING MODE IS F.                                          
011300        COPY REQREC.                                                      
011400*                                                                         
011500        WORKING-STORAGE SECTION.                                          
011600*                                                                         
011700*    FILE STATUS FIELDS FOR ALL FOUR FILES - THE 88-LEVELS                
011800*    BELOW ONLY NAME THE TWO CODES THIS PROGRAM ACTS ON (GOOD             
011900*    READ, END OF FILE); ANY OTHER CODE FALLS THROUGH TO THE              
012000*    RAW DISPLAY IN 9900-ABEND RATHER THAN GETTING ITS OWN                
012100*    CONDITION NAME.                                                      
012200*                                                                         
012300        01  WS-COURSE-STATUS            PIC X(2).                         
012400            88  WS-COURSE-OK                VALUE "00".                   
012500            88  WS-COURSE-EOF               VALUE "10".                   
012600        01  WS-STUDENT-STATUS           PIC X(2).                         
012700            88  WS-STUDENT-OK               VALUE "00".                   
012800            88  WS-STUDENT-EOF              VALUE "10".                   
012900        01  WS-ENROLL-STATUS            PIC X(2).                         
013000            88  WS-ENROLL-OK                VALUE "00".                   
013100            88  WS-ENROLL-EOF               VALUE "10".                   
013200        01  WS-REQUEST-STATUS           PIC X(2).                         
013300            88  WS-REQUEST-OK               VALUE "00".                   
013400*                                                                         
013500        01  WS-EOF-SWITCHES.                                              
013600            02  WS-EOF-COURSE           PIC X       VALUE "N".            
013700                88  WS-COURSE-DONE          VALUE "Y".                    
013800            02  WS-EOF-STUDENT          PIC X       VALUE "N".            
013900                88  WS-STUDENT-DONE         VALUE "Y".                    
014000            02  WS-EOF-ENROLL           PIC X       VALUE "N".            
014100                88  WS-ENROLL-DONE          VALUE "Y".                    
014200            02  FILLER                  PIC X       VALUE SPACE.          
014300*                                                                         
014400*    WS-FOUND-SWITCH IS SET BY THE TWO LINEAR-SEARCH PARAGRAPHS           
014500*    BELOW AND TESTED BY THE PERFORM ... VARYING THAT DRIVES              
014600*    EACH ONE - IT BELONGS TO NEITHER TABLE, SO IT IS CARRIED             
014700*    STAND-ALONE AS A 77-LEVEL ITEM RATHER THAN BURIED IN A               
014800*    GROUP, THE WAY A PURE WORK SWITCH HAS ALWAYS BEEN CARRIED            
014900*    IN THIS SHOP'S PROGRAMS.                                             
015000*                                                                         
015100        77  WS-FOUND-SWITCH             PIC X       VALUE "N".            
015200            88  WS-FOUND                    VALUE "Y".                    
015300*                                                                         
015400*    WS-CRS-IX AND WS-STU-IX ARE THE LOOP SUBSCRIPTS FOR THE              
015500*    COURSE-TABLE AND STUDENT-TABLE LINEAR SEARCHES BELOW.                
015600*    LIKE WS-FOUND-SWITCH THEY ARE PURE SCRATCH, NOT PART OF              
015700*    ANY RECORD OR COUNTER GROUP, SO THEY TOO ARE 77-LEVEL.               
015800*                                                                         
015900        77  WS-CRS-IX                   PIC 9(4)  COMP VALUE ZERO.        
016000        77  WS-STU-IX                   PIC 9(4)  COMP VALUE ZERO.        
016100*                                                                         
016200*    RUN TOTALS, DISPLAYED AT 0900-CLOSE-FILES AND CHECKED BY             
016300*    THE OPERATOR AGAINST THE REGISTRAR'S OWN ENROLLMENT COUNT.           
016400*                                                                         
016500        01  WS-COUNTERS.                                                  
016600            02  WS-CRS-COUNT        PIC 9(4)  COMP VALUE ZERO.            
016700            02  WS-STU-COUNT        PIC 9(4)  COMP VALUE ZERO.            
016800            02  WS-ENROLL-COUNT     PIC 9(6)  COMP VALUE ZERO.            
016900            02  WS-REQUEST-COUNT    PIC 9(6)  COMP VALUE ZERO.            
017000            02  WS-NOMATCH-COUNT    PIC 9(6)  COMP VALUE ZERO.            
017100            02  FILLER              PIC X     VALUE SPACE.                
017200*                                                                         
017300*    WS-COURSE-TABLE - THE IN-MEMORY IMAGE OF COURSE-FILE,                
017400*    LOADED ONCE AT THE TOP OF THE RUN BY 0200-LOAD-COURSE-TAB            
017500*    AND SEARCHED BY CRN FOR EVERY ENROLLMENT ROW.  THE                   
017600*    REDEFINES BELOW EXISTS SOLELY SO A SHOP UTILITY CAN DUMP             
017700*    THE SIGN-UP OPTION FLAGS ONE BYTE AT A TIME WHEN A COURSE            
017800*    COMES BACK WITH AN UNEXPECTED FLAG COMBINATION - IT IS NOT           
017900*    USED IN THE NORMAL PATH THROUGH THIS PROGRAM.                        
018000*                                                                         
018100        01  WS-COURSE-TABLE.                                              
018200            02  WC-ENTRY OCCURS 2000 TIMES.                               
018300                03  WC-CRN                  PIC X(5).                     
018400                03  WC-CLASS-START-TIME     PIC 9(4).                     
018500                03  WC-CLASS-DAYS           PIC X(7).                     
018600                03  WC-INST-EXAM-DATE       PIC 9(8).                     
018700                03  WC-INST-EXAM-TIME       PIC 9(4).                     
018800                03  WC-INST-EXAM-DURATION   PIC 9(3).                     
018900                03  WC-OPTION-FLAGS         PIC X(8).                     
019000                03  FILLER                  PIC X(1).                     
019100*          THIS REDEFINES IS A DIAGNOSTIC VIEW ONLY - SEE THE             
019200*          NOTE ABOVE THE GROUP.                                          
019300            02  WC-OPTION-FLAGS-R REDEFINES WC-ENTRY                      
019400                    OCCURS 2000 TIMES.                                    
019500                03  FILLER                  PIC X(5).                     
019600                03  FILLER                  PIC X(4).                     
019700                03  FILLER                  PIC X(7).                     
019800                03  FILLER                  PIC X(8).                     
019900                03  FILLER                  PIC X(4).                     
020000                03  FILLER                  PIC X(3).                     
020100                03  WC-OPT-TABLE OCCURS 8 TIMES PIC X.                    
020200                03  FILLER                  PIC X(1).                     
020300*                                                                         
020400*    WS-STUDENT-TABLE - THE IN-MEMORY IMAGE OF STUDENT-FILE,              
020500*    LOADED ONCE AND SEARCHED BY STUDENT ID FOR EVERY                     
020600*    ENROLLMENT ROW.  WX-MULTIPLIER CARRIES THE STUDENT'S                 
020700*    EXTENDED-TIME FACTOR (1.00, 1.50, 2.00 ...) USED IN                  
020800*    0430-WRITE-REQUEST TO COMPUTE THE EXTENDED DURATION (B1).            
020900*                                                                         
021000*    THE TABLE IS SIZED AT 5000 SINCE THE CAMPUS ATP OFFICE               
021100*    HAS NEVER SERVED MORE THAN ABOUT 3200 STUDENTS IN ONE                
021200*    TERM; THE HEADROOM WAS BOUGHT CHEAP WHEN THE TABLE WAS               
021300*    LAST WIDENED (SEE THE 880203 CHANGE-LOG ENTRY ABOVE).                
021400*                                                                         
021500        01  WS-STUDENT-TABLE.                                             
021600            02  WX-ENTRY OCCURS 5000 TIMES.                               
021700                03  WX-STUDENT-ID           PIC X(9).                     
021800                03  WX-NOAM-FLAG            PIC X.                        
021900                03  WX-NOPM-FLAG            PIC X.                        
022000                03  WX-MULTIPLIER           PIC 9V99.                     
022100                03  FILLER                  PIC X(1).                     
022200*                                                                         
022300*    WS-RUN-DATE IS ONLY EVER USED FOR THE OPENING BANNER -               
022400*    UNLIKE ATPDRV AND ATPSCH THIS PROGRAM DOES NOT CALENDAR-             
022500*    VALIDATE IT, SINCE NO DATE ARITHMETIC IS DONE HERE.  THE             
022600*    REDEFINES BELOW LETS THE BANNER LINE TREAT THE WHOLE DATE            
022700*    AS ONE SIX-DIGIT NUMBER RATHER THAN THREE SEPARATE FIELDS.           
022800*                                                                         
022900        01  WS-RUN-DATE.                                                  
023000            02  WS-RUN-YY               PIC 99.                           
023100            02  WS-RUN-MM               PIC 99.                           
023200            02  WS-RUN-DD               PIC 99.                           
023300        01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE                         
023400                                    PIC 9(6).                             
023500*                                                                         
023600*    WS-ABEND-MSG IS FILLED WHOLE BY 0100-OPEN-FILES (THE                 
023700*    PROGRAM NAME AND THE REASON TOGETHER IN ONE LITERAL) AND             
023800*    READ BACK OUT THROUGH THE REDEFINES BELOW SO 9900-ABEND              
023900*    CAN DISPLAY THE PROGRAM NAME AND THE REASON ON SEPARATE              
024000*    LINES WITHOUT EVERY CALLER HAVING TO MOVE THEM SEPARATELY.           
024100*                                                                         
024200        01  WS-ABEND-MSG                PIC X(40).                        
024300        01  WS-ABEND-MSG-R REDEFINES WS-ABEND-MSG.                        
024400            02  WS-ABEND-PGM            PIC X(6).                         
024500            02  FILLER                  PIC X(3).                         
024600            02  WS-ABEND-TEXT           PIC X(31).                        
024700*                                                                         
024800        PROCEDURE DIVISION.                                               
024900*                                                                         
025000*    0000-MAIN-LINE                                                       
025100*    OPENS THE FOUR FILES, LOADS THE COURSE AND STUDENT TABLES            
025200*    IN FULL, THEN DRIVES THE ENROLLMENT FEED ONE ROW AT A TIME           
025300*    THROUGH 0400-BUILD-REQUEST UNTIL ENROLL-FILE IS EXHAUSTED.           
025400*                                                                         
025500        0000-MAIN-LINE.                                                   
025600            ACCEPT WS-RUN-DATE FROM DATE.                                 
025700            DISPLAY "ATPREQ - RUN DATE 19" WS-RUN-DATE-NUM.               
025800            PERFORM 0100-OPEN-FILES THRU 0100-EXIT.                       
025900            PERFORM 0200-LOAD-COURSE-TAB THRU 0200-EXIT                   
026000                UNTIL WS-COURSE-DONE.                                     
026100            PERFORM 0210-LOAD-STUDENT-TAB THRU 0210-EXIT                  
026200                UNTIL WS-STUDENT-DONE.                                    
026300            PERFORM 0300-READ-ENROLL THRU 0300-EXIT.                      
026400            PERFORM 0400-BUILD-REQUEST THRU 0400-EXIT                     
026500                UNTIL WS-ENROLL-DONE.                                     
026600            PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.                      
026700            STOP RUN.                                                     
026800*                                                                         
026900*    0100-OPEN-FILES                                                      
027000*    OPENS ALL FOUR FILES AND ABENDS ON THE FIRST ONE THAT                
027100*    FAILS TO OPEN CLEAN - A MISSING OR MISALLOCATED DD CARD IS           
027200*    ALWAYS A JCL PROBLEM, NEVER SOMETHING THIS PROGRAM CAN               
027300*    WORK AROUND.                                                         
027400*                                                                         
027500        0100-OPEN-FILES.                                                  
027600            OPEN INPUT COURSE-FILE.                                       
027700            IF NOT WS-COURSE-OK                                           
027800                MOVE "ATPREQ - COURSE OPEN ERROR" TO WS-ABEND-MSG         
027900                PERFORM 9900-ABEND THRU 9900-EXIT                         
028000            END-IF.                                                       
028100            OPEN INPUT STUDENT-FILE.                                      
028200            IF NOT WS-STUDENT-OK                                          
028300                MOVE "ATPREQ - STUDENT OPEN ERROR" TO WS-ABEND-MSG        
028400                PERFORM 9900-ABEND THRU 9900-EXIT                         
028500            END-IF.                                                       
028600            OPEN INPUT ENROLL-FILE.                                       
028700            IF NOT WS-ENROLL-OK                                           
028800                MOVE "ATPREQ - ENROLL OPEN ERROR" TO WS-ABEND-MSG         
028900                PERFORM 9900-ABEND THRU 9900-EXIT                         
029000            END-IF.                                                       
029100            OPEN OUTPUT REQUEST-FILE.                                     
029200            IF NOT WS-REQUEST-OK                                          
029300                MOVE "ATPREQ - ATPWK1 OPEN ERROR" TO WS-ABEND-MSG         
029400                PERFORM 9900-ABEND THRU 9900-EXIT                         
029500            END-IF.                                                       
029600        0100-EXIT.                                                        
029700            EXIT.                                                         
029800*                                                                         
029900*    0200-LOAD-COURSE-TAB                                                 
030000*    READS ONE COURSE-FILE ROW AND STACKS IT IN WS-COURSE-TABLE           
030100*    AT THE NEXT FREE SLOT.  CALLED IN A PERFORM ... UNTIL LOOP           
030200*    FROM 0000-MAIN-LINE UNTIL COURSE-FILE IS EXHAUSTED.                  
030300*                                                                         
030400        0200-LOAD-COURSE-TAB.                                             
030500            READ COURSE-FILE                                              
030600                AT END                                                    
030700                    MOVE "Y" TO WS-EOF-COURSE                             
030800                    GO TO 0200-EXIT                                       
030900            END-READ.                                                     
031000*          ONE COURSE-FILE FIELD, ONE TABLE FIELD, NO EDITING             
031100*          OR TRANSLATION - THE COURSE-FILE LAYOUT ALREADY                
031200*          MATCHES WHAT ATPSCH NEEDS TO SEE LATER.                        
031300            ADD 1 TO WS-CRS-COUNT.                                        
031400            MOVE CR-CRN               TO WC-CRN (WS-CRS-COUNT).           
031500            MOVE CR-CLASS-START-TIME  TO WC-CLASS-START-TIME              
031600                                              (WS-CRS-COUNT).             
031700            MOVE CR-CLASS-DAYS        TO WC-CLASS-DAYS                    
031800                                              (WS-CRS-COUNT).             
031900            MOVE CR-INST-EXAM-DATE    TO WC-INST-EXAM-DATE                
032000                                              (WS-CRS-COUNT).             
032100            MOVE CR-INST-EXAM-TIME    TO WC-INST-EXAM-TIME                
032200                                              (WS-CRS-COUNT).             
032300            MOVE CR-INST-EXAM-DURATION                                    
032400                                      TO WC-INST-EXAM-DURATION            
032500                                              (WS-CRS-COUNT).             
032600            MOVE CR-OPTION-FLAGS      TO WC-OPTION-FLAGS                  
032700                                              (WS-CRS-COUNT).             
032800        0200-EXIT.                                                        
032900            EXIT.                                                         
033000*                                                                         
033100*    0210-LOAD-STUDENT-TAB                                                
033200*    SAME SHAPE AS 0200-LOAD-COURSE-TAB ABOVE, ONE ROW OF                 
033300*    STUDENT-FILE PER CALL, STOPPED BY THE PERFORM ... UNTIL IN           
033400*    0000-MAIN-LINE WHEN THE FILE RUNS OUT.                               
033500*                                                                         
033600        0210-LOAD-STUDENT-TAB.                                            
033700            READ STUDENT-FILE                                             
033800                AT END                                                    
033900                    MOVE "Y" TO WS-EOF-STUDENT                            
034000                    GO TO 0210-EXIT                                       
034100            END-READ.                                                     
034200*          SAME FLAT COPY AS 0200-LOAD-COURSE-TAB ABOVE - ONE             
034300*          STUDENT-FILE ROW BECOMES ONE WS-STUDENT-TABLE ENTRY.           
034400            ADD 1 TO WS-STU-COUNT.                                        
034500            MOVE ST-STUDENT-ID  TO WX-STUDENT-ID (WS-STU-COUNT).          
034600            MOVE ST-NOAM-FLAG   TO WX-NOAM-FLAG  (WS-STU-COUNT).          
034700            MOVE ST-NOPM-FLAG   TO WX-NOPM-FLAG  (WS-STU-COUNT).          
034800            MOVE ST-MULTIPLIER  TO WX-MULTIPLIER (WS-STU-COUNT).          
034900        0210-EXIT.                                                        
035000            EXIT.                                                         
035100*                                                                         
035200*    0300-READ-ENROLL                                                     
035300*    READS THE NEXT ENROLL-FILE ROW.  CALLED ONCE TO PRIME THE            
035400*    LOOP IN 0000-MAIN-LINE AND ONCE MORE AT THE BOTTOM OF                
035500*    0400-BUILD-REQUEST, THE USUAL PRIMING-READ SHAPE.                    
035600*                                                                         
035700        0300-READ-ENROLL.                                                 
035800            READ ENROLL-FILE                                              
035900                AT END                                                    
036000                    MOVE "Y" TO WS-EOF-ENROLL                             
036100                    GO TO 0300-EXIT                                       
036200            END-READ.                                                     
036300            ADD 1 TO WS-ENROLL-COUNT.                                     
036400        0300-EXIT.                                                        
036500            EXIT.                                                         
036600*                                                                         
036700*    0400-BUILD-REQUEST                                                   
036800*    FOR ONE ENROLLMENT ROW, LOOKS UP THE STUDENT AND THE                 
036900*    COURSE IN THEIR RESPECTIVE TABLES.  IF BOTH ARE FOUND, AN            
037000*    EXAM-REQUEST ROW IS WRITTEN; IF EITHER IS MISSING THE                
037100*    ENROLLMENT IS COUNTED AS UNMATCHED AND SILENTLY SKIPPED -            
037200*    SEE THE HEADER COMMENT ABOVE ON WHY THIS IS EXPECTED.                
037300*                                                                         
037400        0400-BUILD-REQUEST.                                               
037500            MOVE "N" TO WS-FOUND-SWITCH.                                  
037600            PERFORM 0410-FIND-STUDENT THRU 0410-EXIT                      
037700                VARYING WS-STU-IX FROM 1 BY 1                             
037800                UNTIL WS-STU-IX > WS-STU-COUNT OR WS-FOUND.               
037900            IF WS-FOUND                                                   
038000                MOVE "N" TO WS-FOUND-SWITCH                               
038100                PERFORM 0420-FIND-COURSE THRU 0420-EXIT                   
038200                    VARYING WS-CRS-IX FROM 1 BY 1                         
038300                    UNTIL WS-CRS-IX > WS-CRS-COUNT OR WS-FOUND            
038400                IF WS-FOUND                                               
038500                    PERFORM 0430-WRITE-REQUEST THRU 0430-EXIT             
038600                ELSE                                                      
038700                    ADD 1 TO WS-NOMATCH-COUNT                             
038800                END-IF                                                    
038900            ELSE                                                          
039000                ADD 1 TO WS-NOMATCH-COUNT                                 
039100            END-IF.                                                       
039200            PERFORM 0300-READ-ENROLL THRU 0300-EXIT.                      
039300        0400-EXIT.                                                        
039400            EXIT.                                                         
039500*                                                                         
039600*    0410-FIND-STUDENT                                                    
039700*    ONE STEP OF THE LINEAR SEARCH OVER WS-STUDENT-TABLE,                 
039800*    DRIVEN BY THE PERFORM ... VARYING IN 0400-BUILD-REQUEST.             
039900*                                                                         
040000        0410-FIND-STUDENT.                                                
040100*          ONE COMPARE PER CALL - THE VARYING CLAUSE IN                   
040200*          0400-BUILD-REQUEST STOPS THE MOMENT A MATCH IS SET.            
040300            IF EN-STUDENT-ID = WX-STUDENT-ID (WS-STU-IX)                  
040400                MOVE "Y" TO WS-FOUND-SWITCH                               
040500            END-IF.                                                       
040600        0410-EXIT.                                                        
040700            EXIT.                                                         
040800*                                                                         
040900*    0420-FIND-COURSE                                                     
041000*    ONE STEP OF THE LINEAR SEARCH OVER WS-COURSE-TABLE, SAME             
041100*    SHAPE AS 0410-FIND-STUDENT ABOVE BUT KEYED ON CRN.                   
041200*                                                                         
041300        0420-FIND-COURSE.                                                 
041400*          SAME SHAPE AS 0410-FIND-STUDENT ABOVE BUT ONLY EVER            
041500*          CALLED AFTER THE STUDENT HALF OF THE MATCH SUCCEEDS.           
041600            IF EN-CRN = WC-CRN (WS-CRS-IX)                                
041700                MOVE "Y" TO WS-FOUND-SWITCH                               
041800            END-IF.                                                       
041900        0420-EXIT.                                                        
042000            EXIT.                                                         
042100*                                                                         
042200*    0430-WRITE-REQUEST                                                   
042300*    BUILDS ONE EXAM-REQUEST ROW FROM THE MATCHED STUDENT AND             
042400*    COURSE TABLE ENTRIES AND WRITES IT TO REQUEST-FILE.                  
042500*                                                                         
042600*    B1 - EXTENDED DURATION, ROUNDED HALF-UP TO A WHOLE MINUTE.           
042700*    FIXED-POINT COMPUTE, NO FLOATING POINT - THE INSTRUCTOR'S            
042800*    EXAM DURATION (WHOLE MINUTES) TIMES THE STUDENT'S                    
042900*    ACCOMMODATION MULTIPLIER (1.00, 1.50 OR 2.00) GIVES THE              
043000*    MINUTES THIS STUDENT IS ENTITLED TO SIT THE EXAM FOR.                
043100*                                                                         
043200        0430-WRITE-REQUEST.                                               
043300            INITIALIZE RQ-REQUEST-RECORD.                                 
043400            MOVE EN-STUDENT-ID TO RQ-STUDENT-ID.                          
043500            MOVE EN-CRN        TO RQ-CRN.                                 
043600            MOVE WC-CLASS-START-TIME (WS-CRS-IX)                          
043700                               TO RQ-CLASS-START-TIME.                    
043800            MOVE WC-CLASS-DAYS (WS-CRS-IX)                                
043900                               TO RQ-CLASS-DAYS.                          
044000            MOVE WC-INST-EXAM-DATE (WS-CRS-IX)                            
044100                               TO RQ-INST-EXAM-DATE.                      
044200            MOVE WC-INST-EXAM-TIME (WS-CRS-IX)                            
044300                               TO RQ-INST-EXAM-TIME.                      
044400            MOVE WC-INST-EXAM-DURATION (WS-CRS-IX)                        
044500                               TO RQ-INST-EXAM-DURATION.                  
044600            MOVE WC-OPTION-FLAGS (WS-CRS-IX)                              
044700                               TO RQ-OPTION-FLAGS.                        
044800            MOVE WX-NOAM-FLAG (WS-STU-IX) TO RQ-NOAM-FLAG.                
044900            MOVE WX-NOPM-FLAG (WS-STU-IX) TO RQ-NOPM-FLAG.                
045000*          SEE THE B1 NOTE ABOVE THIS PARAGRAPH - ROUNDED                 
045100*          BECAUSE THE ROOM SCHEDULE BELOW WORKS IN WHOLE                 
045200*          MINUTES, NOT FRACTIONAL ONES.                                  
045300            COMPUTE RQ-DURATION-MINUTES ROUNDED =                         
045400                WC-INST-EXAM-DURATION (WS-CRS-IX) *                       
045500                WX-MULTIPLIER (WS-STU-IX).                                
045600            WRITE RQ-REQUEST-RECORD.                                      
045700            ADD 1 TO WS-REQUEST-COUNT.                                    
045800        0430-EXIT.                                                        
045900            EXIT.                                                         
046000*                                                                         
046100*    0900-CLOSE-FILES                                                     
046200*    CLOSES ALL FOUR FILES AND DISPLAYS THE RUN TOTALS THE                
046300*    OPERATOR CHECKS AGAINST THE REGISTRAR'S ENROLLMENT COUNT             
046400*    BEFORE SIGNING OFF ON THE ATPSCH STEP.                               
046500*                                                                         
046600        0900-CLOSE-FILES.                                                 
046700*          NO FILE STATUS CHECK ON ANY OF THE FOUR CLOSES BELOW           
046800*          - A CLOSE FAILS ONLY IF THE FILE WAS NEVER OPENED,             
046900*          WHICH CANNOT HAPPEN HERE SINCE 0100-OPEN-FILES WOULD           
047000*          HAVE ALREADY ABENDED THE RUN.                                  
047100            CLOSE COURSE-FILE.                                            
047200            CLOSE STUDENT-FILE.                                           
047300            CLOSE ENROLL-FILE.                                            
047400            CLOSE REQUEST-FILE.                                           
047500            DISPLAY "ATPREQ - ENROLL READ   " WS-ENROLL-COUNT.            
047600            DISPLAY "ATPREQ - REQ WRITTEN   " WS-REQUEST-COUNT.           
047700            DISPLAY "ATPREQ - UNMATCHED     " WS-NOMATCH-COUNT.           
047800        0900-EXIT.                                                        
047900            EXIT.                                                         
048000*                                                                         
048100*    9900-ABEND                                                           
048200*    COMMON ABEND EXIT - DISPLAYS THE PROGRAM NAME, THE MESSAGE           
048300*    THE CALLING PARAGRAPH MOVED TO WS-ABEND-MSG, AND ALL FOUR            
048400*    FILE STATUS CODES SO THE OPERATOR CAN SEE AT A GLANCE                
048500*    WHICH FILE FAILED TO OPEN WITHOUT DIGGING THROUGH A DUMP.            
048600*                                                                         
048700        9900-ABEND.                                                       
048800            MOVE "ATPREQ" TO WS-ABEND-PGM.                                
048900            DISPLAY "*** " WS-ABEND-PGM " ABEND ***".                     
049000            DISPLAY WS-ABEND-TEXT.                                        
049100            DISPLAY "COURSE=" WS-COURSE-STATUS                            
049200                    " STUDENT=" WS-STUDENT-STATUS                         
049300                    " ENROLL=" WS-ENROLL-STATUS                           
049400                    " REQUEST=" WS-REQUEST-STATUS.                        
049500            STOP RUN.                                                     
049600        9900-EXIT.                                                        
049700            EXIT.                                                         
