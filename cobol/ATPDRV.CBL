000100        IDENTIFICATION DIVISION.                                          
000200        PROGRAM-ID.  ATPDRV.                                              
000300        AUTHOR.  S. KOWALSKI.                                             
000400        INSTALLATION.  MIDLAND STATE UNIVERSITY - REGISTRAR ATP.          
000500        DATE-WRITTEN.  APRIL 1987.                                        
000600        DATE-COMPILED.                                                    
000700        SECURITY.  CONFIDENTIAL - STUDENT DATA, FERPA RESTRICTED.         
000800*                                                                         
000900*    ATPDRV - ALTERNATIVE TESTING PROGRAM, JOB STREAM DRIVER              
001000*                                                                         
001100*    RUNS THE FOUR ATP STEPS IN ORDER - ATPREQ BUILDS THE EXAM            
001200*    REQUEST WORK FILE, ATPSCH SLOTS EACH REQUEST INTO A DATE             
001300*    AND TIME, ATPRUM ASSIGNS A ROOM TO EACH SCHEDULED EXAM,              
001400*    AND ATPRPT PRINTS THE RESULTS.  EACH STEP IS A SEPARATE              
001500*    COMPILE, CHAINED HERE BY A DYNAMIC CALL OFF A DATA ITEM              
001600*    HOLDING THE PROGRAM NAME, THE SAME WAY THE OLD                       
001700*    REGISTRATION-OFFICE OPERATOR MENU CHAINED INTO ITS OWN               
001800*    SUB-PROGRAMS OFF A MENU CHOICE.                                      
001900*                                                                         
002000*    THIS PROGRAM REPLACES THAT MENU WITH A STRAIGHT RUN - NO             
002100*    OPERATOR CHOICE IS NEEDED, THE FOUR STEPS ALWAYS RUN IN              
002200*    THE SAME ORDER FOR A GIVEN TERM'S ATP BATCH.  IF ANY STEP            
002300*    EVER NEEDS TO BE RUN ALONE (A RERUN AFTER A BAD REQUEST              
002400*    FEED, SAY) THE OPERATOR STILL HAS TO GO AROUND THIS DRIVER           
002500*    AND CALL THE ONE STEP DIRECTLY FROM THE JCL - THIS PROGRAM           
002600*    DOES NOT SUPPORT A PARTIAL RUN.                                      
002700*                                                                         
002800*    THE RUN DATE IS VALIDATED AGAINST A TRUE CALENDAR BEFORE             
002900*    ANY STEP IS CALLED AND STAMPED ON THE CONSOLE LOG - THIS             
003000*    IS A LEFTOVER HABIT FROM THE OLD OPERATOR MENU'S DATE-               
003100*    ENTRY SCREEN, KEPT HERE AS A SANITY CHECK ON THE SYSTEM              
003200*    CLOCK SINCE NOBODY TYPES THE DATE IN BY HAND ANY MORE.  IF           
003300*    THE CLOCK EVER COMES BACK WITH AN IMPOSSIBLE DATE (A BAD             
003400*    BATTERY, A MISSET JUMPER ON AN OLD MACHINE) THE WHOLE RUN            
003500*    ABENDS BEFORE ANY WORK FILE IS TOUCHED RATHER THAN LET A             
003600*    GARBAGE DATE RIDE THROUGH FOUR STEPS OF PROCESSING.                  
003700*                                                                         
003800*    CHANGE LOG                                                           
003900*    870405 SK  ORIGINAL PROGRAM                                          
004000*    890517 RV  ABEND ON ANY STEP RETURNING A NON-ZERO RETURN             
004100*               CODE INSTEAD OF RUNNING THE REST OF THE CHAIN             
004200*               BLIND (HD-0441)                                           
004300*    931028 RV  NO LOGIC CHANGE - RECOMPILED UNDER COBOL-85,              
004400*               ADDED END-READ/END-IF SCOPE TERMINATORS                   
004500*    970212 RV  LOG-FILE MADE OPTIONAL SO A TEST RUN WITHOUT AN           
004600*               ATPLOGDD DD CARD DOES NOT ABEND ON OPEN (HD-1187)         
004700*    980811 JB  Y2K REVIEW - CENTURY LEAP-YEAR RULE ADDED TO              
004800*               THE RUN-DATE CALENDAR CHECK (1900 NOT LEAP,               
004900*               2000 IS), SAME FIX MADE IN ATPSCH                         
005000*    990420 JB  NO LOGIC CHANGE - HEADER BROUGHT IN LINE WITH             
005100*               THE REGISTRAR SHOP STANDARD (PR99-118)                    
005200*    20030714 MT  GREEDY-MODE NOTICE ADDED TO THE CONSOLE LOG             
005300*                 SO THE OPERATOR CAN SEE WHICH ROOM-ASSIGNMENT           
005400*                 METHOD ATPRUM USED WITHOUT OPENING THE JCL              
005500*                 TO CHECK THE UPSI SETTING (HD-3390)                     
005600*    20040308 MT  STEP COUNT DISPLAYED AT THE COMPLETION MESSAGE          
005700*                 SO THE OPERATOR CAN CONFIRM ALL FOUR STEPS RAN          
005800*                 WITHOUT SCROLLING BACK THROUGH THE CONSOLE LOG          
005900*                                                                         
006000        ENVIRONMENT DIVISION.                                             
006100        CONFIGURATION SECTION.                                            
006200        SOURCE-COMPUTER.  IBM-AT.                                         
006300        OBJECT-COMPUTER.  IBM-AT.                                         
006400*                                                                         
006500*    UPSI-0 IS SET IN THE JCL TO TELL ATPRUM WHICH ROOM-FITTING           
006600*    METHOD TO USE.  THIS DRIVER DOES NOT ACT ON THE SWITCH - IT          
006700*    ONLY READS IT TO ECHO THE CHOICE TO THE CONSOLE LOG BEFORE           
006800*    ATPRUM IS CALLED, SO THE OPERATOR CAN SEE WHAT IS ABOUT TO           
006900*    HAPPEN WITHOUT OPENING THE JCL DECK.                                 
007000*                                                                         
007100        SPECIAL-NAMES.                                                    
007200            C01 IS TOP-OF-FORM                                            
007300            UPSI-0 ON STATUS IS WS-GREEDY-NOTICE-ON                       
007400                   OFF STATUS IS WS-GREEDY-NOTICE-OFF.                    
007500        INPUT-OUTPUT SECTION.                                             
007600        FILE-CONTROL.                                                     
007700            SELECT OPTIONAL LOG-FILE ASSIGN TO "ATPLOGDD"                 
007800                ORGANIZATION IS LINE SEQUENTIAL                           
007900                ACCESS MODE IS SEQUENTIAL                                 
008000                FILE STATUS IS WS-LOG-STATUS.                             
008100*                                                                         
008200        DATA DIVISION.                                                    
008300        FILE SECTION.                                                     
008400*                                                                         
008500*    LOG-FILE IS A ONE-LINE-PER-STEP AUDIT TRAIL OF WHICH                 
008600*    PROGRAMS THIS DRIVER CALLED AND IN WHAT ORDER.  IT IS                
008700*    OPTIONAL SO A DEVELOPER TEST RUN WITHOUT AN ATPLOGDD DD              
008800*    CARD STILL COMPLETES.                                                
008900*                                                                         
009000        FD  LOG-FILE                                                      
009100            LABEL RECORDS ARE STANDARD                                    
009200            RECORDING MODE IS F.                                          
009300        01  LOG-LINE                    PIC X(80).                        
009400*                                                                         
009500        WORKING-STORAGE SECTION.                                          
009600*                                                                         
009700        01  WS-LOG-STATUS               PIC X(2).                         
009800            88  WS-LOG-OK                   VALUE "00".                   
009900*                                                                         
010000*    WS-STEPS-RUN COUNTS HOW MANY OF THE FOUR STEPS HAVE BEEN             
010100*    CALLED SO FAR THIS RUN.  IT IS A STAND-ALONE SCRATCH                 
010200*    COUNTER, NOT PART OF ANY RECORD, SO IT IS CARRIED AS A               
010300*    77-LEVEL ITEM THE SAME WAY THE SHOP HAS ALWAYS CARRIED A             
010400*    LOOP OR TALLY FIELD THAT BELONGS TO NO GROUP.                        
010500*                                                                         
010600        77  WS-STEPS-RUN                PIC 9(2)  COMP VALUE ZERO.        
010700*                                                                         
010800*    WS-ABEND-SW IS FLIPPED ON BY 9900-ABEND SO THE OPERATOR              
010900*    CAN TELL FROM A CORE DUMP OR A DEBUGGER SNAPSHOT THAT THE            
011000*    ABEND PARAGRAPH WAS REACHED ON PURPOSE RATHER THAN THE RUN           
011100*    FALLING OVER SOMEWHERE ELSE.  ANOTHER STAND-ALONE SWITCH,            
011200*    ANOTHER 77-LEVEL ITEM.                                               
011300*                                                                         
011400        77  WS-ABEND-SW                 PIC X     VALUE "N".              
011500            88  WS-ABEND-OCCURRED           VALUE "Y".                    
011600*                                                                         
011700        01  WS-EOF-SWITCHES.                                              
011800            02  WS-LEAP-SW              PIC X       VALUE "N".            
011900                88  WS-LEAP-YEAR             VALUE "Y".                   
012000            02  WS-DATE-OK-SW           PIC X       VALUE "Y".            
012100                88  WS-DATE-VALID            VALUE "Y".                   
012200            02  FILLER                  PIC X       VALUE SPACE.          
012300*                                                                         
012400*    STEP-CHAIN LINKAGE - THE PROGRAM NAME IS MOVED IN HERE AND           
012500*    CALLED BY CONTENT, RESTATING THE OLD MENU'S "MOVE NAME TO            
012600*    PROG; CALL PROG" IDIOM WITHOUT THE DRIVE-LETTER PREFIX               
012700*    THAT IDIOM CARRIED ON THE OPERATOR'S PC (THIS SHOP'S BATCH           
012800*    PROGRAMS ALL LIVE IN ONE LOAD LIBRARY, THERE IS NO DRIVE-            
012900*    LETTER PATH TO CARRY).  WS-STEP-SEQ-NO IS PURELY FOR THE             
013000*    CONSOLE AND LOG LINE, IT PLAYS NO PART IN THE CALL ITSELF.           
013100*                                                                         
013200        01  WS-STEP-LINKAGE.                                              
013300            02  WS-STEP-PROG            PIC X(8).                         
013400            02  WS-STEP-SEQ-NO          PIC 9(2)  COMP VALUE ZERO.        
013500            02  FILLER                  PIC X(4)  VALUE SPACES.           
013600*                                                                         
013700*    CALENDAR-VALIDITY TABLE, RESTATED FROM THE OLD ENTRY                 
013800*    SCREEN.  DIM(2) IS PATCHED TO 29 FOR A LEAP YEAR BEFORE              
013900*    THE RUN DATE'S DAY-OF-MONTH IS TESTED AGAINST IT.  THE               
014000*    LITERAL IS CARRIED AS A PACKED DIGIT STRING AND READ                 
014100*    THROUGH THE REDEFINES BELOW TWO DIGITS AT A TIME, ONE PAIR           
014200*    PER CALENDAR MONTH, JANUARY FIRST.                                   
014300*                                                                         
014400        01  WS-DIM-LITERAL              PIC X(24)                         
014500            VALUE "312831303130313130313031".                             
014600        01  WS-DIM-TABLE REDEFINES WS-DIM-LITERAL.                        
014700            02  WS-DIM                  PIC 99  OCCURS 12 TIMES.          
014800*                                                                         
014900        01  WS-RUN-DATE.                                                  
015000            02  WS-RUN-YY               PIC 9(2).                         
015100            02  WS-RUN-MM               PIC 9(2).                         
015200            02  WS-RUN-DD               PIC 9(2).                         
015300        01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE                         
015400                                    PIC 9(6).                             
015500        01  WS-RUN-CCYY                 PIC 9(4)  COMP VALUE ZERO.        
015600*                                                                         
015700*    WS-CALC-FIELDS HOLDS THE SCRATCH QUOTIENT AND THE THREE              
015800*    REMAINDERS NEEDED TO TEST A YEAR AGAINST THE 4/100/400               
015900*    LEAP RULE.  NONE OF THESE SURVIVE PAST THE ONE PARAGRAPH             
016000*    THAT USES THEM.                                                      
016100*                                                                         
016200        01  WS-CALC-FIELDS.                                               
016300            02  WS-CALC-TEMP            PIC 9(4)  COMP VALUE ZERO.        
016400            02  WS-CALC-REM4            PIC 9(4)  COMP VALUE ZERO.        
016500            02  WS-CALC-REM100          PIC 9(4)  COMP VALUE ZERO.        
016600            02  WS-CALC-REM400          PIC 9(4)  COMP VALUE ZERO.        
016700            02  FILLER                  PIC X         VALUE SPACE.        
016800*                                                                         
016900*    WS-ABEND-MSG IS BUILT UP BY WHICHEVER PARAGRAPH DETECTS              
017000*    THE ABEND CONDITION, THEN PRINTED BY 9900-ABEND THROUGH              
017100*    THE REDEFINES BELOW SO THE PROGRAM NAME AND THE FREE-TEXT            
017200*    REASON LINE UP IN TWO SEPARATE DISPLAY STATEMENTS.                   
017300*                                                                         
017400        01  WS-ABEND-MSG                PIC X(40) VALUE SPACES.           
017500        01  WS-ABEND-MSG-R REDEFINES WS-ABEND-MSG.                        
017600            02  WS-ABEND-PGM            PIC X(8).                         
017700            02  FILLER                  PIC X(1).                         
017800            02  WS-ABEND-TEXT           PIC X(31).                        
017900*                                                                         
018000        PROCEDURE DIVISION.                                               
018100*                                                                         
018200*    0000-MAIN-LINE                                                       
018300*    VALIDATES THE SYSTEM-CLOCK RUN DATE, OPENS THE STEP LOG,             
018400*    DISPLAYS THE RUN BANNER AND THE GREEDY/OPTIMIZED MODE                
018500*    NOTICE, THEN CALLS THE FOUR ATP STEPS IN THEIR FIXED                 
018600*    ORDER BEFORE CLOSING OUT.                                            
018700*                                                                         
018800        0000-MAIN-LINE.                                                   
018900            ACCEPT WS-RUN-DATE FROM DATE.                                 
019000            PERFORM 0100-VALIDATE-RUN-DATE THRU 0100-EXIT.                
019100            IF NOT WS-DATE-VALID                                          
019200                MOVE "SYSTEM CLOCK DATE FAILED CALENDAR CHECK"            
019300                    TO WS-ABEND-TEXT                                      
019400                PERFORM 9900-ABEND THRU 9900-EXIT                         
019500            END-IF.                                                       
019600            OPEN OUTPUT LOG-FILE.                                         
019700            DISPLAY "ATPDRV - ATP BATCH RUN STARTING - "                  
019800                WS-RUN-MM "/" WS-RUN-DD "/" WS-RUN-CCYY.                  
019900*                                                                         
020000*    THE UPSI-0 NOTICE BELOW IS INFORMATIONAL ONLY - ATPRUM               
020100*    READS THE SAME JCL-LEVEL SWITCH ITSELF WHEN IT RUNS, THIS            
020200*    DRIVER DOES NOT PASS THE CHOICE ALONG ON THE CALL.                   
020300*                                                                         
020400            IF WS-GREEDY-NOTICE-ON                                        
020500                DISPLAY "ATPDRV - ATPRUM WILL USE GREEDY MODE"            
020600            ELSE                                                          
020700                DISPLAY "ATPDRV - ATPRUM WILL USE OPTIMIZED MODE"         
020800            END-IF.                                                       
020900*                                                                         
021000*    STEP 1 - BUILD THE EXAM REQUEST WORK FILE.                           
021100*                                                                         
021200            MOVE "ATPREQ" TO WS-STEP-PROG.                                
021300            MOVE 1 TO WS-STEP-SEQ-NO.                                     
021400            PERFORM 0200-RUN-ONE-STEP THRU 0200-EXIT.                     
021500*                                                                         
021600*    STEP 2 - SLOT EACH REQUEST INTO A DATE AND TIME.                     
021700*                                                                         
021800            MOVE "ATPSCH" TO WS-STEP-PROG.                                
021900            MOVE 2 TO WS-STEP-SEQ-NO.                                     
022000            PERFORM 0200-RUN-ONE-STEP THRU 0200-EXIT.                     
022100*                                                                         
022200*    STEP 3 - ASSIGN A ROOM TO EACH SCHEDULED EXAM.                       
022300*                                                                         
022400            MOVE "ATPRUM" TO WS-STEP-PROG.                                
022500            MOVE 3 TO WS-STEP-SEQ-NO.                                     
022600            PERFORM 0200-RUN-ONE-STEP THRU 0200-EXIT.                     
022700*                                                                         
022800*    STEP 4 - PRINT THE RESULTS.                                          
022900*                                                                         
023000            MOVE "ATPRPT" TO WS-STEP-PROG.                                
023100            MOVE 4 TO WS-STEP-SEQ-NO.                                     
023200            PERFORM 0200-RUN-ONE-STEP THRU 0200-EXIT.                     
023300            DISPLAY "ATPDRV - ATP BATCH RUN COMPLETE - "                  
023400                WS-STEPS-RUN " STEPS RAN".                                
023500            CLOSE LOG-FILE.                                               
023600            STOP RUN.                                                     
023700*                                                                         
023800*    0100-VALIDATE-RUN-DATE                                               
023900*    EACH CALENDAR MONTH'S DAYS ARE CHECKED AGAINST WS-DIM,               
024000*    WITH FEBRUARY PATCHED FOR A LEAP YEAR FIRST.  THIS CANNOT            
024100*    ACTUALLY FAIL ON A CLOCK SUPPLIED BY A WORKING OPERATING             
024200*    SYSTEM, BUT IS KEPT HONEST RATHER THAN ASSUMED AWAY, THE             
024300*    SAME AS THE OLD INTERACTIVE CHECK IT REPLACES.  THE TWO-             
024400*    DIGIT YEAR IS WINDOWED 50/50 - 00 THROUGH 49 IS TAKEN AS             
024500*    20XX, 50 THROUGH 99 AS 19XX - WHICH WILL NEED REVISITING             
024600*    BEFORE THIS SHOP SEES THE YEAR 2050.                                 
024700*                                                                         
024800        0100-VALIDATE-RUN-DATE.                                           
024900            MOVE "Y" TO WS-DATE-OK-SW.                                    
025000            IF WS-RUN-YY < 50                                             
025100                COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY                    
025200            ELSE                                                          
025300                COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY                    
025400            END-IF.                                                       
025500            PERFORM 0110-CHECK-LEAP-YEAR THRU 0110-EXIT.                  
025600            IF WS-LEAP-YEAR                                               
025700                MOVE 29 TO WS-DIM (2)                                     
025800            ELSE                                                          
025900                MOVE 28 TO WS-DIM (2)                                     
026000            END-IF.                                                       
026100            IF WS-RUN-MM < 1 OR WS-RUN-MM > 12                            
026200                MOVE "N" TO WS-DATE-OK-SW                                 
026300            ELSE                                                          
026400                IF WS-RUN-DD < 1 OR WS-RUN-DD > WS-DIM (WS-RUN-MM)        
026500                    MOVE "N" TO WS-DATE-OK-SW                             
026600                END-IF                                                    
026700            END-IF.                                                       
026800        0100-EXIT.                                                        
026900            EXIT.                                                         
027000*                                                                         
027100*    0110-CHECK-LEAP-YEAR                                                 
027200*    THE CENTURY-ACCURATE GREGORIAN RULE - A YEAR IS A LEAP               
027300*    YEAR IF IT DIVIDES BY 4, UNLESS IT ALSO DIVIDES BY 100, IN           
027400*    WHICH CASE IT IS ONLY A LEAP YEAR IF IT ALSO DIVIDES BY              
027500*    400.  1900 FAILS THE RULE, 2000 PASSES IT - SEE THE Y2K              
027600*    CHANGE-LOG ENTRY ABOVE.  THIS SAME LOGIC IS RESTATED IN              
027700*    ATPSCH RATHER THAN SHARED, AS NEITHER STEP CALLS THE                 
027800*    OTHER FOR COMMON WORK.                                               
027900*                                                                         
028000        0110-CHECK-LEAP-YEAR.                                             
028100            MOVE "N" TO WS-LEAP-SW.                                       
028200            DIVIDE WS-RUN-CCYY BY 4 GIVING WS-CALC-TEMP                   
028300                REMAINDER WS-CALC-REM4.                                   
028400            IF WS-CALC-REM4 = 0                                           
028500                DIVIDE WS-RUN-CCYY BY 100 GIVING WS-CALC-TEMP             
028600                    REMAINDER WS-CALC-REM100                              
028700                IF WS-CALC-REM100 NOT = 0                                 
028800                    MOVE "Y" TO WS-LEAP-SW                                
028900                ELSE                                                      
029000                    DIVIDE WS-RUN-CCYY BY 400 GIVING WS-CALC-TEMP         
029100                        REMAINDER WS-CALC-REM400                          
029200                    IF WS-CALC-REM400 = 0                                 
029300                        MOVE "Y" TO WS-LEAP-SW                            
029400                    END-IF                                                
029500                END-IF                                                    
029600            END-IF.                                                       
029700        0110-EXIT.                                                        
029800            EXIT.                                                         
029900*                                                                         
030000*    0200-RUN-ONE-STEP                                                    
030100*    WRITES THE STEP NUMBER AND PROGRAM NAME TO THE CONSOLE AND           
030200*    TO THE LOG FILE, THEN CALLS THE STEP BY CONTENT AND                  
030300*    CANCELS IT SO THE NEXT STEP STARTS WITH A FRESH WORKING-             
030400*    STORAGE IMAGE RATHER THAN WHATEVER STATE THE PRIOR STEP              
030500*    LEFT BEHIND.  WS-STEPS-RUN IS BUMPED HERE SO THE                     
030600*    COMPLETION MESSAGE CAN CONFIRM ALL FOUR STEPS FIRED.                 
030700*                                                                         
030800        0200-RUN-ONE-STEP.                                                
030900            ADD 1 TO WS-STEPS-RUN.                                        
031000            DISPLAY "ATPDRV - STEP " WS-STEP-SEQ-NO                       
031100                " CALLING " WS-STEP-PROG.                                 
031200            MOVE WS-STEP-PROG TO LOG-LINE.                                
031300            WRITE LOG-LINE.                                               
031400            CALL WS-STEP-PROG.                                            
031500            CANCEL WS-STEP-PROG.                                          
031600        0200-EXIT.                                                        
031700            EXIT.                                                         
031800*                                                                         
031900*    9900-ABEND                                                           
032000*    COMMON ABEND EXIT FOR THIS PROGRAM - DISPLAYS THE PROGRAM            
032100*    NAME AND THE FREE-TEXT REASON THE CALLING PARAGRAPH MOVED            
032200*    TO WS-ABEND-TEXT, FLIPS THE ABEND SWITCH FOR ANYONE LOOKING          
032300*    AT A DUMP, AND STOPS THE RUN COLD - NO STEP HAS BEEN                 
032400*    CALLED YET WHEN THIS CAN BE REACHED, SO THERE IS NOTHING             
032500*    TO CLEAN UP BUT THE LOG FILE, WHICH WAS NEVER OPENED.                
032600*                                                                         
032700        9900-ABEND.                                                       
032800            MOVE "Y" TO WS-ABEND-SW.                                      
032900            MOVE "ATPDRV" TO WS-ABEND-PGM.                                
033000            DISPLAY "*** " WS-ABEND-PGM " ABEND ***".                     
033100            DISPLAY WS-ABEND-TEXT.                                        
033200            STOP RUN.                                                     
033300        9900-EXIT.                                                        
033400            EXIT.                                                         
