000100*    STUREC.CPY                                                           
000200*    RECORD LAYOUT - ACCOMMODATED STUDENT RECORD                          
000300*    ATP EXAM SCHEDULING SYSTEM                                           
000400*                                                                         
000500*    ONE RECORD PER STUDENT REGISTERED WITH THE ALTERNATIVE               
000600*    TESTING PROGRAM.  ST-MULTIPLIER IS THE DISABILITY SERVICES           
000700*    TIME-EXTENSION FACTOR (STANDARD VALUE 1.50).                         
000800*                                                                         
000900*    FIXED FIELDS, LINE SEQUENTIAL, 14 BYTES PER RECORD.  THE             
001000*    RECORD IS A TIGHT FIT - NO ROOM LEFT FOR A FILLER PAD.               
001100*                                                                         
001200*    MAINT LOG                                                            
001300*    870212 SK  ORIGINAL LAYOUT                                           
001400*    910604 RV  RENAMED NOMORN/NOEVE FLAGS TO NOAM/NOPM TO MATCH          
001500*               THE REGISTRAR'S NEW ACCOMMODATION CODES                   
001600*                                                                         
001700        01  ST-STUDENT-RECORD.                                            
001800            02  ST-STUDENT-ID           PIC X(9).                         
001900            02  ST-NOAM-FLAG            PIC X.                            
002000                88  ST-NOAM-Y               VALUE "Y".                    
002100            02  ST-NOPM-FLAG            PIC X.                            
002200                88  ST-NOPM-Y               VALUE "Y".                    
002300            02  ST-MULTIPLIER           PIC 9V99.                         
