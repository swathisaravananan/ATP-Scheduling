000100*    ROMREC.CPY                                                           
000200*    RECORD LAYOUT - ROOM INVENTORY RECORD                                
000300*    ATP EXAM SCHEDULING SYSTEM                                           
000400*                                                                         
000500*    ONE RECORD PER ROOM THE TESTING CENTER MAY BORROW FOR AN             
000600*    EXAM BLOCK.  RO-ROOM-AVAIL-START/END ARE FULL TIMESTAMPS             
000700*    (CCYYMMDDHHMM) SO A ROOM CAN BE OFFERED FOR ONLY PART OF             
000800*    THE TERM (E.G. A CLASSROOM FREE ONLY DURING FINALS WEEK).            
000900*                                                                         
001000*    FIXED FIELDS, LINE SEQUENTIAL, 39 BYTES PER RECORD.  NO              
001100*    ROOM LEFT FOR A FILLER PAD.                                          
001200*                                                                         
001300*    MAINT LOG                                                            
001400*    880109 SK  ORIGINAL LAYOUT                                           
001500*    950922 RV  WIDENED RO-ROOM-LOCATION FROM 8 TO 12 BYTES TO            
001600*               HOLD THE NEW BUILDING-ROOM-SUFFIX CODES                   
001700*                                                                         
001800        01  RO-ROOM-RECORD.                                               
001900            02  RO-ROOM-LOCATION        PIC X(12).                        
002000            02  RO-ROOM-AVAIL-START     PIC 9(12).                        
002100            02  RO-ROOM-AVAIL-END       PIC 9(12).                        
002200            02  RO-ROOM-CAPACITY        PIC 9(3).                         
