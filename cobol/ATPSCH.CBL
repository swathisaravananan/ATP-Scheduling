000100        IDENTIFICATION DIVISION.                                          
000200        PROGRAM-ID.  ATPSCH.                                              
000300        AUTHOR.  S. KOWALSKI.                                             
000400        INSTALLATION.  MIDLAND STATE UNIVERSITY - REGISTRAR ATP.          
000500        DATE-WRITTEN.  APRIL 1987.                                        
000600        DATE-COMPILED.                                                    
000700        SECURITY.  CONFIDENTIAL - STUDENT DATA, FERPA RESTRICTED.         
000800*                                                                         
000900*    ATPSCH - ALTERNATIVE TESTING PROGRAM, EXAM SLOT SCHEDULER            
001000*                                                                         
001100*    READS THE EXAM REQUEST WORK FILE BUILT BY ATPREQ AND THE             
001200*    STUDENT CLASS TIMETABLE, AND TRIES TO PLACE EACH REQUEST             
001300*    INTO A CONCRETE DATE/TIME SLOT.  THE INSTRUCTOR'S OWN EXAM           
001400*    SLOT IS TRIED FIRST, THEN WHATEVER ALTERNATIVE SLOTS THE             
001500*    INSTRUCTOR APPROVED ON THE SIGN-UP FORM (SAME DAY, DAY               
001600*    BEFORE, DAY AFTER, UP TO A WEEK AFTER), IN THAT ORDER.  A            
001700*    CANDIDATE SLOT IS REJECTED IF IT FALLS OUTSIDE THE                   
001800*    STUDENT'S NO-MORNING/NO-EVENING WINDOW, CLASHES WITH THE             
001900*    STUDENT'S OWN CLASS TIMETABLE, OR CLASHES WITH ANOTHER EXAM          
002000*    ALREADY SCHEDULED FOR THAT STUDENT EARLIER IN THIS RUN.              
002100*    EVERY REQUEST IS WRITTEN TO THE SCHEDULED-EXAM WORK FILE,            
002200*    WHETHER OR NOT A SLOT WAS FOUND.  FEEDS ATPRUM.                      
002300*                                                                         
002400*    THE CANDIDATE LIST FOR ONE REQUEST NEVER RUNS PAST 21                
002500*    ENTRIES - ONE INSTRUCTOR SLOT, FOUR DAY-OF/DAY-BEFORE/DAY-           
002600*    AFTER PAIRS, AND TWO SLOTS A DAY FOR UP TO SEVEN DAYS OF             
002700*    WEEK-AFTER FAN-OUT.  THE FIRST CANDIDATE THAT CLEARS ALL             
002800*    THREE CHECKS WINS - THIS PROGRAM DOES NOT SCORE CANDIDATES           
002900*    OR TRY TO FIND THE "BEST" ONE, ONLY THE FIRST ONE THAT               
003000*    WORKS, IN THE FIXED PRIORITY ORDER THE ATP OFFICE HAS                
003100*    ALWAYS CONTACTED STUDENTS IN.                                        
003200*                                                                         
003300*    CHANGE LOG                                                           
003400*    870412 SK  ORIGINAL PROGRAM                                          
003500*    870920 SK  ADDED THE "WEEK AFTER" FAN-OUT WHEN THE SPRING            
003600*               FINALS SCHEDULE STARTED ALLOWING IT (HD-0198)             
003700*    890903 RV  TIMETABLE TABLE RAISED FROM 8000 TO 20000 SLOTS           
003800*               FOR THE COMBINED FALL/SPRING CATALOG                      
003900*    931028 RV  NO LOGIC CHANGE - RECOMPILED UNDER COBOL-85,              
004000*               ADDED END-READ/END-IF SCOPE TERMINATORS                   
004100*    970604 RV  FIXED DAY-OF-WEEK ROUTINE TO USE FULL 4-DIGIT             
004200*               YEARS - THE OLD 2-DIGIT VERSION INHERITED FROM            
004300*               THE OLD OPERATOR DATE-ENTRY ROUTINE MISCOUNTED            
004400*               CENTURY TURNS                                             
004500*    980811 JB  Y2K REVIEW - CENTURY LEAP-YEAR RULE ADDED TO THE          
004600*               CALENDAR TABLE BUILD (1900 NOT LEAP, 2000 IS)             
004700*    990420 JB  NO LOGIC CHANGE - HEADER BROUGHT IN LINE WITH             
004800*               THE REGISTRAR SHOP STANDARD (PR99-118)                    
004900*    20030714 MT  EXAM-TO-EXAM CONFLICT HISTORY NOW CARRIES THE           
005000*                 FULL TIMESTAMP INSTEAD OF JUST HH:MM - TWO              
005100*                 EXAMS ON DIFFERENT DAYS AT THE SAME CLOCK TIME          
005200*                 WERE FALSELY CLASHING (HD-3412)                         
005300*    20040308 MT  CLASS WEEKDAY-LETTER CONDITION NOW GUARDS THE           
005400*                 OWN-DAY TAG TEST SO A BLANK-FILLED RQ-CLASS-            
005500*                 DAYS POSITION CAN NEVER FALSE-MATCH THE                 
005600*                 CANDIDATE'S DAY LETTER (HD-3501)                        
005700*                                                                         
005800        ENVIRONMENT DIVISION.                                             
005900        CONFIGURATION SECTION.                                            
006000        SOURCE-COMPUTER.  IBM-AT.                                         
006100        OBJECT-COMPUTER.  IBM-AT.                                         
006200        SPECIAL-NAMES.                                                    
006300            C01 IS TOP-OF-FORM                                            
006400            CLASS WEEKDAY-LETTER IS "M" "T" "W" "R" "F" "S" "U".          
006500*    ATPWK1DD - THE REQUEST WORK FILE ATPREQ BUILT, ONE ROW               
006600*    PER COURSE/STUDENT EXAM REQUEST.                                     
006700*    TMTBLDD   - THE STUDENT CLASS TIMETABLE EXTRACT, ONE ROW             
006800*    PER STUDENT PER WEEKLY CLASS MEETING.                                
006900*    ATPWK2DD  - THIS STEP'S OUTPUT, ONE ROW PER REQUEST,                 
007000*    CARRYING EITHER THE SCHEDULED WINDOW OR THE REASON NONE              
007100*    WAS FOUND.  READ BY ATPRUM NEXT.                                     
007200        INPUT-OUTPUT SECTION.                                             
007300        FILE-CONTROL.                                                     
007400            SELECT REQUEST-FILE ASSIGN TO "ATPWK1DD"                      
007500                ORGANIZATION IS LINE SEQUENTIAL                           
007600                ACCESS MODE IS SEQUENTIAL                                 
007700                FILE STATUS IS WS-REQUEST-STATUS.                         
007800            SELECT TIMETABLE-FILE ASSIGN TO "TMTBLDD"                     
007900                ORGANIZATION IS LINE SEQUENTIAL                           
008000                ACCESS MODE IS SEQUENTIAL                                 
008100                FILE STATUS IS WS-TIMETABLE-STATUS.                       
008200            SELECT SCHED-FILE ASSIGN TO "ATPWK2DD"                        
008300                ORGANIZATION IS LINE SEQUENTIAL                           
008400                ACCESS MODE IS SEQUENTIAL                                 
008500                FILE STATUS IS WS-SCHED-STATUS.                           
008600*                                                                         
008700        DATA DIVISION.                                                    
008800        FILE SECTION.                                                     
008900*                                                                         
009000*    INPUT - ONE REQUEST PER RECORD, INCLUDING THE INSTRUCTOR'S           
009100*    REQUESTED DATE/TIME, THE APPROVED-ALTERNATIVE FLAGS, AND             
009200*    THE STUDENT'S NOAM/NOPM FLAGS AND OWN CLASS MEETING DAYS/            
009300*    TIME.                                                                
009400        FD  REQUEST-FILE                                                  
009500            LABEL RECORDS ARE STANDARD                                    
009600            RECORDING MODE IS F.                                          
009700        COPY REQREC.                                                      
009800*                                                                         
009900*    INPUT - THE FULL STUDENT TIMETABLE, LOADED ENTIRELY INTO             
010000*    WS-TIMETABLE-TABLE AT STEP START.                                    
010100        FD  TIMETABLE-FILE                                                
010200            LABEL RECORDS ARE STANDARD                                    
010300            RECORDING MODE IS F.                                          
010400        COPY TTBREC.                                                      
010500*                                                                         
010600*    OUTPUT - ONE RECORD PER REQUEST READ, WHETHER OR NOT A               
010700*    SLOT WAS FOUND FOR IT.                                               
010800        FD  SCHED-FILE                                                    
010900            LABEL RECORDS ARE STANDARD                                    
011000            RECORDING MODE IS F.                                          
011100        COPY SCHREC.                                                      
011200*                                                                         
011300        WORKING-STORAGE SECTION.                                          
011400*                                                                         
011500*    STANDARD TWO-BYTE VSAM/QSAM FILE-STATUS FIELDS, ONE PER              
011600*    SELECT CLAUSE ABOVE.  CHECKED ON OPEN; THE REQUEST STATUS            
011700*    DOUBLES AS THE END-OF-FILE TEST FOR THE MAIN REQUEST LOOP.           
011800        01  WS-REQUEST-STATUS           PIC X(2).                         
011900            88  WS-REQUEST-OK               VALUE "00".                   
012000            88  WS-REQUEST-EOF              VALUE "10".                   
012100        01  WS-TIMETABLE-STATUS         PIC X(2).                         
012200            88  WS-TIMETABLE-OK             VALUE "00".                   
012300            88  WS-TIMETABLE-EOF            VALUE "10".                   
012400        01  WS-SCHED-STATUS             PIC X(2).                         
012500            88  WS-SCHED-OK                 VALUE "00".                   
012600*                                                                         
012700*    END-OF-FILE AND VALIDATION SWITCHES.  THE ACCEPT/REJECT PAIR         
012800*    USED TO LIVE IN THIS GROUP TOO, BUT SINCE THEY ARE SET AND           
012900*    TESTED ON EVERY SINGLE CANDIDATE EVALUATED (NOT JUST ONCE            
013000*    PER FILE OR PER RUN) THEY WERE PULLED OUT TO STANDALONE              
013100*    77-LEVEL ITEMS BELOW, THE WAY THE SHOP HAS ALWAYS TREATED            
013200*    A HIGH-TRAFFIC SCRATCH SWITCH.                                       
013300*                                                                         
013400        01  WS-EOF-SWITCHES.                                              
013500            02  WS-EOF-TIMETABLE        PIC X       VALUE "N".            
013600                88  WS-TIMETABLE-DONE        VALUE "Y".                   
013700            02  WS-DATE-VALID-SW        PIC X       VALUE "Y".            
013800                88  WS-DATE-VALID            VALUE "Y".                   
013900            02  WS-OWN-DAY-SW           PIC X       VALUE "N".            
014000            02  WS-TAG-DONE-SW          PIC X       VALUE "N".            
014100            02  WS-LEAP-SW              PIC X       VALUE "N".            
014200                88  WS-LEAP-YEAR             VALUE "Y".                   
014300            02  WS-OV-OVERLAP           PIC X       VALUE "N".            
014400            02  FILLER                  PIC X       VALUE SPACE.          
014500*                                                                         
014600*    CANDIDATE-EVALUATION SWITCH PAIR.  WS-ACCEPT-SW COMES UP             
014700*    "Y" THE MOMENT 0480-ACCEPT-CANDIDATE RUNS AND STOPS THE              
014800*    0430-TRY-CANDIDATES LOOP COLD.  WS-REJECT-SW IS RESET ON             
014900*    EVERY SINGLE CANDIDATE AND FLIPPED BY WHICHEVER OF THE               
015000*    THREE CHECKS (NOAM/NOPM, TIMETABLE, STUDENT-EXAM) KNOCKS             
015100*    THAT CANDIDATE OUT.                                                  
015200*                                                                         
015300        77  WS-ACCEPT-SW                PIC X       VALUE "N".            
015400            88  WS-ACCEPTED                 VALUE "Y".                    
015500        77  WS-REJECT-SW                 PIC X       VALUE "N".           
015600            88  WS-REJECTED                  VALUE "Y".                   
015700*                                                                         
015800*    TABLE COUNTS AND RUN TOTALS.  THE SUBSCRIPTS THAT DRIVE              
015900*    THE CANDIDATE LOOP AND THE OWN-DAY SCAN ARE DECLARED AS              
016000*    STANDALONE 77-LEVEL ITEMS FURTHER DOWN, NOT IN THIS GROUP -          
016100*    THEY ARE REBUILT AND TESTED EVERY TIME A CANDIDATE IS                
016200*    EVALUATED, NOT JUST ONCE PER FILE.                                   
016300*                                                                         
016400        01  WS-COUNTERS.                                                  
016500            02  WS-TT-COUNT         PIC 9(5)  COMP VALUE ZERO.            
016600            02  WS-TT-IX            PIC 9(5)  COMP VALUE ZERO.            
016700            02  WS-HIST-COUNT       PIC 9(5)  COMP VALUE ZERO.            
016800            02  WS-HIST-IX          PIC 9(5)  COMP VALUE ZERO.            
016900            02  WS-CAND-COUNT       PIC 9(2)  COMP VALUE ZERO.            
017000            02  WS-WEEK-OFFSET      PIC 9(1)  COMP VALUE ZERO.            
017100            02  WS-REQUEST-COUNT    PIC 9(6)  COMP VALUE ZERO.            
017200            02  WS-SCHEDULED-COUNT  PIC 9(6)  COMP VALUE ZERO.            
017300            02  WS-NOSLOT-COUNT     PIC 9(6)  COMP VALUE ZERO.            
017400            02  WS-BADDATE-COUNT    PIC 9(6)  COMP VALUE ZERO.            
017500            02  FILLER              PIC X          VALUE SPACE.           
017600*                                                                         
017700*    CANDIDATE-TABLE SUBSCRIPT - VARIES OVER EVERY ROW BUILT BY           
017800*    0420-BUILD-CANDIDATES UNTIL ONE IS ACCEPTED OR THE LIST              
017900*    RUNS OUT (B2).                                                       
018000*                                                                         
018100        77  WS-CAND-IX                  PIC 9(2)  COMP VALUE ZERO.        
018200*                                                                         
018300*    OWN-CLASS-DAY SCAN POSITION - WALKS THE SEVEN CHARACTER              
018400*    POSITIONS OF RQ-CLASS-DAYS LOOKING FOR A MATCH ON THE                
018500*    CANDIDATE'S WEEKDAY LETTER (B4).                                     
018600*                                                                         
018700        77  WS-DAY-POS                  PIC 9(1)  COMP VALUE ZERO.        
018800*                                                                         
018900*    STUDENT CLASS TIMETABLE, LOADED ENTIRELY INTO A TABLE SO             
019000*    THE CONFLICT CHECK (B4) CAN SEARCH IT FOR EVERY CANDIDATE            
019100*    WITHOUT RE-READING THE FILE.                                         
019200*                                                                         
019300        01  WS-TIMETABLE-TABLE.                                           
019400*          ONE ROW PER STUDENT PER WEEKLY CLASS MEETING -                 
019500*          TX-WEEKDAY 1=MONDAY...7=SUNDAY, MATCHING THE                   
019600*          REGISTRAR'S OWN TIMETABLE-FILE NUMBERING.                      
019700            02  TX-ENTRY OCCURS 20000 TIMES.                              
019800                03  TX-STUDENT-ID       PIC X(9).                         
019900                03  TX-WEEKDAY          PIC 9.                            
020000                03  TX-START            PIC 9(4).                         
020100                03  TX-END              PIC 9(4).                         
020200                03  FILLER              PIC X(2).                         
020300*                                                                         
020400*    THIS STUDENT'S EXAMS ALREADY SCHEDULED EARLIER IN THE RUN            
020500*    (B5).  GROWS AS REQUESTS ARE SCHEDULED - NOT KEYED, JUST A           
020600*    FLAT LIST SCANNED PER STUDENT.                                       
020700*                                                                         
020800        01  WS-SCHED-HIST-TABLE.                                          
020900*          APPENDED TO BY 0480-ACCEPT-CANDIDATE AS THE RUN                
021000*          PROGRESSES - A STUDENT'S THIRD EXAM REQUEST SEES               
021100*          BOTH OF THE FIRST TWO ALREADY SCHEDULED.                       
021200            02  SH-ENTRY OCCURS 9000 TIMES.                               
021300                03  SH-STUDENT-ID       PIC X(9).                         
021400                03  SH-START            PIC 9(12).                        
021500                03  SH-END              PIC 9(12).                        
021600                03  FILLER              PIC X(3).                         
021700*                                                                         
021800*    CANDIDATE SLOT LIST FOR THE REQUEST CURRENTLY BEING                  
021900*    SCHEDULED, BUILT FRESH BY 0420-BUILD-CANDIDATES (B2).                
022000*                                                                         
022100        01  WS-CANDIDATE-TABLE.                                           
022200*          CD-END-TS IS RESERVED FOR FUTURE USE - TODAY THE               
022300*          CANDIDATE'S END TIME IS RECOMPUTED FRESH INTO                  
022400*          WS-EVAL-END-TS BY 7500-ADD-MINUTES EVERY TIME A                
022500*          CANDIDATE IS EVALUATED, RATHER THAN STORED HERE.               
022600            02  WS-CAND-ENTRY OCCURS 21 TIMES.                            
022700                03  CD-START-TS         PIC 9(12).                        
022800                03  CD-END-TS           PIC 9(12).                        
022900                03  CD-LABEL            PIC X(20).                        
023000                03  FILLER              PIC X(3).                         
023100*                                                                         
023200*    INDEXED BY WEEKDAY NUMBER (1=MONDAY...7=SUNDAY) TO GET               
023300*    BACK THE SINGLE-CHARACTER DAY LETTER THE REGISTRATION                
023400*    SYSTEM STORES IN RQ-CLASS-DAYS.  REDEFINING A LITERAL                
023500*    RATHER THAN BUILDING THE TABLE WITH SEVEN VALUE CLAUSES IS           
023600*    THE SAME SHORTCUT THE OLD CRT ROUTINE USED FOR ITS MONTH-            
023700*    NAME TABLE.                                                          
023800        01  WS-WEEKDAY-LETTERS          PIC X(7) VALUE "MTWRFSU".         
023900        01  WS-WEEKDAY-LETTERS-R REDEFINES WS-WEEKDAY-LETTERS.            
024000            02  WS-WD-LETTER OCCURS 7 TIMES PIC X.                        
024100*                                                                         
024200*    WORK FIELDS 0420-BUILD-CANDIDATES AND 0425-ADD-CANDIDATE             
024300*    PASS A NEW CANDIDATE'S DATE, TIME AND DISPLAY LABEL                  
024400*    THROUGH.  ONE SET OF FIELDS IS REUSED FOR EVERY CANDIDATE            
024500*    BUILT - THE TABLE ROW IS WHAT PERSISTS, NOT THESE.                   
024600        01  WS-NEW-CAND-DATE            PIC 9(8)  VALUE ZERO.             
024700        01  WS-NEW-CAND-TIME            PIC 9(4)  VALUE ZERO.             
024800        01  WS-NEW-CAND-LABEL           PIC X(20) VALUE SPACES.           
024900        01  WS-DAY-BEFORE-DATE          PIC 9(8)  VALUE ZERO.             
025000        01  WS-DAY-AFTER-DATE           PIC 9(8)  VALUE ZERO.             
025100        01  WS-WEEK-BASE-DATE           PIC 9(8)  VALUE ZERO.             
025200        01  WS-WEEK-DIGIT               PIC 9     VALUE ZERO.             
025300*                                                                         
025400*    THE ACCEPTED CANDIDATE'S WINDOW AND LABEL, SAVED OFF BY              
025500*    0480-ACCEPT-CANDIDATE SO 0490-WRITE-SCHEDULED CAN STILL              
025600*    GET AT THEM AFTER THE 0430-TRY-CANDIDATES LOOP HAS ENDED.            
025700        01  WS-WIN-START-TS             PIC 9(12) VALUE ZERO.             
025800        01  WS-WIN-END-TS               PIC 9(12) VALUE ZERO.             
025900        01  WS-WIN-LABEL                PIC X(20) VALUE SPACES.           
026000*                                                                         
026100*    THE REQUEST CURRENTLY BEING EVALUATED, EXPANDED TO ITS               
026200*    START/END TIMESTAMP AND BROKEN OUT TO DATE/HOUR/MINUTE SO            
026300*    THE NOAM/NOPM AND TIMETABLE CHECKS CAN GET AT THE PARTS              
026400*    WITHOUT RE-DIVIDING EVERY TIME.                                      
026500*                                                                         
026600        01  WS-EVAL-START-TS            PIC 9(12) VALUE ZERO.             
026700*          REDEFINITION BREAKS THE 12-DIGIT YYYYMMDDHHMM                  
026800*          TIMESTAMP BACK OUT TO ITS DATE AND CLOCK-TIME PARTS            
026900*          SO 0450 CAN TEST THE HOUR DIRECTLY WITHOUT A DIVIDE.           
027000        01  WS-EVAL-START-R REDEFINES WS-EVAL-START-TS.                   
027100            02  WS-EVAL-START-DATE      PIC 9(8).                         
027200            02  WS-EVAL-START-HH        PIC 9(2).                         
027300            02  WS-EVAL-START-MI        PIC 9(2).                         
027400        01  WS-EVAL-END-TS              PIC 9(12) VALUE ZERO.             
027500        01  WS-EVAL-END-R REDEFINES WS-EVAL-END-TS.                       
027600            02  WS-EVAL-END-DATE        PIC 9(8).                         
027700            02  WS-EVAL-END-HH          PIC 9(2).                         
027800            02  WS-EVAL-END-MI          PIC 9(2).                         
027900*                                                                         
028000*    THE CANDIDATE CURRENTLY BEING TESTED, RESOLVED TO A                  
028100*    WEEKDAY NUMBER AND LETTER BY 0460-CHECK-TIMETABLE, PLUS              
028200*    THE CRN'S OWN CLASS MEETING TIME IN MINUTES-OF-DAY.                  
028300        01  WS-CAND-WEEKDAY             PIC 9     VALUE ZERO.             
028400        01  WS-CAND-DAY-LETTER          PIC X     VALUE SPACE.            
028500        01  WS-CLASS-TIME-MIN           PIC 9(4)  COMP VALUE ZERO.        
028600*                                                                         
028700*    GENERAL-PURPOSE HH:MM TO MINUTES-OF-DAY CONVERSION, USED             
028800*    BY THE CRN-TAGGING +/-5 MINUTE TEST (B4).                            
028900*                                                                         
029000        01  WS-HM-IN                    PIC 9(4)  VALUE ZERO.             
029100        01  WS-HM-HH                    PIC 9(2)  COMP VALUE ZERO.        
029200        01  WS-HM-MI                    PIC 9(2)  COMP VALUE ZERO.        
029300        01  WS-HM-OUT-MIN               PIC 9(4)  COMP VALUE ZERO.        
029400        01  WS-TIME-DIFF                PIC 9(4)  COMP VALUE ZERO.        
029500*                                                                         
029600*    MINUTE-ARITHMETIC SCRATCH FOR COMPUTING A CANDIDATE'S END            
029700*    TIMESTAMP FROM ITS START PLUS THE EXTENDED DURATION.                 
029800*                                                                         
029900        01  WS-TS-TOTAL-MIN             PIC 9(6)  COMP VALUE ZERO.        
030000        01  WS-TS-DAYS-OVER             PIC 9(3)  COMP VALUE ZERO.        
030100        01  WS-TS-REM-MIN               PIC 9(4)  COMP VALUE ZERO.        
030200*                                                                         
030300*    GENERAL-PURPOSE STRICT-OVERLAP TEST (B4, B5) -                       
030400*    MAX(START1,START2) < MIN(END1,END2).                                 
030500*                                                                         
030600        01  WS-OV-START-1               PIC 9(12) COMP VALUE ZERO.        
030700        01  WS-OV-END-1                 PIC 9(12) COMP VALUE ZERO.        
030800        01  WS-OV-START-2               PIC 9(12) COMP VALUE ZERO.        
030900        01  WS-OV-END-2                 PIC 9(12) COMP VALUE ZERO.        
031000        01  WS-OV-MAX-START             PIC 9(12) COMP VALUE ZERO.        
031100        01  WS-OV-MIN-END               PIC 9(12) COMP VALUE ZERO.        
031200*                                                                         
031300*    CALENDAR ARITHMETIC - DAYS-IN-MONTH TABLE RESTATED FROM              
031400*    THE REGISTRAR'S OLD CRT DATE ROUTINE (SAME PACKED-STRING             
031500*    TRICK, ONE CHARGE PAIR PER MONTH) AND A TRUE CENTURY LEAP            
031600*    YEAR TEST (SEE THE 980811 Y2K ENTRY ABOVE).                          
031700*                                                                         
031800        01  WS-CALC-DIM.                                                  
031900            02  WS-CALC-DIM-TAB         PIC X(24)                         
032000                VALUE "312831303130313130313031".                         
032100        01  WS-CALC-DIM-R REDEFINES WS-CALC-DIM.                          
032200            02  WS-CALC-DIM-ENTRY OCCURS 12 TIMES PIC 99.                 
032300*                                                                         
032400*    THE ONE WORKING DATE SHARED BY EVERY CALENDAR ROUTINE IN             
032500*    THIS PROGRAM - 0410, 0420 AND 7000 ALL MOVE A DATE IN HERE,          
032600*    CALL THE ARITHMETIC THEY NEED, AND MOVE THE RESULT BACK              
032700*    OUT.  ONLY ONE "CURRENT DATE BEING WORKED ON" EXISTS AT A            
032800*    TIME, THE SAME AS THE OLD CRT DATE ROUTINE.                          
032900        01  WS-CALC-DATE                PIC 9(8)  VALUE ZERO.             
033000        01  WS-CALC-DATE-R REDEFINES WS-CALC-DATE.                        
033100            02  WS-CALC-YY              PIC 9(4).                         
033200            02  WS-CALC-MM              PIC 9(2).                         
033300            02  WS-CALC-DD              PIC 9(2).                         
033400        01  WS-CALC-DELTA               PIC S9(3) COMP VALUE ZERO.        
033500        01  WS-CALC-ABS                 PIC 9(3)  COMP VALUE ZERO.        
033600        01  WS-CALC-MAXDD               PIC 9(2)  COMP VALUE ZERO.        
033700        01  WS-CALC-TEMP                PIC 9(4)  COMP VALUE ZERO.        
033800        01  WS-CALC-REM4                PIC 9(2)  COMP VALUE ZERO.        
033900        01  WS-CALC-REM100              PIC 9(2)  COMP VALUE ZERO.        
034000        01  WS-CALC-REM400              PIC 9(3)  COMP VALUE ZERO.        
034100        01  WS-CALC-TIME-HH             PIC 9(2)  COMP VALUE ZERO.        
034200        01  WS-CALC-TIME-MI             PIC 9(2)  COMP VALUE ZERO.        
034300*                                                                         
034400*    ZELLER-STYLE DAY-OF-WEEK FACTOR, WORKED OUT ONE TRUNCATED            
034500*    DIVISION AT A TIME JUST LIKE THE OLD CRT DATE ROUTINE DID -          
034600*    MONDAY = 0 TO MATCH THE REGISTRAR'S TIMETABLE NUMBERING.             
034700*                                                                         
034800        01  WS-WD-YY                    PIC 9(4)  COMP VALUE ZERO.        
034900        01  WS-WD-MM                    PIC 9(2)  COMP VALUE ZERO.        
035000        01  WS-WD-DD                    PIC 9(2)  COMP VALUE ZERO.        
035100        01  WS-WD-K                     PIC 9(2)  COMP VALUE ZERO.        
035200        01  WS-WD-J                     PIC 9(2)  COMP VALUE ZERO.        
035300        01  WS-WD-MTERM                 PIC 9(4)  COMP VALUE ZERO.        
035400        01  WS-WD-TEMP1                 PIC 9(4)  COMP VALUE ZERO.        
035500        01  WS-WD-KDIV4                 PIC 9(2)  COMP VALUE ZERO.        
035600        01  WS-WD-JDIV4                 PIC 9(2)  COMP VALUE ZERO.        
035700        01  WS-WD-FACTOR                PIC 9(4)  COMP VALUE ZERO.        
035800        01  WS-WD-H                     PIC 9     COMP VALUE ZERO.        
035900        01  WS-WD-RESULT                PIC 9     COMP VALUE ZERO.        
036000*                                                                         
036100*    RUN DATE, FOR THE START-OF-JOB DISPLAY ONLY - SEE THE                
036200*    0000-MAIN-LINE COMMENT.  REDEFINED AS ONE SIX-DIGIT NUMBER           
036300*    SO THE DISPLAY LINE CAN SHOW IT WITHOUT EDITING PUNCTUATION.         
036400        01  WS-RUN-DATE.                                                  
036500            02  WS-RUN-YY               PIC 99.                           
036600            02  WS-RUN-MM               PIC 99.                           
036700            02  WS-RUN-DD               PIC 99.                           
036800        01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE PIC 9(6).               
036900*                                                                         
037000*    ABEND MESSAGE WORK AREA.  REDEFINED SO 9900-ABEND CAN PULL           
037100*    THE PROGRAM-ID BACK OUT OF THE FRONT OF WHATEVER MESSAGE             
037200*    TEXT WAS MOVED IN, THE SAME CONVENTION USED IN EVERY OTHER           
037300*    STEP OF THE JOB.                                                     
037400        01  WS-ABEND-MSG                PIC X(40) VALUE SPACES.           
037500        01  WS-ABEND-MSG-R REDEFINES WS-ABEND-MSG.                        
037600            02  WS-ABEND-PGM            PIC X(6).                         
037700            02  FILLER                  PIC X(3).                         
037800            02  WS-ABEND-TEXT           PIC X(31).                        
037900*                                                                         
038000        PROCEDURE DIVISION.                                               
038100*                                                                         
038200*    JOB-STEP CONTROL PARAGRAPH.  THE RUN DATE IS ACCEPTED ONLY           
038300*    FOR THE DISPLAY LINE BELOW - IT PLAYS NO PART IN ANY OF THE          
038400*    DATE ARITHMETIC, WHICH ALL WORKS OFF THE INSTRUCTOR'S EXAM           
038500*    DATE CARRIED ON EACH REQUEST RECORD.  THE TIMETABLE TABLE            
038600*    IS LOADED ONCE, IN FULL, BEFORE THE FIRST REQUEST IS READ -          
038700*    THIS PROGRAM NEVER RE-READS TMTBLDD.                                 
038800        0000-MAIN-LINE.                                                   
038900            ACCEPT WS-RUN-DATE FROM DATE.                                 
039000            DISPLAY "ATPSCH - RUN DATE 19" WS-RUN-DATE-NUM.               
039100            PERFORM 0100-OPEN-FILES THRU 0100-EXIT.                       
039200            PERFORM 0200-LOAD-TIMETABLE-TAB THRU 0200-EXIT                
039300                UNTIL WS-TIMETABLE-DONE.                                  
039400            PERFORM 0300-READ-REQUEST THRU 0300-EXIT.                     
039500            PERFORM 0400-SCHEDULE-REQUEST THRU 0400-EXIT                  
039600                UNTIL WS-REQUEST-EOF.                                     
039700            PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.                      
039800            STOP RUN.                                                     
039900*                                                                         
040000*    OPENS ALL THREE WORK FILES.  ANY OPEN FAILURE IS A SETUP             
040100*    PROBLEM (MISSING OR MISALLOCATED DD) AND ABENDS THE STEP -           
040200*    THERE IS NO RECOVERY FROM A MISSING INPUT HALFWAY THROUGH            
040300*    AN ATP NIGHT RUN.                                                    
040400        0100-OPEN-FILES.                                                  
040500*          REQUEST AND TIMETABLE ARE BOTH INPUT; SCHED IS THE             
040600*          ONLY OUTPUT OF THIS STEP.  ANY ONE OF THE THREE                
040700*          FAILING TO OPEN IS TREATED AS FATAL - THIS STEP                
040800*          CANNOT PRODUCE A PARTIAL SCHEDULE.                             
040900            OPEN INPUT REQUEST-FILE.                                      
041000            IF NOT WS-REQUEST-OK                                          
041100                MOVE "ATPSCH - ATPWK1 OPEN ERROR" TO WS-ABEND-MSG         
041200                PERFORM 9900-ABEND THRU 9900-EXIT                         
041300            END-IF.                                                       
041400            OPEN INPUT TIMETABLE-FILE.                                    
041500            IF NOT WS-TIMETABLE-OK                                        
041600                MOVE "ATPSCH - TMTBL OPEN ERROR" TO WS-ABEND-MSG          
041700                PERFORM 9900-ABEND THRU 9900-EXIT                         
041800            END-IF.                                                       
041900            OPEN OUTPUT SCHED-FILE.                                       
042000            IF NOT WS-SCHED-OK                                            
042100                MOVE "ATPSCH - ATPWK2 OPEN ERROR" TO WS-ABEND-MSG         
042200                PERFORM 9900-ABEND THRU 9900-EXIT                         
042300            END-IF.                                                       
042400        0100-EXIT.                                                        
042500            EXIT.                                                         
042600*                                                                         
042700*    LOADS ONE TIMETABLE ROW INTO WS-TIMETABLE-TABLE.  NO                 
042800*    EDITING IS DONE HERE - THE REGISTRATION SYSTEM THAT WROTE            
042900*    TMTBLDD ALREADY VALIDATED STUDENT ID, WEEKDAY AND TIME.              
043000        0200-LOAD-TIMETABLE-TAB.                                          
043100            READ TIMETABLE-FILE                                           
043200                AT END                                                    
043300                    MOVE "Y" TO WS-EOF-TIMETABLE                          
043400                    GO TO 0200-EXIT                                       
043500            END-READ.                                                     
043600            ADD 1 TO WS-TT-COUNT.                                         
043700            MOVE TT-STUDENT-ID   TO TX-STUDENT-ID (WS-TT-COUNT).          
043800            MOVE TT-SLOT-WEEKDAY TO TX-WEEKDAY    (WS-TT-COUNT).          
043900            MOVE TT-SLOT-START   TO TX-START      (WS-TT-COUNT).          
044000            MOVE TT-SLOT-END     TO TX-END        (WS-TT-COUNT).          
044100        0200-EXIT.                                                        
044200            EXIT.                                                         
044300*                                                                         
044400*    READS ONE EXAM REQUEST FROM THE WORK FILE ATPREQ BUILT.              
044500*    MOVING "10" DIRECTLY INTO WS-REQUEST-STATUS ON END-OF-FILE           
044600*    LETS THE 88-LEVEL WS-REQUEST-EOF CONDITION DRIVE THE MAIN            
044700*    LOOP WITHOUT A SEPARATE SWITCH.                                      
044800        0300-READ-REQUEST.                                                
044900            READ REQUEST-FILE                                             
045000                AT END                                                    
045100                    MOVE "10" TO WS-REQUEST-STATUS                        
045200                    GO TO 0300-EXIT                                       
045300            END-READ.                                                     
045400            ADD 1 TO WS-REQUEST-COUNT.                                    
045500        0300-EXIT.                                                        
045600            EXIT.                                                         
045700*                                                                         
045800*    DISPATCHES ONE REQUEST THROUGH VALIDATION, CANDIDATE-                
045900*    BUILDING AND CANDIDATE-TRYING, THEN WRITES EXACTLY ONE               
046000*    OUTCOME RECORD (SCHEDULED, NO SLOT, OR BAD INSTRUCTOR                
046100*    DATE) BEFORE MOVING ON TO THE NEXT REQUEST.  THIS IS THE             
046200*    ONLY PLACE THE THREE OUTCOME-WRITING PARAGRAPHS ARE                  
046300*    CALLED FROM.                                                         
046400        0400-SCHEDULE-REQUEST.                                            
046500            PERFORM 0410-VALIDATE-INSTR-DATE THRU 0410-EXIT.              
046600            IF WS-DATE-VALID                                              
046700                PERFORM 0420-BUILD-CANDIDATES THRU 0420-EXIT              
046800                PERFORM 0430-TRY-CANDIDATES THRU 0430-EXIT                
046900                IF WS-ACCEPTED                                            
047000                    PERFORM 0490-WRITE-SCHEDULED THRU 0490-EXIT           
047100                ELSE                                                      
047200                    PERFORM 0495-WRITE-NO-SLOT THRU 0495-EXIT             
047300                END-IF                                                    
047400            ELSE                                                          
047500                PERFORM 0496-WRITE-BAD-DATE THRU 0496-EXIT                
047600            END-IF.                                                       
047700            PERFORM 0300-READ-REQUEST THRU 0300-EXIT.                     
047800        0400-EXIT.                                                        
047900            EXIT.                                                         
048000*                                                                         
048100*    CALENDAR-VALIDATES THE INSTRUCTOR'S REQUESTED EXAM DATE              
048200*    AND TIME BEFORE ANY CANDIDATE SLOT IS EVEN BUILT.  A BAD             
048300*    YEAR, MONTH, DAY OR CLOCK TIME ON THE SIGN-UP FORM FAILS             
048400*    THE WHOLE REQUEST OUT TO SC-SCHED-STATUS "INVALID INSTR              
048500*    DATE" - THE ATP OFFICE CALLS THE DEPARTMENT RATHER THAN              
048600*    GUESS AT THE INTENDED DATE.                                          
048700        0410-VALIDATE-INSTR-DATE.                                         
048800*          U2 STEP 1 - FORM THE INSTRUCTOR DATETIME.  A BAD               
048900*          CALENDAR DATE OR TIME KNOCKS THE WHOLE REQUEST OUT.            
049000            MOVE "Y" TO WS-DATE-VALID-SW.                                 
049100            MOVE RQ-INST-EXAM-DATE TO WS-CALC-DATE.                       
049200*          YEAR RANGE IS THE SAME WIDE GREGORIAN-CALENDAR BAND            
049300*          THE OLD CRT DATE ROUTINE ALWAYS ACCEPTED - THE ATP             
049400*          OFFICE HAS NEVER HAD A REASON TO NARROW IT.                    
049500            IF WS-CALC-YY < 1753 OR WS-CALC-YY > 2099                     
049600                MOVE "N" TO WS-DATE-VALID-SW                              
049700            END-IF.                                                       
049800*          EACH SUBSEQUENT TEST IS SKIPPED ONCE THE DATE HAS              
049900*          ALREADY FAILED - NO SENSE COMPUTING DAYS-IN-MONTH              
050000*          FOR A MONTH THAT WAS NEVER 1-12 TO BEGIN WITH.                 
050100            IF WS-DATE-VALID                                              
050200                IF WS-CALC-MM < 1 OR WS-CALC-MM > 12                      
050300                    MOVE "N" TO WS-DATE-VALID-SW                          
050400                END-IF                                                    
050500            END-IF.                                                       
050600            IF WS-DATE-VALID                                              
050700                PERFORM 7100-DAYS-IN-MONTH THRU 7100-EXIT                 
050800                IF WS-CALC-DD < 1 OR WS-CALC-DD > WS-CALC-MAXDD           
050900                    MOVE "N" TO WS-DATE-VALID-SW                          
051000                END-IF                                                    
051100            END-IF.                                                       
051200*          THE CLOCK-TIME PART OF THE REQUEST IS VALIDATED HERE           
051300*          TOO - A BAD HHMM ON THE SIGN-UP FORM IS JUST AS FATAL          
051400*          TO THE REQUEST AS A BAD CALENDAR DATE.                         
051500            IF WS-DATE-VALID                                              
051600                DIVIDE RQ-INST-EXAM-TIME BY 100                           
051700                    GIVING WS-CALC-TIME-HH                                
051800                    REMAINDER WS-CALC-TIME-MI                             
051900                IF WS-CALC-TIME-HH > 23 OR WS-CALC-TIME-MI > 59           
052000                    MOVE "N" TO WS-DATE-VALID-SW                          
052100                END-IF                                                    
052200            END-IF.                                                       
052300        0410-EXIT.                                                        
052400            EXIT.                                                         
052500*                                                                         
052600        0420-BUILD-CANDIDATES.                                            
052700*          B2 - CANDIDATE LIST, IN THE EXACT ORDER THE ATP                
052800*          OFFICE CONTACTS THE STUDENT: INSTRUCTOR'S OWN SLOT,            
052900*          THEN WHATEVER ALTERNATIVES THE INSTRUCTOR APPROVED.            
053000            INITIALIZE WS-CANDIDATE-TABLE.                                
053100            MOVE ZERO TO WS-CAND-COUNT.                                   
053200*          CANDIDATE 1 - THE INSTRUCTOR'S OWN REQUESTED SLOT.             
053300*          THIS ONE IS ALWAYS BUILT, REGARDLESS OF WHAT                   
053400*          ALTERNATIVES WERE APPROVED ON THE SIGN-UP FORM.                
053500            MOVE RQ-INST-EXAM-DATE TO WS-NEW-CAND-DATE.                   
053600            MOVE RQ-INST-EXAM-TIME TO WS-NEW-CAND-TIME.                   
053700            MOVE "INSTRUCTOR"      TO WS-NEW-CAND-LABEL.                  
053800            PERFORM 0425-ADD-CANDIDATE THRU 0425-EXIT.                    
053900*          SAME-DAY 8AM AND 5PM ALTERNATIVES, ONLY IF THE                 
054000*          INSTRUCTOR CHECKED THE CORRESPONDING BOX.                      
054100            IF RQ-OPT-8AM-DAY-OF = "Y"                                    
054200                MOVE RQ-INST-EXAM-DATE TO WS-NEW-CAND-DATE                
054300                MOVE 0800              TO WS-NEW-CAND-TIME                
054400                MOVE "8AM DAY OF"      TO WS-NEW-CAND-LABEL               
054500                PERFORM 0425-ADD-CANDIDATE THRU 0425-EXIT                 
054600            END-IF.                                                       
054700            IF RQ-OPT-5PM-DAY-OF = "Y"                                    
054800                MOVE RQ-INST-EXAM-DATE TO WS-NEW-CAND-DATE                
054900                MOVE 1700              TO WS-NEW-CAND-TIME                
055000                MOVE "5PM DAY OF"      TO WS-NEW-CAND-LABEL               
055100                PERFORM 0425-ADD-CANDIDATE THRU 0425-EXIT                 
055200            END-IF.                                                       
055300*          THE DAY-BEFORE DATE IS ONLY WORKED OUT ONCE, EVEN              
055400*          THOUGH BOTH THE 8AM AND 5PM DAY-BEFORE OPTIONS MAY             
055500*          NEED IT - NO SENSE RUNNING 7000-ADD-DAYS TWICE FOR             
055600*          THE SAME ANSWER.                                               
055700            IF RQ-OPT-8AM-DAY-BEFORE = "Y"                                
055800                    OR RQ-OPT-5PM-DAY-BEFORE = "Y"                        
055900                MOVE RQ-INST-EXAM-DATE TO WS-CALC-DATE                    
056000                MOVE -1 TO WS-CALC-DELTA                                  
056100                PERFORM 7000-ADD-DAYS THRU 7000-EXIT                      
056200                MOVE WS-CALC-DATE TO WS-DAY-BEFORE-DATE                   
056300            END-IF.                                                       
056400            IF RQ-OPT-8AM-DAY-BEFORE = "Y"                                
056500                MOVE WS-DAY-BEFORE-DATE TO WS-NEW-CAND-DATE               
056600                MOVE 0800               TO WS-NEW-CAND-TIME               
056700                MOVE "8AM DAY BEFORE"   TO WS-NEW-CAND-LABEL              
056800                PERFORM 0425-ADD-CANDIDATE THRU 0425-EXIT                 
056900            END-IF.                                                       
057000            IF RQ-OPT-5PM-DAY-BEFORE = "Y"                                
057100                MOVE WS-DAY-BEFORE-DATE TO WS-NEW-CAND-DATE               
057200                MOVE 1700               TO WS-NEW-CAND-TIME               
057300                MOVE "5PM DAY BEFORE"   TO WS-NEW-CAND-LABEL              
057400                PERFORM 0425-ADD-CANDIDATE THRU 0425-EXIT                 
057500            END-IF.                                                       
057600*          SAME PATTERN FOR THE DAY-AFTER OPTIONS - ONE CALENDAR          
057700*          ADD SHARED BY BOTH THE 8AM AND 5PM CANDIDATES.                 
057800            IF RQ-OPT-8AM-DAY-AFTER = "Y"                                 
057900                    OR RQ-OPT-5PM-DAY-AFTER = "Y"                         
058000                MOVE RQ-INST-EXAM-DATE TO WS-CALC-DATE                    
058100                MOVE 1 TO WS-CALC-DELTA                                   
058200                PERFORM 7000-ADD-DAYS THRU 7000-EXIT                      
058300                MOVE WS-CALC-DATE TO WS-DAY-AFTER-DATE                    
058400            END-IF.                                                       
058500            IF RQ-OPT-8AM-DAY-AFTER = "Y"                                 
058600                MOVE WS-DAY-AFTER-DATE TO WS-NEW-CAND-DATE                
058700                MOVE 0800              TO WS-NEW-CAND-TIME                
058800                MOVE "8AM DAY AFTER"   TO WS-NEW-CAND-LABEL               
058900                PERFORM 0425-ADD-CANDIDATE THRU 0425-EXIT                 
059000            END-IF.                                                       
059100            IF RQ-OPT-5PM-DAY-AFTER = "Y"                                 
059200                MOVE WS-DAY-AFTER-DATE TO WS-NEW-CAND-DATE                
059300                MOVE 1700              TO WS-NEW-CAND-TIME                
059400                MOVE "5PM DAY AFTER"   TO WS-NEW-CAND-LABEL               
059500                PERFORM 0425-ADD-CANDIDATE THRU 0425-EXIT                 
059600            END-IF.                                                       
059700*          THE WEEK-AFTER FAN-OUT (ADDED 870920 - SEE CHANGE              
059800*          LOG) BUILDS TWO CANDIDATES A DAY FOR SEVEN DAYS,               
059900*          LAST IN PRIORITY ORDER SINCE A STUDENT WOULD RATHER            
060000*          TEST SOONER THAN LATER.                                        
060100            IF RQ-OPT-8AM-WEEK-AFTER = "Y"                                
060200                    OR RQ-OPT-5PM-WEEK-AFTER = "Y"                        
060300                MOVE RQ-INST-EXAM-DATE TO WS-WEEK-BASE-DATE               
060400                PERFORM 0426-ADD-WEEK-DAY THRU 0426-EXIT                  
060500                    VARYING WS-WEEK-OFFSET FROM 1 BY 1                    
060600                    UNTIL WS-WEEK-OFFSET > 7                              
060700            END-IF.                                                       
060800        0420-EXIT.                                                        
060900            EXIT.                                                         
061000*                                                                         
061100*    APPENDS ONE ROW TO WS-CANDIDATE-TABLE FROM WHATEVER DATE/            
061200*    TIME/LABEL 0420-BUILD-CANDIDATES OR 0426-ADD-WEEK-DAY LEFT           
061300*    IN THE WS-NEW-CAND-xxx WORK FIELDS.  THE TIMESTAMP IS                
061400*    COLLAPSED TO A SINGLE YYYYMMDDHHMM NUMBER SO THE OVERLAP             
061500*    TEST IN 7700-OVERLAP-TEST CAN COMPARE TWO WINDOWS WITH ONE           
061600*    NUMERIC COMPARE INSTEAD OF SEPARATE DATE AND TIME TESTS.             
061700        0425-ADD-CANDIDATE.                                               
061800            ADD 1 TO WS-CAND-COUNT.                                       
061900            COMPUTE CD-START-TS (WS-CAND-COUNT) =                         
062000                WS-NEW-CAND-DATE * 10000 + WS-NEW-CAND-TIME.              
062100            MOVE WS-NEW-CAND-LABEL TO CD-LABEL (WS-CAND-COUNT).           
062200        0425-EXIT.                                                        
062300            EXIT.                                                         
062400*                                                                         
062500*    BUILDS THE TWO WEEK-AFTER CANDIDATES (08:00 AND 17:00) FOR           
062600*    ONE OFFSET DAY, CALLED ONCE PER DAY 1 THROUGH 7 BY THE               
062700*    VARYING PERFORM IN 0420-BUILD-CANDIDATES.  THE LABEL IS              
062800*    BUILT WITH STRING RATHER THAN A LITERAL BECAUSE THE WEEK             
062900*    OFFSET DIGIT CHANGES EVERY CALL (B2).                                
063000        0426-ADD-WEEK-DAY.                                                
063100            MOVE WS-WEEK-BASE-DATE TO WS-CALC-DATE.                       
063200            MOVE WS-WEEK-OFFSET    TO WS-CALC-DELTA.                      
063300            PERFORM 7000-ADD-DAYS THRU 7000-EXIT.                         
063400            MOVE WS-CALC-DATE TO WS-NEW-CAND-DATE.                        
063500            MOVE WS-WEEK-OFFSET TO WS-WEEK-DIGIT.                         
063600            MOVE 0800 TO WS-NEW-CAND-TIME.                                
063700            MOVE SPACES TO WS-NEW-CAND-LABEL.                             
063800            STRING "WEEK+" WS-WEEK-DIGIT " 08:00"                         
063900                DELIMITED BY SIZE INTO WS-NEW-CAND-LABEL.                 
064000            PERFORM 0425-ADD-CANDIDATE THRU 0425-EXIT.                    
064100            MOVE 1700 TO WS-NEW-CAND-TIME.                                
064200            MOVE SPACES TO WS-NEW-CAND-LABEL.                             
064300            STRING "WEEK+" WS-WEEK-DIGIT " 17:00"                         
064400                DELIMITED BY SIZE INTO WS-NEW-CAND-LABEL.                 
064500            PERFORM 0425-ADD-CANDIDATE THRU 0425-EXIT.                    
064600        0426-EXIT.                                                        
064700            EXIT.                                                         
064800*                                                                         
064900*    WALKS THE CANDIDATE TABLE IN THE ORDER 0420-BUILD-                   
065000*    CANDIDATES BUILT IT AND STOPS ON THE FIRST ONE THAT CLEARS           
065100*    ALL THREE CHECKS.  IF NONE CLEAR, WS-ACCEPT-SW IS STILL              
065200*    "N" WHEN THE LOOP FALLS OUT AND 0400-SCHEDULE-REQUEST                
065300*    ROUTES TO 0495-WRITE-NO-SLOT.                                        
065400        0430-TRY-CANDIDATES.                                              
065500            MOVE "N" TO WS-ACCEPT-SW.                                     
065600            PERFORM 0440-EVAL-CANDIDATE THRU 0440-EXIT                    
065700                VARYING WS-CAND-IX FROM 1 BY 1                            
065800                UNTIL WS-CAND-IX > WS-CAND-COUNT OR WS-ACCEPTED.          
065900        0430-EXIT.                                                        
066000            EXIT.                                                         
066100*                                                                         
066200*    RUNS ONE CANDIDATE THROUGH THE THREE REJECTION CHECKS IN             
066300*    THE ORDER THE ATP OFFICE HAS ALWAYS APPLIED THEM - NOAM/             
066400*    NOPM WINDOW FIRST (CHEAPEST TO TEST), THEN THE STUDENT'S             
066500*    OWN CLASS TIMETABLE (B4), THEN THIS STUDENT'S OTHER EXAMS            
066600*    ALREADY SCHEDULED THIS RUN (B5).  EACH CHECK IS SKIPPED              
066700*    ONCE A PRIOR CHECK HAS ALREADY REJECTED THE CANDIDATE, SO            
066800*    A CANDIDATE IS NEVER CHECKED TWICE FOR THE SAME RUN.                 
066900        0440-EVAL-CANDIDATE.                                              
067000            MOVE CD-START-TS (WS-CAND-IX) TO WS-EVAL-START-TS.            
067100            PERFORM 7500-ADD-MINUTES THRU 7500-EXIT.                      
067200            MOVE "N" TO WS-REJECT-SW.                                     
067300            PERFORM 0450-CHECK-NOAM-NOPM THRU 0450-EXIT.                  
067400            IF NOT WS-REJECTED                                            
067500                PERFORM 0460-CHECK-TIMETABLE THRU 0460-EXIT               
067600            END-IF.                                                       
067700            IF NOT WS-REJECTED                                            
067800                PERFORM 0470-CHECK-STUDENT-EXAMS THRU 0470-EXIT           
067900            END-IF.                                                       
068000            IF NOT WS-REJECTED                                            
068100                PERFORM 0480-ACCEPT-CANDIDATE THRU 0480-EXIT              
068200            END-IF.                                                       
068300        0440-EXIT.                                                        
068400            EXIT.                                                         
068500*                                                                         
068600        0450-CHECK-NOAM-NOPM.                                             
068700*          B3 - NOAM REJECTS A START BEFORE 09:00; NOPM REJECTS           
068800*          AN END AFTER 18:00.  BOTH BOUNDARIES ARE INCLUSIVE.            
068900            MOVE "N" TO WS-REJECT-SW.                                     
069000*          NOAM - STUDENT CANNOT SIT A MORNING EXAM.  09:00               
069100*          ITSELF IS ALLOWED; ANYTHING EARLIER IS NOT.                    
069200            IF RQ-NOAM-FLAG = "Y" AND WS-EVAL-START-HH < 9                
069300                MOVE "Y" TO WS-REJECT-SW                                  
069400            END-IF.                                                       
069500*          NOPM - STUDENT CANNOT SIT AN EVENING EXAM.  THE                
069600*          CANDIDATE'S COMPUTED END TIME (START + DURATION, SEE           
069700*          7500-ADD-MINUTES) MUST NOT RUN PAST 18:00 - 18:00              
069800*          ON THE NOSE IS STILL ALLOWED, ONE MINUTE PAST IS NOT.          
069900            IF NOT WS-REJECTED AND RQ-NOPM-FLAG = "Y"                     
070000                IF WS-EVAL-END-HH > 18                                    
070100                    MOVE "Y" TO WS-REJECT-SW                              
070200                ELSE                                                      
070300                    IF WS-EVAL-END-HH = 18 AND WS-EVAL-END-MI > 0         
070400                        MOVE "Y" TO WS-REJECT-SW                          
070500                    END-IF                                                
070600                END-IF                                                    
070700            END-IF.                                                       
070800        0450-EXIT.                                                        
070900            EXIT.                                                         
071000*                                                                         
071100*          B4 - CLASS-TIMETABLE CONFLICT, EXCLUDING THE SLOT              
071200*          TAGGED AS THE EXAM'S OWN CLASS MEETING.  THE CRN'S             
071300*          OWN WEEKLY MEETING IS NEVER ITSELF A "CONFLICT" -              
071400*          0465/0466 WORK TOGETHER TO FIND AND TAG THAT ONE               
071500*          TIMETABLE ROW SO 0467 SKIPS IT.                                
071600        0460-CHECK-TIMETABLE.                                             
071700            MOVE WS-EVAL-START-DATE TO WS-CALC-DATE.                      
071800            PERFORM 2000-CALC-WEEKDAY THRU 2000-EXIT.                     
071900            MOVE WS-WD-RESULT TO WS-CAND-WEEKDAY.                         
072000            MOVE WS-WD-LETTER (WS-CAND-WEEKDAY + 1)                       
072100                TO WS-CAND-DAY-LETTER.                                    
072200*          FIND WHETHER THIS CANDIDATE FALLS ON ONE OF THE                
072300*          WEEKDAYS THE CRN ITSELF MEETS (RQ-CLASS-DAYS), SO              
072400*          THE SAME-DAY TIMETABLE ROW CAN BE RECOGNIZED BELOW             
072500*          AS THE EXAM'S OWN CLASS RATHER THAN A CONFLICT.                
072600            MOVE "N" TO WS-OWN-DAY-SW.                                    
072700            PERFORM 0465-CHECK-OWN-DAY THRU 0465-EXIT                     
072800                VARYING WS-DAY-POS FROM 1 BY 1                            
072900                UNTIL WS-DAY-POS > 7.                                     
073000            MOVE RQ-CLASS-START-TIME TO WS-HM-IN.                         
073100            PERFORM 7600-HHMM-TO-MIN THRU 7600-EXIT.                      
073200            MOVE WS-HM-OUT-MIN TO WS-CLASS-TIME-MIN.                      
073300            MOVE "N" TO WS-TAG-DONE-SW.                                   
073400            PERFORM 0466-SCAN-ONE-SLOT THRU 0466-EXIT                     
073500                VARYING WS-TT-IX FROM 1 BY 1                              
073600                UNTIL WS-TT-IX > WS-TT-COUNT OR WS-REJECTED.              
073700        0460-EXIT.                                                        
073800            EXIT.                                                         
073900*                                                                         
074000*    TESTS ONE OF THE SEVEN DAY-LETTER POSITIONS IN RQ-CLASS-             
074100*    DAYS AGAINST THE CANDIDATE'S WEEKDAY LETTER.  THE CLASS              
074200*    WEEKDAY-LETTER CONDITION GUARDS THE COMPARE SO A BLANK OR            
074300*    GARBLED POSITION (THE FIELD IS SPACE-FILLED PAST THE CRN'S           
074400*    LAST MEETING DAY) CAN NEVER FALSE-MATCH THE CANDIDATE'S              
074500*    LETTER - SEE THE 20040308 CHANGE LOG ENTRY ABOVE.                    
074600        0465-CHECK-OWN-DAY.                                               
074700            IF RQ-CLASS-DAYS (WS-DAY-POS:1) IS WEEKDAY-LETTER             
074800                AND RQ-CLASS-DAYS (WS-DAY-POS:1)                          
074900                    = WS-CAND-DAY-LETTER                                  
075000                MOVE "Y" TO WS-OWN-DAY-SW                                 
075100            END-IF.                                                       
075200        0465-EXIT.                                                        
075300            EXIT.                                                         
075400*                                                                         
075500*    TESTS ONE TIMETABLE ROW FOR THIS STUDENT ON THIS WEEKDAY.            
075600*    A ROW WITHIN 5 MINUTES OF THE CRN'S OWN MEETING TIME, ON A           
075700*    DAY THE CRN ITSELF MEETS, IS TAGGED AS THE EXAM'S OWN                
075800*    CLASS (ONCE ONLY, VIA WS-TAG-DONE-SW) AND SKIPPED RATHER             
075900*    THAN RUN THROUGH THE OVERLAP TEST - OTHERWISE EVERY EXAM             
076000*    WOULD CONFLICT WITH THE VERY CLASS IT IS BEING GIVEN FOR.            
076100        0466-SCAN-ONE-SLOT.                                               
076200            IF TX-STUDENT-ID (WS-TT-IX) = RQ-STUDENT-ID                   
076300                    AND TX-WEEKDAY (WS-TT-IX) = WS-CAND-WEEKDAY           
076400                MOVE TX-START (WS-TT-IX) TO WS-HM-IN                      
076500                PERFORM 7600-HHMM-TO-MIN THRU 7600-EXIT                   
076600                IF WS-HM-OUT-MIN >= WS-CLASS-TIME-MIN                     
076700                    COMPUTE WS-TIME-DIFF =                                
076800                        WS-HM-OUT-MIN - WS-CLASS-TIME-MIN                 
076900                ELSE                                                      
077000                    COMPUTE WS-TIME-DIFF =                                
077100                        WS-CLASS-TIME-MIN - WS-HM-OUT-MIN                 
077200                END-IF                                                    
077300                IF WS-OWN-DAY-SW = "Y" AND WS-TAG-DONE-SW = "N"           
077400                        AND WS-TIME-DIFF NOT > 5                          
077500                    MOVE "Y" TO WS-TAG-DONE-SW                            
077600                ELSE                                                      
077700                    PERFORM 0467-SLOT-OVERLAP-TEST THRU 0467-EXIT         
077800                END-IF                                                    
077900            END-IF.                                                       
078000        0466-EXIT.                                                        
078100            EXIT.                                                         
078200*                                                                         
078300*    BUILDS THE TWO OVERLAP-TEST WINDOWS FOR THIS CANDIDATE               
078400*    (THE EXAM) AND THIS TIMETABLE ROW (THE CLASS MEETING, ON             
078500*    THE SAME CALENDAR DATE AS THE EXAM) AND CALLS THE COMMON             
078600*    OVERLAP TEST.                                                        
078700        0467-SLOT-OVERLAP-TEST.                                           
078800            MOVE WS-EVAL-START-TS TO WS-OV-START-1.                       
078900            MOVE WS-EVAL-END-TS   TO WS-OV-END-1.                         
079000            COMPUTE WS-OV-START-2 =                                       
079100                WS-EVAL-START-DATE * 10000 + TX-START (WS-TT-IX).         
079200            COMPUTE WS-OV-END-2 =                                         
079300                WS-EVAL-START-DATE * 10000 + TX-END (WS-TT-IX).           
079400            PERFORM 7700-OVERLAP-TEST THRU 7700-EXIT.                     
079500            IF WS-OV-OVERLAP = "Y"                                        
079600                MOVE "Y" TO WS-REJECT-SW                                  
079700            END-IF.                                                       
079800        0467-EXIT.                                                        
079900            EXIT.                                                         
080000*                                                                         
080100        0470-CHECK-STUDENT-EXAMS.                                         
080200*          B5 - EXAM-TO-EXAM CONFLICT AGAINST THIS STUDENT'S              
080300*          EXAMS ALREADY SCHEDULED EARLIER IN THE RUN.                    
080400            PERFORM 0471-SCAN-HIST-ENTRY THRU 0471-EXIT                   
080500                VARYING WS-HIST-IX FROM 1 BY 1                            
080600                UNTIL WS-HIST-IX > WS-HIST-COUNT OR WS-REJECTED.          
080700        0470-EXIT.                                                        
080800            EXIT.                                                         
080900*                                                                         
081000*    TESTS THIS STUDENT'S EXAM HISTORY ENTRY FOR AN OVERLAP               
081100*    WITH THE CANDIDATE CURRENTLY BEING EVALUATED.  ENTRIES FOR           
081200*    OTHER STUDENTS ARE SKIPPED WITHOUT BUILDING THE OVERLAP              
081300*    WINDOWS - THE HISTORY TABLE CAN HOLD UP TO 9000 ROWS AND             
081400*    THIS SCAN RUNS ONCE PER CANDIDATE PER REQUEST, SO THE                
081500*    EARLY-OUT MATTERS.                                                   
081600        0471-SCAN-HIST-ENTRY.                                             
081700            IF SH-STUDENT-ID (WS-HIST-IX) = RQ-STUDENT-ID                 
081800                MOVE WS-EVAL-START-TS TO WS-OV-START-1                    
081900                MOVE WS-EVAL-END-TS   TO WS-OV-END-1                      
082000                MOVE SH-START (WS-HIST-IX) TO WS-OV-START-2               
082100                MOVE SH-END (WS-HIST-IX)   TO WS-OV-END-2                 
082200                PERFORM 7700-OVERLAP-TEST THRU 7700-EXIT                  
082300                IF WS-OV-OVERLAP = "Y"                                    
082400                    MOVE "Y" TO WS-REJECT-SW                              
082500                END-IF                                                    
082600            END-IF.                                                       
082700        0471-EXIT.                                                        
082800            EXIT.                                                         
082900*                                                                         
083000*    THE WINNING CANDIDATE.  ITS WINDOW IS SAVED OFF TO                   
083100*    WS-WIN-START-TS/WS-WIN-END-TS/WS-WIN-LABEL FOR THE WRITE             
083200*    PARAGRAPH AND APPENDED TO WS-SCHED-HIST-TABLE SO THE NEXT            
083300*    REQUEST FOR THIS SAME STUDENT (IF ANY, LATER IN THE FILE)            
083400*    WILL SEE THIS EXAM WHEN ITS OWN B5 CHECK RUNS.                       
083500        0480-ACCEPT-CANDIDATE.                                            
083600            MOVE "Y" TO WS-ACCEPT-SW.                                     
083700            MOVE WS-EVAL-START-TS TO WS-WIN-START-TS.                     
083800            MOVE WS-EVAL-END-TS   TO WS-WIN-END-TS.                       
083900            MOVE CD-LABEL (WS-CAND-IX) TO WS-WIN-LABEL.                   
084000            ADD 1 TO WS-HIST-COUNT.                                       
084100            MOVE RQ-STUDENT-ID                                            
084200                TO SH-STUDENT-ID (WS-HIST-COUNT).                         
084300            MOVE WS-EVAL-START-TS TO SH-START (WS-HIST-COUNT).            
084400            MOVE WS-EVAL-END-TS   TO SH-END (WS-HIST-COUNT).              
084500        0480-EXIT.                                                        
084600            EXIT.                                                         
084700*                                                                         
084800*    WRITES ONE SCHEDULED-EXAM RECORD FOR A REQUEST THAT FOUND            
084900*    A CLEAR SLOT.  SC-SCHED-LABEL CARRIES THE SAME HUMAN-                
085000*    READABLE LABEL ("INSTRUCTOR", "8AM DAY BEFORE", "WEEK+3              
085100*    17:00"...) THAT WENT INTO THE CANDIDATE TABLE, SO THE                
085200*    EXCEPTION REPORT CAN TELL THE ATP OFFICE WHICH ALTERNATIVE           
085300*    ACTUALLY GOT USED.                                                   
085400        0490-WRITE-SCHEDULED.                                             
085500            INITIALIZE SC-SCHED-RECORD.                                   
085600            MOVE RQ-STUDENT-ID       TO SC-STUDENT-ID.                    
085700            MOVE RQ-CRN              TO SC-CRN.                           
085800            MOVE RQ-DURATION-MINUTES TO SC-DURATION-MINUTES.              
085900            MOVE RQ-NOAM-FLAG        TO SC-NOAM-FLAG.                     
086000            MOVE RQ-NOPM-FLAG        TO SC-NOPM-FLAG.                     
086100            MOVE WS-WIN-START-TS     TO SC-SCHED-START.                   
086200            MOVE WS-WIN-END-TS       TO SC-SCHED-END.                     
086300            MOVE WS-WIN-LABEL        TO SC-SCHED-LABEL.                   
086400            MOVE "SCHEDULED"         TO SC-SCHED-STATUS.                  
086500            WRITE SC-SCHED-RECORD.                                        
086600            ADD 1 TO WS-SCHEDULED-COUNT.                                  
086700        0490-EXIT.                                                        
086800            EXIT.                                                         
086900*                                                                         
087000*    WRITES A "NO AVAILABLE SLOT" RECORD WHEN EVERY APPROVED              
087100*    CANDIDATE WAS REJECTED.  THE ATP OFFICE WORKS THESE BY               
087200*    HAND - USUALLY A NOAM/NOPM WINDOW TOO NARROW FOR THE                 
087300*    STUDENT'S OWN CLASS SCHEDULE.                                        
087400        0495-WRITE-NO-SLOT.                                               
087500            INITIALIZE SC-SCHED-RECORD.                                   
087600            MOVE RQ-STUDENT-ID       TO SC-STUDENT-ID.                    
087700            MOVE RQ-CRN              TO SC-CRN.                           
087800            MOVE RQ-DURATION-MINUTES TO SC-DURATION-MINUTES.              
087900            MOVE RQ-NOAM-FLAG        TO SC-NOAM-FLAG.                     
088000            MOVE RQ-NOPM-FLAG        TO SC-NOPM-FLAG.                     
088100            MOVE "NO AVAILABLE SLOT" TO SC-SCHED-STATUS.                  
088200            WRITE SC-SCHED-RECORD.                                        
088300            ADD 1 TO WS-NOSLOT-COUNT.                                     
088400        0495-EXIT.                                                        
088500            EXIT.                                                         
088600*                                                                         
088700*    WRITES AN "INVALID INSTR DATE" RECORD WHEN                           
088800*    0410-VALIDATE-INSTR-DATE COULD NOT ACCEPT THE INSTRUCTOR'S           
088900*    EXAM DATE/TIME.  NO CANDIDATE LIST WAS EVER BUILT FOR THIS           
089000*    REQUEST.                                                             
089100        0496-WRITE-BAD-DATE.                                              
089200            INITIALIZE SC-SCHED-RECORD.                                   
089300            MOVE RQ-STUDENT-ID         TO SC-STUDENT-ID.                  
089400            MOVE RQ-CRN                TO SC-CRN.                         
089500            MOVE RQ-DURATION-MINUTES   TO SC-DURATION-MINUTES.            
089600            MOVE RQ-NOAM-FLAG          TO SC-NOAM-FLAG.                   
089700            MOVE RQ-NOPM-FLAG          TO SC-NOPM-FLAG.                   
089800            MOVE "INVALID INSTR DATE"  TO SC-SCHED-STATUS.                
089900            WRITE SC-SCHED-RECORD.                                        
090000            ADD 1 TO WS-BADDATE-COUNT.                                    
090100        0496-EXIT.                                                        
090200            EXIT.                                                         
090300*                                                                         
090400*    END-OF-JOB TOTALS.  THESE FOUR COUNTS ARE THE ONLY PLACE             
090500*    IN THIS PROGRAM WHERE THE SCHEDULING RESULT IS SUMMARIZED -          
090600*    THE DETAIL REPORT IS ATPRPT'S JOB, NOT THIS STEP'S.                  
090700        0900-CLOSE-FILES.                                                 
090800            CLOSE REQUEST-FILE.                                           
090900            CLOSE TIMETABLE-FILE.                                         
091000            CLOSE SCHED-FILE.                                             
091100            DISPLAY "ATPSCH - REQUESTS READ  " WS-REQUEST-COUNT.          
091200            DISPLAY "ATPSCH - SCHEDULED      " WS-SCHEDULED-COUNT.        
091300            DISPLAY "ATPSCH - NO SLOT        " WS-NOSLOT-COUNT.           
091400            DISPLAY "ATPSCH - BAD INSTR DATE " WS-BADDATE-COUNT.          
091500        0900-EXIT.                                                        
091600            EXIT.                                                         
091700*                                                                         
091800        2000-CALC-WEEKDAY.                                                
091900*          DERIVES THE WEEKDAY (0=MONDAY...6=SUNDAY) OF THE               
092000*          DATE CURRENTLY IN WS-CALC-DATE, USING A ZELLER-STYLE           
092100*          CONGRUENCE WORKED OUT ONE TRUNCATED DIVISION AT A              
092200*          TIME - SAME SHAPE AS THE OLD CRT DATE ROUTINE'S                
092300*          "FACTOR" ARITHMETIC, BUT CARRIED IN FULL 4-DIGIT               
092400*          YEARS (SEE THE 970604 CHANGE LOG ENTRY ABOVE).                 
092500            MOVE WS-CALC-YY TO WS-WD-YY.                                  
092600            MOVE WS-CALC-MM TO WS-WD-MM.                                  
092700            MOVE WS-CALC-DD TO WS-WD-DD.                                  
092800*          ZELLER TREATS JANUARY AND FEBRUARY AS MONTHS 13 AND            
092900*          14 OF THE PRIOR YEAR - THIS IS WHAT MAKES THE                  
093000*          CONGRUENCE WORK WITHOUT A MONTH-LENGTH TABLE.                  
093100            IF WS-WD-MM < 3                                               
093200                ADD 12 TO WS-WD-MM                                        
093300                SUBTRACT 1 FROM WS-WD-YY                                  
093400            END-IF.                                                       
093500*          SPLIT THE (POSSIBLY ADJUSTED) YEAR INTO CENTURY                
093600*          (WS-WD-J) AND YEAR-OF-CENTURY (WS-WD-K).                       
093700            DIVIDE WS-WD-YY BY 100 GIVING WS-WD-J                         
093800                REMAINDER WS-WD-K.                                        
093900            COMPUTE WS-WD-MTERM = 13 * (WS-WD-MM + 1).                    
094000            DIVIDE WS-WD-MTERM BY 5 GIVING WS-WD-TEMP1.                   
094100            DIVIDE WS-WD-K BY 4 GIVING WS-WD-KDIV4.                       
094200            DIVIDE WS-WD-J BY 4 GIVING WS-WD-JDIV4.                       
094300            COMPUTE WS-WD-FACTOR = WS-WD-DD + WS-WD-TEMP1 +               
094400                WS-WD-K + WS-WD-KDIV4 + WS-WD-JDIV4 +                     
094500                (5 * WS-WD-J).                                            
094600*          RAW ZELLER RESULT IS 0=SATURDAY...6=FRIDAY - SHIFT             
094700*          BY 5 (MOD 7) TO GET THE REGISTRAR'S OWN NUMBERING,             
094800*          0=MONDAY...6=SUNDAY.                                           
094900            DIVIDE WS-WD-FACTOR BY 7 GIVING WS-CALC-TEMP                  
095000                REMAINDER WS-WD-H.                                        
095100            COMPUTE WS-WD-RESULT = WS-WD-H + 5.                           
095200            IF WS-WD-RESULT > 6                                           
095300                SUBTRACT 7 FROM WS-WD-RESULT                              
095400            END-IF.                                                       
095500        2000-EXIT.                                                        
095600            EXIT.                                                         
095700*                                                                         
095800        7000-ADD-DAYS.                                                    
095900*          ADDS (OR, IF NEGATIVE, SUBTRACTS) WS-CALC-DELTA DAYS           
096000*          TO/FROM WS-CALC-DATE, ROLLING OVER MONTH AND YEAR AS           
096100*          NEEDED.  TRUE CALENDAR ARITHMETIC (B2) - NO SHORTCUT           
096200*          TABLE OF "DAYS SINCE EPOCH" IS USED, JUST REPEATED             
096300*          SINGLE-DAY STEPS, THE WAY THE OLD CRT ROUTINE DID IT.          
096400            IF WS-CALC-DELTA >= 0                                         
096500                PERFORM 7010-ADD-ONE-DAY THRU 7010-EXIT                   
096600                    WS-CALC-DELTA TIMES                                   
096700            ELSE                                                          
096800                COMPUTE WS-CALC-ABS = WS-CALC-DELTA * -1                  
096900                PERFORM 7020-SUB-ONE-DAY THRU 7020-EXIT                   
097000                    WS-CALC-ABS TIMES                                     
097100            END-IF.                                                       
097200        7000-EXIT.                                                        
097300            EXIT.                                                         
097400*                                                                         
097500*    ADVANCES WS-CALC-DATE BY EXACTLY ONE DAY, ROLLING OVER               
097600*    MONTH AND YEAR AS NEEDED.  CALLED WS-CALC-DELTA TIMES BY             
097700*    7000-ADD-DAYS FOR A FORWARD DELTA.                                   
097800        7010-ADD-ONE-DAY.                                                 
097900            ADD 1 TO WS-CALC-DD.                                          
098000            PERFORM 7100-DAYS-IN-MONTH THRU 7100-EXIT.                    
098100            IF WS-CALC-DD > WS-CALC-MAXDD                                 
098200                MOVE 1 TO WS-CALC-DD                                      
098300                ADD 1 TO WS-CALC-MM                                       
098400                IF WS-CALC-MM > 12                                        
098500                    MOVE 1 TO WS-CALC-MM                                  
098600                    ADD 1 TO WS-CALC-YY                                   
098700                END-IF                                                    
098800            END-IF.                                                       
098900        7010-EXIT.                                                        
099000            EXIT.                                                         
099100*                                                                         
099200*    BACKS WS-CALC-DATE UP BY EXACTLY ONE DAY, BORROWING MONTH            
099300*    AND YEAR AS NEEDED.  CALLED BY 7000-ADD-DAYS WHEN THE                
099400*    DELTA IS NEGATIVE (THE "DAY BEFORE" CANDIDATE).                      
099500        7020-SUB-ONE-DAY.                                                 
099600            SUBTRACT 1 FROM WS-CALC-DD.                                   
099700            IF WS-CALC-DD < 1                                             
099800                SUBTRACT 1 FROM WS-CALC-MM                                
099900                IF WS-CALC-MM < 1                                         
100000                    MOVE 12 TO WS-CALC-MM                                 
100100                    SUBTRACT 1 FROM WS-CALC-YY                            
100200                END-IF                                                    
100300                PERFORM 7100-DAYS-IN-MONTH THRU 7100-EXIT                 
100400                MOVE WS-CALC-MAXDD TO WS-CALC-DD                          
100500            END-IF.                                                       
100600        7020-EXIT.                                                        
100700            EXIT.                                                         
100800*                                                                         
100900*    LOOKS UP THE NUMBER OF DAYS IN WS-CALC-MM/WS-CALC-YY,                
101000*    SUBSTITUTING 29 FOR FEBRUARY IN A LEAP YEAR.  FEEDS BOTH             
101100*    THE CALENDAR-VALIDATION CHECK (0410) AND THE DAY-ROLLOVER            
101200*    PARAGRAPHS ABOVE.                                                    
101300        7100-DAYS-IN-MONTH.                                               
101400            PERFORM 7110-CHECK-LEAP-YEAR THRU 7110-EXIT.                  
101500            IF WS-CALC-MM = 2 AND WS-LEAP-YEAR                            
101600                MOVE 29 TO WS-CALC-MAXDD                                  
101700            ELSE                                                          
101800                MOVE WS-CALC-DIM-ENTRY (WS-CALC-MM)                       
101900                    TO WS-CALC-MAXDD                                      
102000            END-IF.                                                       
102100        7100-EXIT.                                                        
102200            EXIT.                                                         
102300*                                                                         
102400*    CENTURY-ACCURATE GREGORIAN LEAP-YEAR TEST - DIVISIBLE BY 4           
102500*    AND (NOT DIVISIBLE BY 100 OR DIVISIBLE BY 400).  1900 IS             
102600*    NOT A LEAP YEAR, 2000 IS (SEE THE 980811 Y2K CHANGE LOG              
102700*    ENTRY ABOVE).                                                        
102800        7110-CHECK-LEAP-YEAR.                                             
102900            MOVE "N" TO WS-LEAP-SW.                                       
103000            DIVIDE WS-CALC-YY BY 4 GIVING WS-CALC-TEMP                    
103100                REMAINDER WS-CALC-REM4.                                   
103200            IF WS-CALC-REM4 = 0                                           
103300                DIVIDE WS-CALC-YY BY 100 GIVING WS-CALC-TEMP              
103400                    REMAINDER WS-CALC-REM100                              
103500                IF WS-CALC-REM100 NOT = 0                                 
103600                    MOVE "Y" TO WS-LEAP-SW                                
103700                ELSE                                                      
103800                    DIVIDE WS-CALC-YY BY 400 GIVING WS-CALC-TEMP          
103900                        REMAINDER WS-CALC-REM400                          
104000                    IF WS-CALC-REM400 = 0                                 
104100                        MOVE "Y" TO WS-LEAP-SW                            
104200                    END-IF                                                
104300                END-IF                                                    
104400            END-IF.                                                       
104500        7110-EXIT.                                                        
104600            EXIT.                                                         
104700*                                                                         
104800        7500-ADD-MINUTES.                                                 
104900*          CANDIDATE END = START + EXTENDED DURATION.  AN EXAM            
105000*          THAT RUNS PAST MIDNIGHT ROLLS THE DATE FORWARD AND             
105100*          WRAPS THE TIME-OF-DAY (B3).                                    
105200            MOVE WS-EVAL-START-DATE TO WS-CALC-DATE.                      
105300*          TOTAL MINUTES FROM MIDNIGHT OF THE START DATE TO THE           
105400*          END OF THE EXAM.  1440 MINUTES IN A DAY - DIVIDING IT          
105500*          OUT GIVES HOW MANY CALENDAR DAYS THE EXAM SPILLS INTO.         
105600            COMPUTE WS-TS-TOTAL-MIN = (WS-EVAL-START-HH * 60) +           
105700                WS-EVAL-START-MI + RQ-DURATION-MINUTES.                   
105800            DIVIDE WS-TS-TOTAL-MIN BY 1440 GIVING WS-TS-DAYS-OVER         
105900                REMAINDER WS-TS-REM-MIN.                                  
106000            DIVIDE WS-TS-REM-MIN BY 60 GIVING WS-EVAL-END-HH              
106100                REMAINDER WS-EVAL-END-MI.                                 
106200*          NO REAL EXAM SHOULD EVER RUN PAST MIDNIGHT, BUT A              
106300*          BAD DURATION ON THE REQUEST RECORD IS STILL HANDLED            
106400*          RATHER THAN LEFT TO PRODUCE A WRONG END TIME.                  
106500            IF WS-TS-DAYS-OVER > 0                                        
106600                MOVE WS-TS-DAYS-OVER TO WS-CALC-DELTA                     
106700                PERFORM 7000-ADD-DAYS THRU 7000-EXIT                      
106800            END-IF.                                                       
106900            MOVE WS-CALC-DATE TO WS-EVAL-END-DATE.                        
107000        7500-EXIT.                                                        
107100            EXIT.                                                         
107200*                                                                         
107300*    CONVERTS AN HHMM-FORMAT TIME (WS-HM-IN) TO MINUTES SINCE             
107400*    MIDNIGHT (WS-HM-OUT-MIN).  GENERAL-PURPOSE - USED BY BOTH            
107500*    THE OWN-CLASS +/-5 MINUTE TEST IN 0466 AND NOWHERE ELSE              
107600*    RIGHT NOW, BUT KEPT SEPARATE FROM THAT PARAGRAPH SINCE THE           
107700*    SHOP HAS ALWAYS FACTORED THIS CONVERSION OUT ON ITS OWN.             
107800        7600-HHMM-TO-MIN.                                                 
107900            DIVIDE WS-HM-IN BY 100 GIVING WS-HM-HH                        
108000                REMAINDER WS-HM-MI.                                       
108100            COMPUTE WS-HM-OUT-MIN = (WS-HM-HH * 60) + WS-HM-MI.           
108200        7600-EXIT.                                                        
108300            EXIT.                                                         
108400*                                                                         
108500*    GENERAL-PURPOSE STRICT-OVERLAP TEST BETWEEN TWO TIME                 
108600*    WINDOWS EXPRESSED AS YYYYMMDDHHMM NUMBERS - TWO WINDOWS              
108700*    OVERLAP WHEN THE LATER OF THE TWO STARTS IS STILL BEFORE             
108800*    THE EARLIER OF THE TWO ENDS.  SHARED BY BOTH THE TIMETABLE           
108900*    CHECK (B4, 0467) AND THE STUDENT-EXAM CHECK (B5, 0471) SO            
109000*    THE OVERLAP RULE IS WRITTEN ONCE, NOT TWICE.                         
109100        7700-OVERLAP-TEST.                                                
109200            MOVE "N" TO WS-OV-OVERLAP.                                    
109300            IF WS-OV-START-1 > WS-OV-START-2                              
109400                MOVE WS-OV-START-1 TO WS-OV-MAX-START                     
109500            ELSE                                                          
109600                MOVE WS-OV-START-2 TO WS-OV-MAX-START                     
109700            END-IF.                                                       
109800            IF WS-OV-END-1 < WS-OV-END-2                                  
109900                MOVE WS-OV-END-1 TO WS-OV-MIN-END                         
110000            ELSE                                                          
110100                MOVE WS-OV-END-2 TO WS-OV-MIN-END                         
110200            END-IF.                                                       
110300            IF WS-OV-MAX-START < WS-OV-MIN-END                            
110400                MOVE "Y" TO WS-OV-OVERLAP                                 
110500            END-IF.                                                       
110600        7700-EXIT.                                                        
110700            EXIT.                                                         
110800*                                                                         
110900*    COMMON ABEND EXIT - DISPLAYS THE OFFENDING FILE STATUSES             
111000*    SO THE OPERATOR CAN TELL WHICH OF THE THREE WORK FILES               
111100*    CAUSED THE PROBLEM WITHOUT HAVING TO PULL THE JOB LOG.               
111200        9900-ABEND.                                                       
111300            MOVE "ATPSCH" TO WS-ABEND-PGM.                                
111400            DISPLAY "*** " WS-ABEND-PGM " ABEND ***".                     
111500            DISPLAY WS-ABEND-TEXT.                                        
111600            DISPLAY "REQUEST=" WS-REQUEST-STATUS                          
111700                    " TIMETABLE=" WS-TIMETABLE-STATUS                     
111800                    " SCHED=" WS-SCHED-STATUS.                            
111900            STOP RUN.                                                     
112000        9900-EXIT.                                                        
112100            EXIT.                                                         
