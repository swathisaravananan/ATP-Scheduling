000100        IDENTIFICATION DIVISION.                                          
000200        PROGRAM-ID.  ATPRUM.                                              
000300        AUTHOR.  R. VASQUEZ.                                              
000400        INSTALLATION.  MIDLAND STATE UNIVERSITY - REGISTRAR ATP.          
000500        DATE-WRITTEN.  JANUARY 1988.                                      
000600        DATE-COMPILED.                                                    
000700        SECURITY.  CONFIDENTIAL - STUDENT DATA, FERPA RESTRICTED.         
000800*                                                                         
000900*    ATPRUM - ALTERNATIVE TESTING PROGRAM, ROOM ASSIGNMENT                
001000*                                                                         
001100*    READS THE SCHEDULED-EXAM WORK FILE BUILT BY ATPSCH, GROUPS           
001200*    THE SCHEDULED EXAMS INTO TIME-SLOT BUCKETS (EXAMS SHARING            
001300*    THE SAME START AND END TIME), FIGURES HOW MANY SEATS AND             
001400*    WHICH ROOMS EACH BUCKET NEEDS, AND ASSIGNS ROOMS SO THAT             
001500*    NO ROOM IS DOUBLE-BOOKED FOR OVERLAPPING BUCKETS AND THE             
001600*    NUMBER OF DIFFERENT ROOMS BORROWED FROM THE REGISTRAR IS             
001700*    KEPT AS SMALL AS POSSIBLE.  NORMAL RUNS USE THE "OPTIMIZED"          
001800*    BUCKET-AT-A-TIME METHOD; THE OLD STUDENT-AT-A-TIME METHOD            
001900*    IS STILL CARRIED AS A FALLBACK, SELECTED BY UPSI-0 IN THE            
002000*    JCL WHEN THE OPTIMIZED METHOD NEEDS TO BE BYPASSED.  EVERY           
002100*    EXAM REQUEST IS WRITTEN TO THE ROOM-ASSIGNMENT FILE.  FEEDS          
002200*    ATPRPT.                                                              
002300*                                                                         
002400*    THE OPTIMIZED ASSIGNER NEVER SPLITS A BUCKET ACROSS TWO              
002500*    ROOMS - ONE ROOM HOLDS THE WHOLE BUCKET OR THE BUCKET GETS           
002600*    NO ROOM AT ALL.  THE GREEDY FALLBACK (UPSI-0 ON) DOES NOT            
002700*    HAVE THAT RESTRICTION AND WILL SPREAD ONE BUCKET'S EXAMS             
002800*    ACROSS SEVERAL ROOMS IF IT HAS TO - WHICH IS WHY THE                 
002900*    OPTIMIZED METHOD HAS ALWAYS BEEN THE DEFAULT.                        
003000*                                                                         
003100*    THIS PROGRAM NEVER TOUCHES THE ATPREQ REQUEST FILE OR THE            
003200*    ATPSCH SCHEDULING LOGIC DIRECTLY - IT ONLY SEES WHAT                 
003300*    ATPSCH ALREADY DECIDED (SCHEDULED OR REJECTED, AND WHEN).            
003400*    A REQUEST ATPSCH COULD NOT SCHEDULE NEVER REACHES A                  
003500*    BUCKET HERE; IT IS CARRIED THROUGH TO ATPWK3 UNTOUCHED SO            
003600*    THE REPORT STEP CAN STILL LIST IT AS AN EXCEPTION.                   
003700*                                                                         
003800*    CHANGE LOG                                                           
003900*    880109 RV  ORIGINAL PROGRAM - GREEDY, STUDENT-AT-A-TIME              
004000*               ROOM ASSIGNMENT ONLY                                      
004100*    881117 RV  ADDED THE BUCKET-AT-A-TIME ASSIGNMENT METHOD TO           
004200*               CUT DOWN ON THE NUMBER OF ROOMS THE TESTING               
004300*               CENTER HAD TO BORROW EACH FINALS WEEK (HD-0290);          
004400*               OLD METHOD KEPT AS UPSI-0 FALLBACK                        
004500*    891002 RV  ROOM TABLE RAISED FROM 200 TO 500 ENTRIES                 
004600*    931028 RV  NO LOGIC CHANGE - RECOMPILED UNDER COBOL-85,              
004700*               ADDED END-READ/END-IF SCOPE TERMINATORS                   
004800*    980811 JB  Y2K REVIEW - NO DATE WINDOWING IN THIS PROGRAM,           
004900*               TIMESTAMPS ARE PASSED THROUGH AS FULL CCYYMMDD            
005000*    990420 JB  NO LOGIC CHANGE - HEADER BROUGHT IN LINE WITH             
005100*               THE REGISTRAR SHOP STANDARD (PR99-118)                    
005200*    20030714 MT  BUCKET TABLE RAISED FROM 800 TO 2000 ENTRIES -          
005300*                 THE COMBINED FALL/SPRING/SUMMER ATP CALENDAR            
005400*                 OVERFLOWED THE OLD TABLE (HD-3390)                      
005500*    20040308 MT  ROOMS-USED COUNT NOW DISPLAYED AT JOB END SO            
005600*                 THE TESTING CENTER CAN TRACK BORROWED-ROOM              
005700*                 LOAD WITHOUT PULLING THE ASSIGNMENT FILE                
005800*                 (HD-3501)                                               
005900*                                                                         
006000        ENVIRONMENT DIVISION.                                             
006100        CONFIGURATION SECTION.                                            
006200        SOURCE-COMPUTER.  IBM-AT.                                         
006300        OBJECT-COMPUTER.  IBM-AT.                                         
006400*    UPSI-0 ON SWITCHES THE WHOLE ROOM-ASSIGNMENT METHOD FROM             
006500*    THE NORMAL OPTIMIZED BUCKET-AT-A-TIME ASSIGNER TO THE                
006600*    OLD STUDENT-AT-A-TIME ASSIGNER - SET IN THE JOB'S PARM               
006700*    CARD, NOT CHANGED DURING A RUN.                                      
006800        SPECIAL-NAMES.                                                    
006900            C01 IS TOP-OF-FORM                                            
007000            UPSI-0 ON STATUS IS WS-GREEDY-MODE-ON                         
007100                   OFF STATUS IS WS-GREEDY-MODE-OFF.                      
007200*    ATPWK2DD IS THE SCHEDULED-EXAM FILE BUILT BY ATPSCH;                 
007300*    ROOMDD IS THE REGISTRAR'S ROOM INVENTORY; ATPWK3DD IS THE            
007400*    ROOM-ASSIGNMENT WORK FILE HANDED FORWARD TO ATPRPT.                  
007500        INPUT-OUTPUT SECTION.                                             
007600        FILE-CONTROL.                                                     
007700            SELECT SCHED-FILE ASSIGN TO "ATPWK2DD"                        
007800                ORGANIZATION IS LINE SEQUENTIAL                           
007900                ACCESS MODE IS SEQUENTIAL                                 
008000                FILE STATUS IS WS-SCHED-STATUS.                           
008100            SELECT ROOM-FILE ASSIGN TO "ROOMDD"                           
008200                ORGANIZATION IS LINE SEQUENTIAL                           
008300                ACCESS MODE IS SEQUENTIAL                                 
008400                FILE STATUS IS WS-ROOM-STATUS.                            
008500            SELECT ASSIGN-FILE ASSIGN TO "ATPWK3DD"                       
008600                ORGANIZATION IS LINE SEQUENTIAL                           
008700                ACCESS MODE IS SEQUENTIAL                                 
008800                FILE STATUS IS WS-ASSIGN-STATUS.                          
008900*                                                                         
009000        DATA DIVISION.                                                    
009100        FILE SECTION.                                                     
009200*                                                                         
009300*    ONE SCHEDULED-EXAM ROW PER RECORD - SEE SCHREC FOR THE               
009400*    FULL LAYOUT (STUDENT, CRN, WINDOW, AND THE SCHEDULING                
009500*    RESULT ATPSCH LEFT ON IT).                                           
009600        FD  SCHED-FILE                                                    
009700            LABEL RECORDS ARE STANDARD                                    
009800            RECORDING MODE IS F.                                          
009900        COPY SCHREC.                                                      
010000*                                                                         
010100*    ONE ROOM-INVENTORY ROW PER RECORD - LOCATION, AVAILABILITY           
010200*    WINDOW, AND SEAT CAPACITY.                                           
010300        FD  ROOM-FILE                                                     
010400            LABEL RECORDS ARE STANDARD                                    
010500            RECORDING MODE IS F.                                          
010600        COPY ROMREC.                                                      
010700*                                                                         
010800*    ONE ROOM-ASSIGNMENT RESULT ROW PER EXAM - CARRIES THE                
010900*    ORIGINAL SCHEDULE DATA FORWARD PLUS THE ASSIGNED ROOM AND            
011000*    STATUS TEXT FOR ATPRPT TO PRINT.                                     
011100        FD  ASSIGN-FILE                                                   
011200            LABEL RECORDS ARE STANDARD                                    
011300            RECORDING MODE IS F.                                          
011400        COPY ASGREC.                                                      
011500*                                                                         
011600        WORKING-STORAGE SECTION.                                          
011700*                                                                         
011800*    FILE-STATUS BYTES FOR THE THREE WORK FILES THIS PROGRAM              
011900*    TOUCHES - ATPWK2 (IN), ROOM MASTER (IN), ATPWK3 (OUT).               
012000        01  WS-SCHED-STATUS             PIC X(2).                         
012100            88  WS-SCHED-OK                 VALUE "00".                   
012200            88  WS-SCHED-EOF                VALUE "10".                   
012300        01  WS-ROOM-STATUS              PIC X(2).                         
012400            88  WS-ROOM-OK                  VALUE "00".                   
012500            88  WS-ROOM-EOF                 VALUE "10".                   
012600        01  WS-ASSIGN-STATUS            PIC X(2).                         
012700            88  WS-ASSIGN-OK                VALUE "00".                   
012800*                                                                         
012900        01  WS-EOF-SWITCHES.                                              
013000            02  WS-EOF-SCHED            PIC X       VALUE "N".            
013100                88  WS-SCHED-DONE            VALUE "Y".                   
013200            02  WS-EOF-ROOM             PIC X       VALUE "N".            
013300                88  WS-ROOM-DONE             VALUE "Y".                   
013400*          WS-FOUND-ROOM-SW IS U6's VERSION OF THE SAME IDEA AS           
013500*          77 WS-FOUND-SW BELOW, KEPT SEPARATE BECAUSE THE TWO            
013600*          ASSIGNERS NEVER RUN IN THE SAME PASS.                          
013700            02  WS-FOUND-ROOM-SW        PIC X       VALUE "N".            
013800            02  WS-SWAP-NEEDED-SW       PIC X       VALUE "N".            
013900            02  WS-OVERLAP-SW           PIC X       VALUE "N".            
014000            02  WS-OV-OVERLAP           PIC X       VALUE "N".            
014100            02  FILLER                  PIC X       VALUE SPACE.          
014200*                                                                         
014300*    WS-FOUND-SW IS TESTED ON EVERY BUCKET COMPARED AGAINST THE           
014400*    ROW CURRENTLY BEING FILED IN 1011-FIND-BUCKET, NOT JUST              
014500*    ONCE PER RUN, SO IT IS CARRIED STANDALONE THE SAME AS THE            
014600*    OLD SHOP SWITCHES ALWAYS WERE.                                       
014700        77  WS-FOUND-SW             PIC X       VALUE "N".                
014800            88  WS-FOUND                    VALUE "Y".                    
014900*                                                                         
015000        01  WS-COUNTERS.                                                  
015100            02  WS-SX-IX            PIC 9(5)  COMP VALUE ZERO.            
015200            02  WS-SCHED-COUNT      PIC 9(5)  COMP VALUE ZERO.            
015300            02  WS-RM-IX            PIC 9(4)  COMP VALUE ZERO.            
015400            02  WS-RM-COUNT         PIC 9(4)  COMP VALUE ZERO.            
015500            02  WS-CUR-BUCKET       PIC 9(4)  COMP VALUE ZERO.            
015600            02  WS-SE-IX            PIC 9(4)  COMP VALUE ZERO.            
015700            02  WS-SEAT-COUNT       PIC 9(4)  COMP VALUE ZERO.            
015800            02  WS-ROOMS-USED-COUNT PIC 9(4)  COMP VALUE ZERO.            
015900            02  FILLER              PIC X          VALUE SPACE.           
016000*                                                                         
016100*    WS-BK-IX DRIVES THE BUCKET-TABLE SCAN IN NEARLY EVERY                
016200*    PARAGRAPH FROM BUCKETING THROUGH ROOM ASSIGNMENT - NOT A             
016300*    ONE-PLACE LOOP INDEX, SO IT STANDS ALONE RATHER THAN                 
016400*    RIDING INSIDE WS-COUNTERS.                                           
016500        77  WS-BK-IX                PIC 9(4)  COMP VALUE ZERO.            
016600*                                                                         
016700*    ONE BUBBLE-SORT WORK AREA, SHARED BY THE BUCKET SORT IN              
016800*    U3 AND THE PROCESSING-ORDER SORT IN U5 - THEY NEVER RUN              
016900*    AT THE SAME TIME SO THERE IS NO CONFLICT IN REUSING IT.              
017000        01  WS-SORT-FIELDS.                                               
017100            02  WS-SORT-I           PIC 9(4)  COMP VALUE ZERO.            
017200            02  WS-SORT-J           PIC 9(4)  COMP VALUE ZERO.            
017300            02  WS-SORT-J2          PIC 9(4)  COMP VALUE ZERO.            
017400            02  WS-SORT-LIMIT       PIC 9(4)  COMP VALUE ZERO.            
017500            02  WS-ORD-A            PIC 9(4)  COMP VALUE ZERO.            
017600            02  WS-ORD-B            PIC 9(4)  COMP VALUE ZERO.            
017700            02  WS-ORDER-TEMP       PIC 9(4)  COMP VALUE ZERO.            
017800            02  FILLER              PIC X          VALUE SPACE.           
017900*                                                                         
018000*    WS-BEST-ROOM/WS-BEST-METRIC TRACK THE TIGHTEST-FIT                   
018100*    CANDIDATE ROOM WHILE U5 SCANS THE ROOM TABLE FOR ONE                 
018200*    BUCKET; WS-ROOM-OK-SW AND WS-ROOM-CAP-FOUND ARE SHARED               
018300*    SCRATCH FOR THE FEASIBILITY CHECK AND THE STAMPING STEP.             
018400        01  WS-BEST-ROOM                PIC 9(4)  COMP VALUE ZERO.        
018500        01  WS-BEST-METRIC              PIC 9(5)  COMP VALUE ZERO.        
018600        01  WS-CUR-METRIC               PIC 9(5)  COMP VALUE ZERO.        
018700        01  WS-ROOM-OK-SW               PIC X     VALUE "N".              
018800        01  WS-ROOM-CAP-FOUND           PIC 9(4)  COMP VALUE ZERO.        
018900*                                                                         
019000*    ONE ROW PER EXAM REQUEST, LOADED FROM THE SCHEDULED-EXAM             
019100*    WORK FILE AND HELD IN MEMORY SO BUCKETING (U3) AND THE               
019200*    FINAL WRITE CAN BOTH WORK FROM THE SAME TABLE.                       
019300*                                                                         
019400        01  WS-SCHED-TABLE.                                               
019500            02  SX-ENTRY OCCURS 9000 TIMES.                               
019600                03  SX-STUDENT-ID       PIC X(9).                         
019700                03  SX-CRN              PIC X(5).                         
019800                03  SX-DURATION-MINUTES PIC 9(4).                         
019900                03  SX-NOAM-FLAG        PIC X.                            
020000                03  SX-NOPM-FLAG        PIC X.                            
020100                03  SX-START            PIC 9(12).                        
020200                03  SX-END              PIC 9(12).                        
020300                03  SX-LABEL            PIC X(20).                        
020400                03  SX-STATUS           PIC X(20).                        
020500                03  SX-BUCKET-NO        PIC 9(4) COMP.                    
020600                03  SX-ASSIGNED-ROOM    PIC X(12).                        
020700                03  SX-ASSIGN-STATUS    PIC X(30).                        
020800*                                                                         
020900*    ROOM INVENTORY, LOADED ENTIRE FROM THE ROOM FILE.  RM-IN-            
021000*    POOL IS SET BY THE U4 AVAILABILITY SEARCH; RM-USED AND               
021100*    RM-TOTAL-ASSIGNED ARE WORKED BY THE U5 OPTIMIZED ASSIGNER.           
021200*                                                                         
021300        01  WS-ROOM-TABLE.                                                
021400            02  RM-ENTRY OCCURS 500 TIMES.                                
021500                03  RM-LOCATION         PIC X(12).                        
021600                03  RM-AVAIL-START      PIC 9(12).                        
021700                03  RM-AVAIL-END        PIC 9(12).                        
021800                03  RM-CAPACITY         PIC 9(3).                         
021900                03  RM-IN-POOL          PIC X.                            
022000                03  RM-USED             PIC X.                            
022100                03  RM-TOTAL-ASSIGNED   PIC 9(4) COMP.                    
022200                03  FILLER              PIC X(2).                         
022300*                                                                         
022400*    ONE ROW PER DISTINCT (START,END) TIME BUCKET (B6).  BUILT            
022500*    BY 1000-BUILD-BUCKETS, SORTED ASCENDING BY START, THEN               
022600*    WORKED BY THE U5 OPTIMIZED ASSIGNER (BK-ROOM/BK-STATUS) OR           
022700*    READ BY THE U6 GREEDY ASSIGNER FOR ITS WINDOW AND COUNT.             
022800*                                                                         
022900        01  WS-BUCKET-TABLE.                                              
023000            02  BK-ENTRY OCCURS 2000 TIMES.                               
023100                03  BK-START            PIC 9(12).                        
023200                03  BK-END              PIC 9(12).                        
023300                03  BK-DURATION         PIC 9(4).                         
023400                03  BK-COUNT            PIC 9(4) COMP.                    
023500                03  BK-SPECIAL-NEEDS    PIC X.                            
023600                03  BK-ROOM             PIC X(12).                        
023700                03  BK-STATUS           PIC X.                            
023800                03  BK-STAMPED          PIC 9(4) COMP.                    
023900                03  BK-HAS-ROOM         PIC X.                            
024000                03  FILLER              PIC X(3).                         
024100*                                                                         
024200*    HOLDS ONE BUCKET-TABLE ENTRY DURING A 1022/3022 BUBBLE-              
024300*    SORT SWAP - SAME SHAPE AS ONE BK-ENTRY, FIELD FOR FIELD.             
024400        01  WS-SWAP-BUCKET.                                               
024500            02  SW-START                PIC 9(12).                        
024600            02  SW-END                  PIC 9(12).                        
024700            02  SW-DURATION             PIC 9(4).                         
024800            02  SW-COUNT                PIC 9(4) COMP.                    
024900            02  SW-SPECIAL-NEEDS        PIC X.                            
025000            02  SW-ROOM                 PIC X(12).                        
025100            02  SW-STATUS               PIC X.                            
025200            02  SW-STAMPED              PIC 9(4) COMP.                    
025300            02  SW-HAS-ROOM             PIC X.                            
025400            02  FILLER                  PIC X(3).                         
025500*                                                                         
025600*    PROCESSING ORDER FOR THE U5 OPTIMIZED ASSIGNER - BUCKET              
025700*    TABLE POSITIONS, RESEQUENCED DESCENDING BY STUDENT COUNT             
025800*    AND, WITHIN A TIE, ASCENDING BY START TIME.                          
025900*                                                                         
026000        01  WS-ORDER-TABLE.                                               
026100            02  WS-ORDER-ENTRY OCCURS 2000 TIMES PIC 9(4) COMP.           
026200*    DRIVES THE PASS THROUGH THE ORDER TABLE IN 3000 - ONE                
026300*    ENTRY PER BUCKET, LARGEST-COUNT BUCKET FIRST AFTER SORT.             
026400        01  WS-ORD-IX                   PIC 9(4)  COMP VALUE ZERO.        
026500*                                                                         
026600*    SEATS TAKEN PER (ROOM, START, END) TRIPLE - USED ONLY BY             
026700*    THE U6 GREEDY FALLBACK, WHICH ASSIGNS ROOM-BY-ROOM, ROW BY           
026800*    ROW, RATHER THAN ONE ROOM PER WHOLE BUCKET.                          
026900*                                                                         
027000        01  WS-SEAT-ENTRY-TABLE.                                          
027100            02  SE-ENTRY OCCURS 5000 TIMES.                               
027200*              SE-KEY IS THE FLAT COMPARE FORM, SE-KEY-R THE              
027300*              SPLIT-OUT FORM USED WHEN BUILDING A NEW KEY -              
027400*              THE SAME REDEFINES TRICK AS WS-SEEK-KEY BELOW.             
027500                03  SE-KEY              PIC X(36).                        
027600                03  SE-KEY-R REDEFINES SE-KEY.                            
027700                    04  SE-ROOM         PIC X(12).                        
027800                    04  SE-START        PIC 9(12).                        
027900                    04  SE-END          PIC 9(12).                        
028000                03  SE-COUNT            PIC 9(4) COMP.                    
028100                03  FILLER              PIC X(2).                         
028200*                                                                         
028300*    WS-SEEK-KEY-FLAT IS BUILT FROM THE ROOM/START/END BEING              
028400*    LOOKED UP AND COMPARED AGAINST SE-KEY, THE SAME REDEFINES            
028500*    LAYOUT, SO THE SEAT-COUNT TABLE CAN BE SEARCHED WITH ONE             
028600*    FULL-FIELD COMPARE INSTEAD OF THREE SEPARATE ONES.                   
028700        01  WS-SEEK-KEY-FLAT             PIC X(36) VALUE SPACES.          
028800        01  WS-SEEK-KEY-R REDEFINES WS-SEEK-KEY-FLAT.                     
028900            02  WS-SEEK-ROOM            PIC X(12).                        
029000            02  WS-SEEK-START           PIC 9(12).                        
029100            02  WS-SEEK-END             PIC 9(12).                        
029200        01  WS-SEAT-ROOM                 PIC X(12) VALUE SPACES.          
029300        01  WS-SEAT-START                PIC 9(12) VALUE ZERO.            
029400        01  WS-SEAT-END                  PIC 9(12) VALUE ZERO.            
029500*    WS-SEAT-USED/WS-SEAT-IX COME BACK FROM 4030-FIND-SEAT-               
029600*    ENTRY - THE SEAT COUNT ALREADY ON FILE FOR THIS ROOM/                
029700*    START/END, AND WHERE IN THE TABLE IT SITS (ZERO IF NONE              
029800*    YET).                                                                
029900        01  WS-SEAT-USED                 PIC 9(4)  COMP                   
030000                                          VALUE ZERO.                     
030100        01  WS-SEAT-IX                   PIC 9(4)  COMP                   
030200                                          VALUE ZERO.                     
030300*                                                                         
030400*    GENERAL-PURPOSE STRICT-OVERLAP TEST (B8) -                           
030500*    MAX(START1,START2) < MIN(END1,END2).  USED BY BOTH 3080              
030600*    (U5 ROOM-REUSE CHECK) AND ATPSCH'S OWN COPY OF THE SAME              
030700*    TEST - THE TWO PROGRAMS NEVER CALL EACH OTHER, EACH STEP             
030800*    CARRIES THE LOGIC IT NEEDS.                                          
030900*                                                                         
031000        01  WS-OV-START-1               PIC 9(12) COMP VALUE ZERO.        
031100        01  WS-OV-END-1                 PIC 9(12) COMP VALUE ZERO.        
031200        01  WS-OV-START-2               PIC 9(12) COMP VALUE ZERO.        
031300        01  WS-OV-END-2                 PIC 9(12) COMP VALUE ZERO.        
031400        01  WS-OV-MAX-START             PIC 9(12) COMP VALUE ZERO.        
031500        01  WS-OV-MIN-END               PIC 9(12) COMP VALUE ZERO.        
031600*                                                                         
031700*    RUN-DATE IS STAMPED ON THE JOB-START DISPLAY ONLY - NO               
031800*    BUSINESS LOGIC IN THIS PROGRAM IS DATE-SENSITIVE.                    
031900        01  WS-RUN-DATE.                                                  
032000            02  WS-RUN-YY               PIC 99.                           
032100            02  WS-RUN-MM               PIC 99.                           
032200            02  WS-RUN-DD               PIC 99.                           
032300        01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE PIC 9(6).               
032400*                                                                         
032500*    ABEND MESSAGE WORK AREA - THE REDEFINES SPLITS OUT THE               
032600*    CALLING PROGRAM-ID SO 9900-ABEND CAN DISPLAY IT SEPARATE             
032700*    FROM THE FREE-TEXT REASON.                                           
032800        01  WS-ABEND-MSG                PIC X(40) VALUE SPACES.           
032900        01  WS-ABEND-MSG-R REDEFINES WS-ABEND-MSG.                        
033000            02  WS-ABEND-PGM            PIC X(6).                         
033100            02  FILLER                  PIC X(3).                         
033200            02  WS-ABEND-TEXT           PIC X(31).                        
033300*                                                                         
033400        PROCEDURE DIVISION.                                               
033500*                                                                         
033600*    JOB-STREAM STEP U3/U4/U5 (OR U6) - BUCKET THE SCHEDULED              
033700*    EXAMS, BUILD THE ROOM POOL, ASSIGN ROOMS, WRITE ATPWK3.              
033800*    UPSI-0 OFF (NORMAL) RUNS THE OPTIMIZED ASSIGNER AND THEN             
033900*    STAMPS ITS RESULT BACK ONTO EVERY EXAM ROW; UPSI-0 ON                
034000*    RUNS THE OLD GREEDY ASSIGNER INSTEAD, WHICH STAMPS AS IT             
034100*    GOES AND NEEDS NO SEPARATE STAMPING PASS.                            
034200        0000-MAIN-LINE.                                                   
034300            ACCEPT WS-RUN-DATE FROM DATE.                                 
034400            DISPLAY "ATPRUM - RUN DATE 19" WS-RUN-DATE-NUM.               
034500            PERFORM 0100-OPEN-FILES THRU 0100-EXIT.                       
034600            PERFORM 0200-LOAD-SCHED-TAB THRU 0200-EXIT                    
034700                UNTIL WS-SCHED-DONE.                                      
034800            PERFORM 0210-LOAD-ROOM-TAB THRU 0210-EXIT                     
034900                UNTIL WS-ROOM-DONE.                                       
035000            PERFORM 1000-BUILD-BUCKETS THRU 1000-EXIT.                    
035100            PERFORM 2000-BUILD-ROOM-POOL THRU 2000-EXIT.                  
035200            PERFORM 2030-MARK-BUCKET-HAS-ROOM THRU 2030-EXIT.             
035300*          UPSI-0 IS SET IN THE JCL PARM CARD - ON SELECTS THE            
035400*          LEGACY STUDENT-AT-A-TIME METHOD (U6).                          
035500            IF WS-GREEDY-MODE-ON                                          
035600                PERFORM 4000-ASSIGN-ROOMS-GREEDY THRU 4000-EXIT           
035700            ELSE                                                          
035800                PERFORM 3000-ASSIGN-ROOMS-OPTIMIZED THRU 3000-EXIT        
035900                PERFORM 5000-STAMP-OPTIMIZED THRU 5000-EXIT               
036000            END-IF.                                                       
036100            PERFORM 9000-WRITE-ASSIGN-FILE THRU 9000-EXIT.                
036200            PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.                      
036300            STOP RUN.                                                     
036400*                                                                         
036500*    OPEN ALL THREE WORK FILES FOR THIS STEP - ANY BAD OPEN               
036600*    STATUS IS A FATAL ABEND, THERE IS NO RESTART LOGIC HERE.             
036700        0100-OPEN-FILES.                                                  
036800            OPEN INPUT SCHED-FILE.                                        
036900            IF NOT WS-SCHED-OK                                            
037000                MOVE "ATPRUM - ATPWK2 OPEN ERROR" TO WS-ABEND-MSG         
037100                PERFORM 9900-ABEND THRU 9900-EXIT                         
037200            END-IF.                                                       
037300            OPEN INPUT ROOM-FILE.                                         
037400            IF NOT WS-ROOM-OK                                             
037500                MOVE "ATPRUM - ROOM OPEN ERROR" TO WS-ABEND-MSG           
037600                PERFORM 9900-ABEND THRU 9900-EXIT                         
037700            END-IF.                                                       
037800            OPEN OUTPUT ASSIGN-FILE.                                      
037900            IF NOT WS-ASSIGN-OK                                           
038000                MOVE "ATPRUM - ATPWK3 OPEN ERROR" TO WS-ABEND-MSG         
038100                PERFORM 9900-ABEND THRU 9900-EXIT                         
038200            END-IF.                                                       
038300        0100-EXIT.                                                        
038400            EXIT.                                                         
038500*                                                                         
038600*    LOAD THE FULL ATPWK2 FILE INTO WS-SCHED-TABLE SO U3-U5               
038700*    CAN RE-WALK IT ANY NUMBER OF TIMES WITHOUT RE-READING.               
038800        0200-LOAD-SCHED-TAB.                                              
038900            READ SCHED-FILE                                               
039000                AT END                                                    
039100                    MOVE "Y" TO WS-EOF-SCHED                              
039200                    GO TO 0200-EXIT                                       
039300            END-READ.                                                     
039400*          WS-SCHED-COUNT DOUBLES AS BOTH THE RUNNING TOTAL AND           
039500*          THE SUBSCRIPT OF THE ROW JUST LOADED - NO SEPARATE             
039600*          LOAD-POINTER NEEDED.                                           
039700            ADD 1 TO WS-SCHED-COUNT.                                      
039800            MOVE SC-STUDENT-ID                                            
039900                TO SX-STUDENT-ID (WS-SCHED-COUNT).                        
040000            MOVE SC-CRN                                                   
040100                TO SX-CRN (WS-SCHED-COUNT).                               
040200            MOVE SC-DURATION-MINUTES                                      
040300                TO SX-DURATION-MINUTES (WS-SCHED-COUNT).                  
040400            MOVE SC-NOAM-FLAG                                             
040500                TO SX-NOAM-FLAG (WS-SCHED-COUNT).                         
040600            MOVE SC-NOPM-FLAG                                             
040700                TO SX-NOPM-FLAG (WS-SCHED-COUNT).                         
040800            MOVE SC-SCHED-START                                           
040900                TO SX-START (WS-SCHED-COUNT).                             
041000            MOVE SC-SCHED-END                                             
041100                TO SX-END (WS-SCHED-COUNT).                               
041200            MOVE SC-SCHED-LABEL                                           
041300                TO SX-LABEL (WS-SCHED-COUNT).                             
041400            MOVE SC-SCHED-STATUS                                          
041500                TO SX-STATUS (WS-SCHED-COUNT).                            
041600            MOVE ZERO                                                     
041700                TO SX-BUCKET-NO (WS-SCHED-COUNT).                         
041800        0200-EXIT.                                                        
041900            EXIT.                                                         
042000*                                                                         
042100*    LOAD THE FULL ROOM MASTER INTO WS-ROOM-TABLE.  THE ROOM              
042200*    FILE IS SMALL ENOUGH (A FEW HUNDRED ROOMS) TO KEEP THE               
042300*    WHOLE THING RESIDENT FOR THE DURATION OF THE STEP.                   
042400        0210-LOAD-ROOM-TAB.                                               
042500            READ ROOM-FILE                                                
042600                AT END                                                    
042700                    MOVE "Y" TO WS-EOF-ROOM                               
042800                    GO TO 0210-EXIT                                       
042900            END-READ.                                                     
043000            ADD 1 TO WS-RM-COUNT.                                         
043100            MOVE RO-ROOM-LOCATION TO RM-LOCATION    (WS-RM-COUNT).        
043200            MOVE RO-ROOM-AVAIL-START                                      
043300                TO RM-AVAIL-START (WS-RM-COUNT).                          
043400            MOVE RO-ROOM-AVAIL-END                                        
043500                TO RM-AVAIL-END   (WS-RM-COUNT).                          
043600            MOVE RO-ROOM-CAPACITY TO RM-CAPACITY    (WS-RM-COUNT).        
043700*          POOL AND USED FLAGS START OFF - POOL MEMBERSHIP IS             
043800*          DECIDED IN U4, USED IS SET THE FIRST TIME U5 OR U6             
043900*          ACTUALLY PUTS AN EXAM IN THIS ROOM.                            
044000            MOVE "N" TO RM-IN-POOL (WS-RM-COUNT).                         
044100            MOVE "N" TO RM-USED    (WS-RM-COUNT).                         
044200            MOVE ZERO TO RM-TOTAL-ASSIGNED (WS-RM-COUNT).                 
044300        0210-EXIT.                                                        
044400            EXIT.                                                         
044500*                                                                         
044600        1000-BUILD-BUCKETS.                                               
044700*          U3/B6 - GROUP SCHEDULED EXAMS SHARING AN IDENTICAL             
044800*          START/END INTO ONE BUCKET, THEN RESEQUENCE THE                 
044900*          BUCKET TABLE ASCENDING BY START TIME.                          
045000            MOVE ZERO TO WS-BUCKET-COUNT.                                 
045100            PERFORM 1010-BUCKET-ONE-ROW THRU 1010-EXIT                    
045200                VARYING WS-SX-IX FROM 1 BY 1                              
045300                UNTIL WS-SX-IX > WS-SCHED-COUNT.                          
045400            PERFORM 1020-SORT-BUCKETS THRU 1020-EXIT.                     
045500            PERFORM 1030-LINK-ROW-TO-BUCKET THRU 1030-EXIT                
045600                VARYING WS-SX-IX FROM 1 BY 1                              
045700                UNTIL WS-SX-IX > WS-SCHED-COUNT.                          
045800        1000-EXIT.                                                        
045900            EXIT.                                                         
046000*                                                                         
046100*    ONE PASS PER SCHEDULED EXAM ROW.  A ROW WITH ANY STATUS              
046200*    OTHER THAN "SCHEDULED" (E.G. A BAD-DATE OR NO-SLOT REJECT            
046300*    FROM ATPSCH) NEVER ENTERS A BUCKET AND NEVER NEEDS A ROOM.           
046400        1010-BUCKET-ONE-ROW.                                              
046500            IF SX-STATUS (WS-SX-IX) = "SCHEDULED"                         
046600                MOVE "N" TO WS-FOUND-SW                                   
046700                PERFORM 1011-FIND-BUCKET THRU 1011-EXIT                   
046800                    VARYING WS-BK-IX FROM 1 BY 1                          
046900                    UNTIL WS-BK-IX > WS-BUCKET-COUNT OR WS-FOUND          
047000*              NO EXISTING BUCKET MATCHES THIS START/END PAIR -           
047100*              OPEN A NEW ONE AND INITIALIZE ITS COUNTERS AND             
047200*              FLAGS BEFORE THE FIRST ROW IS TALLIED INTO IT.             
047300                IF NOT WS-FOUND                                           
047400                    ADD 1 TO WS-BUCKET-COUNT                              
047500                    MOVE WS-BUCKET-COUNT TO WS-BK-IX                      
047600                    MOVE SX-START (WS-SX-IX)                              
047700                        TO BK-START (WS-BK-IX)                            
047800                    MOVE SX-END (WS-SX-IX)                                
047900                        TO BK-END (WS-BK-IX)                              
048000                    MOVE SX-DURATION-MINUTES (WS-SX-IX)                   
048100                        TO BK-DURATION (WS-BK-IX)                         
048200                    MOVE ZERO TO BK-COUNT    (WS-BK-IX)                   
048300                    MOVE "N"  TO BK-SPECIAL-NEEDS (WS-BK-IX)              
048400                    MOVE SPACES TO BK-ROOM   (WS-BK-IX)                   
048500                    MOVE "N"  TO BK-STATUS   (WS-BK-IX)                   
048600                    MOVE ZERO TO BK-STAMPED  (WS-BK-IX)                   
048700                    MOVE "N"  TO BK-HAS-ROOM (WS-BK-IX)                   
048800                END-IF                                                    
048900                ADD 1 TO BK-COUNT (WS-BK-IX)                              
049000*              ONE OR MORE STUDENTS NEEDING A NO-AM/NO-PM                 
049100*              ACCOMMODATION TAGS THE WHOLE BUCKET, NOT JUST              
049200*              THE ROW - THE ROOM SEARCH TREATS ALL-OR-NOTHING.           
049300                IF SX-NOAM-FLAG (WS-SX-IX) = "Y"                          
049400                        OR SX-NOPM-FLAG (WS-SX-IX) = "Y"                  
049500                    MOVE "Y" TO BK-SPECIAL-NEEDS (WS-BK-IX)               
049600                END-IF                                                    
049700            END-IF.                                                       
049800        1010-EXIT.                                                        
049900            EXIT.                                                         
050000*                                                                         
050100*    A BUCKET MATCH IS AN EXACT START-AND-END MATCH ONLY - TWO            
050200*    EXAMS THAT OVERLAP BUT DO NOT SHARE BOTH ENDPOINTS GO INTO           
050300*    TWO DIFFERENT BUCKETS.                                               
050400        1011-FIND-BUCKET.                                                 
050500            IF BK-START (WS-BK-IX) = SX-START (WS-SX-IX)                  
050600                    AND BK-END (WS-BK-IX) = SX-END (WS-SX-IX)             
050700                MOVE "Y" TO WS-FOUND-SW                                   
050800            END-IF.                                                       
050900        1011-EXIT.                                                        
051000            EXIT.                                                         
051100*                                                                         
051200*    STRAIGHT BUBBLE SORT, ASCENDING BY START TIME - THE SAME             
051300*    SHOP SORT USED EVERYWHERE ELSE IN THIS PROGRAM, NO CALL TO           
051400*    A SORT UTILITY FOR A TABLE THIS SMALL.                               
051500        1020-SORT-BUCKETS.                                                
051600            PERFORM 1021-OUTER-PASS THRU 1021-EXIT                        
051700                VARYING WS-SORT-I FROM 1 BY 1                             
051800                UNTIL WS-SORT-I >= WS-BUCKET-COUNT.                       
051900        1020-EXIT.                                                        
052000            EXIT.                                                         
052100*                                                                         
052200        1021-OUTER-PASS.                                                  
052300            COMPUTE WS-SORT-LIMIT = WS-BUCKET-COUNT - WS-SORT-I.          
052400            PERFORM 1022-INNER-COMPARE THRU 1022-EXIT                     
052500                VARYING WS-SORT-J FROM 1 BY 1                             
052600                UNTIL WS-SORT-J > WS-SORT-LIMIT.                          
052700        1021-EXIT.                                                        
052800            EXIT.                                                         
052900*                                                                         
053000        1022-INNER-COMPARE.                                               
053100            COMPUTE WS-SORT-J2 = WS-SORT-J + 1.                           
053200            IF BK-START (WS-SORT-J) > BK-START (WS-SORT-J2)               
053300                MOVE BK-ENTRY (WS-SORT-J)  TO WS-SWAP-BUCKET              
053400                MOVE BK-ENTRY (WS-SORT-J2) TO BK-ENTRY (WS-SORT-J)        
053500                MOVE WS-SWAP-BUCKET                                       
053600                    TO BK-ENTRY (WS-SORT-J2)                              
053700            END-IF.                                                       
053800        1022-EXIT.                                                        
053900            EXIT.                                                         
054000*                                                                         
054100*    BUCKET NUMBERS CHANGED WHEN 1020 RESEQUENCED THE TABLE,              
054200*    SO EVERY ROW MUST BE RE-LINKED TO ITS BUCKET'S NEW                   
054300*    POSITION BEFORE ANY DOWNSTREAM STEP CAN TRUST SX-BUCKET-NO.          
054400        1030-LINK-ROW-TO-BUCKET.                                          
054500            IF SX-STATUS (WS-SX-IX) = "SCHEDULED"                         
054600                MOVE ZERO TO SX-BUCKET-NO (WS-SX-IX)                      
054700                PERFORM 1031-FIND-SORTED-BUCKET THRU 1031-EXIT            
054800                    VARYING WS-BK-IX FROM 1 BY 1                          
054900                    UNTIL WS-BK-IX > WS-BUCKET-COUNT                      
055000                        OR SX-BUCKET-NO (WS-SX-IX) NOT = ZERO             
055100            END-IF.                                                       
055200        1030-EXIT.                                                        
055300            EXIT.                                                         
055400*                                                                         
055500*    SAME START/END TEST AS 1011 - RE-FINDS THIS ROW'S BUCKET             
055600*    AT ITS POST-SORT POSITION.                                           
055700        1031-FIND-SORTED-BUCKET.                                          
055800            IF BK-START (WS-BK-IX) = SX-START (WS-SX-IX)                  
055900                    AND BK-END (WS-BK-IX) = SX-END (WS-SX-IX)             
056000                MOVE WS-BK-IX TO SX-BUCKET-NO (WS-SX-IX)                  
056100            END-IF.                                                       
056200        1031-EXIT.                                                        
056300            EXIT.                                                         
056400*                                                                         
056500*    BUILD THE ROOM POOL BEFORE EITHER ASSIGNER RUNS - NEITHER            
056600*    U5 NOR U6 EVER LOOKS AT RM-LOCATION DIRECTLY TO DECIDE               
056700*    ELIGIBILITY, ONLY AT RM-IN-POOL SET HERE.                            
056800        2000-BUILD-ROOM-POOL.                                             
056900*          U4/B7 - A ROOM IS IN THE POOL IF IT CAN STAND IN FOR           
057000*          AT LEAST ONE BUCKET ON ITS OWN: NON-BLANK LOCATION,            
057100*          CAPACITY FOR THE WHOLE BUCKET, WINDOW COVERS IT.               
057200            PERFORM 2010-CHECK-ROOM-POOL THRU 2010-EXIT                   
057300                VARYING WS-RM-IX FROM 1 BY 1                              
057400                UNTIL WS-RM-IX > WS-RM-COUNT.                             
057500        2000-EXIT.                                                        
057600            EXIT.                                                         
057700*                                                                         
057800*    A ROOM QUALIFIES FOR THE POOL THE MOMENT IT CAN COVER AT             
057900*    LEAST ONE BUCKET BY ITSELF - IT DOES NOT HAVE TO COVER               
058000*    EVERY BUCKET, JUST ONE, TO BE WORTH CONSIDERING LATER.               
058100        2010-CHECK-ROOM-POOL.                                             
058200            MOVE "N" TO RM-IN-POOL (WS-RM-IX).                            
058300            IF RM-LOCATION (WS-RM-IX) NOT = SPACES                        
058400                PERFORM 2020-CHECK-ROOM-VS-BUCKET THRU 2020-EXIT          
058500                    VARYING WS-BK-IX FROM 1 BY 1                          
058600                    UNTIL WS-BK-IX > WS-BUCKET-COUNT                      
058700                        OR RM-IN-POOL (WS-RM-IX) = "Y"                    
058800            END-IF.                                                       
058900        2010-EXIT.                                                        
059000            EXIT.                                                         
059100*                                                                         
059200*    CAPACITY AND WINDOW BOTH HAVE TO CLEAR FOR THIS ONE                  
059300*    BUCKET - SEATS FOR THE WHOLE HEADCOUNT, AND THE ROOM'S               
059400*    AVAILABLE WINDOW HAS TO FULLY CONTAIN THE BUCKET'S SPAN.             
059500        2020-CHECK-ROOM-VS-BUCKET.                                        
059600            IF RM-CAPACITY (WS-RM-IX) >= BK-COUNT (WS-BK-IX)              
059700                AND RM-AVAIL-START (WS-RM-IX) <=                          
059800                    BK-START (WS-BK-IX)                                   
059900                AND BK-END (WS-BK-IX) <=                                  
060000                    RM-AVAIL-END (WS-RM-IX)                               
060100                MOVE "Y" TO RM-IN-POOL (WS-RM-IX)                         
060200            END-IF.                                                       
060300        2020-EXIT.                                                        
060400            EXIT.                                                         
060500*                                                                         
060600*    RUN ONCE, UP FRONT, SO BOTH ASSIGNERS CAN USE BK-HAS-ROOM            
060700*    FOR EXCEPTION WORDING WITHOUT RE-SCANNING THE ROOM TABLE.            
060800        2030-MARK-BUCKET-HAS-ROOM.                                        
060900            PERFORM 2040-CHECK-BUCKET-HAS-ROOM THRU 2040-EXIT             
061000                VARYING WS-BK-IX FROM 1 BY 1                              
061100                UNTIL WS-BK-IX > WS-BUCKET-COUNT.                         
061200        2030-EXIT.                                                        
061300            EXIT.                                                         
061400*                                                                         
061500*    BK-HAS-ROOM IS INFORMATIONAL ONLY - IT DRIVES THE "NO                
061600*    AVAILABLE ROOMS WITH CAPACITY" VERSUS "NO ROOMS AVAILABLE"           
061700*    WORDING ON THE ASSIGNMENT-STATUS TEXT LATER, IT DOES NOT             
061800*    RESERVE ANYTHING.                                                    
061900        2040-CHECK-BUCKET-HAS-ROOM.                                       
062000            MOVE "N" TO BK-HAS-ROOM (WS-BK-IX).                           
062100            PERFORM 2050-CHECK-ONE-ROOM-FOR-BUCKET THRU 2050-EXIT         
062200                VARYING WS-RM-IX FROM 1 BY 1                              
062300                UNTIL WS-RM-IX > WS-RM-COUNT                              
062400                    OR BK-HAS-ROOM (WS-BK-IX) = "Y".                      
062500        2040-EXIT.                                                        
062600            EXIT.                                                         
062700*                                                                         
062800*    SAME THREE-WAY TEST AS 2020 BUT DOES NOT SET RM-IN-POOL -            
062900*    THIS ONE JUST ANSWERS "DOES AT LEAST ONE POOL ROOM FIT THIS          
063000*    PARTICULAR BUCKET" FOR THE EXCEPTION-WORDING FLAG.                   
063100        2050-CHECK-ONE-ROOM-FOR-BUCKET.                                   
063200            IF RM-IN-POOL (WS-RM-IX) = "Y"                                
063300                AND RM-AVAIL-START (WS-RM-IX) <=                          
063400                    BK-START (WS-BK-IX)                                   
063500                AND BK-END (WS-BK-IX) <=                                  
063600                    RM-AVAIL-END (WS-RM-IX)                               
063700                AND RM-CAPACITY (WS-RM-IX) >= BK-COUNT (WS-BK-IX)         
063800                MOVE "Y" TO BK-HAS-ROOM (WS-BK-IX)                        
063900            END-IF.                                                       
064000        2050-EXIT.                                                        
064100            EXIT.                                                         
064200*                                                                         
064300*    U5/B8 - FIRST-FIT-DECREASING BIN PACKING.  EACH BUCKET IS            
064400*    A "BIN ITEM" AND EACH ROOM IS A "BIN" - THE CLASSIC FFD              
064500*    HEURISTIC GIVES A GOOD (THOUGH NOT ALWAYS PERFECT) ANSWER            
064600*    TO "FEWEST BINS" IN A SINGLE PASS, WHICH IS WHY THIS SHOP            
064700*    PREFERS IT OVER THE OLD GREEDY METHOD.                               
064800        3000-ASSIGN-ROOMS-OPTIMIZED.                                      
064900*          U5 - FIRST-FIT-DECREASING HEURISTIC.  BUCKETS ARE              
065000*          TRIED LARGEST FIRST; EACH GOES TO THE ALREADY-OPEN             
065100*          ROOM WITH THE TIGHTEST FIT, OR ELSE THE SMALLEST               
065200*          UNOPENED ROOM THAT FITS (B8).                                  
065300            PERFORM 3010-BUILD-ORDER THRU 3010-EXIT.                      
065400            PERFORM 3020-SORT-ORDER THRU 3020-EXIT.                       
065500            PERFORM 3030-ASSIGN-ONE-BUCKET THRU 3030-EXIT                 
065600                VARYING WS-ORD-IX FROM 1 BY 1                             
065700                UNTIL WS-ORD-IX > WS-BUCKET-COUNT.                        
065800        3000-EXIT.                                                        
065900            EXIT.                                                         
066000*                                                                         
066100*    ORDER TABLE STARTS AS A STRAIGHT 1..N IDENTITY MAPPING -             
066200*    3020 THEN REARRANGES THE ENTRIES, NOT THE BUCKET TABLE               
066300*    ITSELF, SO BUCKET NUMBERS STAY STABLE FOR THE REST OF THE            
066400*    STEP.                                                                
066500        3010-BUILD-ORDER.                                                 
066600            PERFORM 3011-SET-ORDER-ENTRY THRU 3011-EXIT                   
066700                VARYING WS-SORT-I FROM 1 BY 1                             
066800                UNTIL WS-SORT-I > WS-BUCKET-COUNT.                        
066900        3010-EXIT.                                                        
067000            EXIT.                                                         
067100*                                                                         
067200        3011-SET-ORDER-ENTRY.                                             
067300            MOVE WS-SORT-I TO WS-ORDER-ENTRY (WS-SORT-I).                 
067400        3011-EXIT.                                                        
067500            EXIT.                                                         
067600*                                                                         
067700*    BUBBLE-SORT THE ORDER TABLE DESCENDING BY BUCKET HEADCOUNT           
067800*    (TIE BROKEN ASCENDING BY START TIME) - THIS IS THE                   
067900*    "DECREASING" HALF OF FIRST-FIT-DECREASING (B8): LARGE                
068000*    BUCKETS ARE PLACED BEFORE THE ROOM POOL FILLS UP WITH                
068100*    SMALL ONES.                                                          
068200        3020-SORT-ORDER.                                                  
068300            PERFORM 3021-OUTER-PASS THRU 3021-EXIT                        
068400                VARYING WS-SORT-I FROM 1 BY 1                             
068500                UNTIL WS-SORT-I >= WS-BUCKET-COUNT.                       
068600        3020-EXIT.                                                        
068700            EXIT.                                                         
068800*                                                                         
068900        3021-OUTER-PASS.                                                  
069000            COMPUTE WS-SORT-LIMIT = WS-BUCKET-COUNT - WS-SORT-I.          
069100            PERFORM 3022-INNER-COMPARE THRU 3022-EXIT                     
069200                VARYING WS-SORT-J FROM 1 BY 1                             
069300                UNTIL WS-SORT-J > WS-SORT-LIMIT.                          
069400        3021-EXIT.                                                        
069500            EXIT.                                                         
069600*                                                                         
069700*    SWAP WHEN THE LEFT BUCKET HAS FEWER STUDENTS THAN THE                
069800*    RIGHT, OR TIES ON COUNT BUT STARTS LATER - KEEPS THE                 
069900*    BIGGEST, EARLIEST BUCKETS AT THE FRONT OF THE ORDER TABLE.           
070000        3022-INNER-COMPARE.                                               
070100            COMPUTE WS-SORT-J2 = WS-SORT-J + 1.                           
070200*          WORK OFF THE ORDER TABLE, NOT THE BUCKET TABLE -               
070300*          WS-ORD-A/WS-ORD-B ARE BUCKET NUMBERS, NOT TABLE                
070400*          POSITIONS, SO THE COMPARE BELOW READS BK-COUNT AND             
070500*          BK-START THROUGH THOSE NUMBERS.                                
070600            MOVE WS-ORDER-ENTRY (WS-SORT-J)  TO WS-ORD-A.                 
070700            MOVE WS-ORDER-ENTRY (WS-SORT-J2) TO WS-ORD-B.                 
070800            MOVE "N" TO WS-SWAP-NEEDED-SW.                                
070900            IF BK-COUNT (WS-ORD-A) < BK-COUNT (WS-ORD-B)                  
071000                MOVE "Y" TO WS-SWAP-NEEDED-SW                             
071100            ELSE                                                          
071200                IF BK-COUNT (WS-ORD-A) = BK-COUNT (WS-ORD-B)              
071300                    AND BK-START (WS-ORD-A) >                             
071400                        BK-START (WS-ORD-B)                               
071500                    MOVE "Y" TO WS-SWAP-NEEDED-SW                         
071600                END-IF                                                    
071700            END-IF.                                                       
071800            IF WS-SWAP-NEEDED-SW = "Y"                                    
071900                MOVE WS-ORDER-ENTRY (WS-SORT-J)  TO WS-ORDER-TEMP         
072000                MOVE WS-ORDER-ENTRY (WS-SORT-J2)                          
072100                    TO WS-ORDER-ENTRY (WS-SORT-J)                         
072200                MOVE WS-ORDER-TEMP TO WS-ORDER-ENTRY (WS-SORT-J2)         
072300            END-IF.                                                       
072400        3022-EXIT.                                                        
072500            EXIT.                                                         
072600*                                                                         
072700*    TRY ALREADY-OPEN ROOMS FIRST (TIGHTEST FIT), AND ONLY                
072800*    REACH FOR AN UNOPENED ROOM IF NO OPEN ROOM CAN TAKE THIS             
072900*    BUCKET - THIS IS WHAT KEEPS THE BORROWED-ROOM COUNT DOWN.            
073000*    A BUCKET THAT FITS NOWHERE IS LEFT UNASSIGNED ("N") RATHER           
073100*    THAN ABENDING THE STEP.                                              
073200        3030-ASSIGN-ONE-BUCKET.                                           
073300            MOVE WS-ORDER-ENTRY (WS-ORD-IX) TO WS-CUR-BUCKET.             
073400            MOVE ZERO TO WS-BEST-ROOM.                                    
073500            MOVE 99999 TO WS-BEST-METRIC.                                 
073600            PERFORM 3040-TRY-USED-ROOM THRU 3040-EXIT                     
073700                VARYING WS-RM-IX FROM 1 BY 1                              
073800                UNTIL WS-RM-IX > WS-RM-COUNT.                             
073900            IF WS-BEST-ROOM = ZERO                                        
074000                MOVE 99999 TO WS-BEST-METRIC                              
074100                PERFORM 3050-TRY-UNUSED-ROOM THRU 3050-EXIT               
074200                    VARYING WS-RM-IX FROM 1 BY 1                          
074300                    UNTIL WS-RM-IX > WS-RM-COUNT                          
074400            END-IF.                                                       
074500            IF WS-BEST-ROOM NOT = ZERO                                    
074600                PERFORM 3060-COMMIT-ASSIGNMENT THRU 3060-EXIT             
074700            ELSE                                                          
074800                MOVE "N" TO BK-STATUS (WS-CUR-BUCKET)                     
074900            END-IF.                                                       
075000        3030-EXIT.                                                        
075100            EXIT.                                                         
075200*                                                                         
075300*    TIGHTEST-FIT METRIC AMONG OPEN ROOMS = CAPACITY MINUS                
075400*    WHAT IS ALREADY ASSIGNED MINUS THIS BUCKET'S HEADCOUNT -             
075500*    THE SMALLEST (MOST NEGATIVE-LEANING) LEFTOVER WINS, SO               
075600*    SPACE IS NOT WASTED IN A ROOM WITH ROOM TO SPARE.                    
075700        3040-TRY-USED-ROOM.                                               
075800            IF RM-USED (WS-RM-IX) = "Y"                                   
075900                PERFORM 3070-CHECK-ROOM-FOR-BUCKET THRU 3070-EXIT         
076000                IF WS-ROOM-OK-SW = "Y"                                    
076100                    COMPUTE WS-CUR-METRIC =                               
076200                        RM-CAPACITY (WS-RM-IX) -                          
076300                        RM-TOTAL-ASSIGNED (WS-RM-IX) -                    
076400                        BK-COUNT (WS-CUR-BUCKET)                          
076500                    IF WS-CUR-METRIC < WS-BEST-METRIC                     
076600                        MOVE WS-CUR-METRIC TO WS-BEST-METRIC              
076700                        MOVE WS-RM-IX TO WS-BEST-ROOM                     
076800                    END-IF                                                
076900                END-IF                                                    
077000            END-IF.                                                       
077100        3040-EXIT.                                                        
077200            EXIT.                                                         
077300*                                                                         
077400*    WHEN NO OPEN ROOM FITS, OPEN THE SMALLEST UNOPENED ROOM              
077500*    THAT FITS - NOT THE FIRST, THE SMALLEST - SO A LARGE                 
077600*    LECTURE HALL IS NOT BURNED ON A SIX-SEAT BUCKET.                     
077700        3050-TRY-UNUSED-ROOM.                                             
077800            IF RM-USED (WS-RM-IX) = "N"                                   
077900                PERFORM 3070-CHECK-ROOM-FOR-BUCKET THRU 3070-EXIT         
078000                IF WS-ROOM-OK-SW = "Y"                                    
078100                    IF RM-CAPACITY (WS-RM-IX) < WS-BEST-METRIC            
078200                        MOVE RM-CAPACITY (WS-RM-IX)                       
078300                            TO WS-BEST-METRIC                             
078400                        MOVE WS-RM-IX TO WS-BEST-ROOM                     
078500                    END-IF                                                
078600                END-IF                                                    
078700            END-IF.                                                       
078800        3050-EXIT.                                                        
078900            EXIT.                                                         
079000*                                                                         
079100*    THREE GATES BEFORE A ROOM IS EVEN CONSIDERED: IN THE POOL,           
079200*    AVAILABILITY WINDOW COVERS THE BUCKET, AND CAPACITY COVERS           
079300*    WHAT IS ALREADY ASSIGNED PLUS THIS BUCKET.  ONLY THEN DOES           
079400*    3080 CHECK FOR A TIME-OVERLAP WITH ANOTHER BUCKET ALREADY            
079500*    IN THIS SAME ROOM (B8 - NO DOUBLE-BOOKING).                          
079600        3070-CHECK-ROOM-FOR-BUCKET.                                       
079700            MOVE "N" TO WS-ROOM-OK-SW.                                    
079800            IF RM-IN-POOL (WS-RM-IX) = "Y"                                
079900                    AND RM-AVAIL-START (WS-RM-IX) <=                      
080000                        BK-START (WS-CUR-BUCKET)                          
080100                    AND BK-END (WS-CUR-BUCKET) <=                         
080200                        RM-AVAIL-END (WS-RM-IX)                           
080300                    AND RM-CAPACITY (WS-RM-IX) >=                         
080400                        RM-TOTAL-ASSIGNED (WS-RM-IX) +                    
080500                        BK-COUNT (WS-CUR-BUCKET)                          
080600                MOVE "N" TO WS-OVERLAP-SW                                 
080700                PERFORM 3080-CHECK-ONE-OTHER-BUCKET THRU 3080-EXIT        
080800                    VARYING WS-BK-IX FROM 1 BY 1                          
080900                    UNTIL WS-BK-IX > WS-BUCKET-COUNT                      
081000                        OR WS-OVERLAP-SW = "Y"                            
081100                IF WS-OVERLAP-SW = "N"                                    
081200                    MOVE "Y" TO WS-ROOM-OK-SW                             
081300                END-IF                                                    
081400            END-IF.                                                       
081500        3070-EXIT.                                                        
081600            EXIT.                                                         
081700*                                                                         
081800*    ONLY OTHER BUCKETS ALREADY "A" (ASSIGNED) TO THIS SAME               
081900*    ROOM MATTER - AN UNASSIGNED OR DIFFERENT-ROOM BUCKET CAN             
082000*    NEVER COLLIDE WITH WHAT WE ARE ABOUT TO COMMIT HERE.                 
082100        3080-CHECK-ONE-OTHER-BUCKET.                                      
082200            IF BK-STATUS (WS-BK-IX) = "A"                                 
082300                AND BK-ROOM (WS-BK-IX) =                                  
082400                    RM-LOCATION (WS-RM-IX)                                
082500                AND WS-BK-IX NOT = WS-CUR-BUCKET                          
082600                MOVE BK-START (WS-CUR-BUCKET) TO WS-OV-START-1            
082700                MOVE BK-END   (WS-CUR-BUCKET) TO WS-OV-END-1              
082800                MOVE BK-START (WS-BK-IX)      TO WS-OV-START-2            
082900                MOVE BK-END   (WS-BK-IX)      TO WS-OV-END-2              
083000                PERFORM 7700-OVERLAP-TEST THRU 7700-EXIT                  
083100                IF WS-OV-OVERLAP = "Y"                                    
083200                    MOVE "Y" TO WS-OVERLAP-SW                             
083300                END-IF                                                    
083400            END-IF.                                                       
083500        3080-EXIT.                                                        
083600            EXIT.                                                         
083700*                                                                         
083800*    COMMIT THE WINNING ROOM TO THE BUCKET AND ROLL ITS                   
083900*    HEADCOUNT INTO THE ROOM'S RUNNING TOTAL - THIS IS WHAT               
084000*    3040 READS BACK ON THE NEXT BUCKET TRIED AGAINST THIS ROOM.          
084100        3060-COMMIT-ASSIGNMENT.                                           
084200            MOVE "A" TO BK-STATUS (WS-CUR-BUCKET).                        
084300            MOVE RM-LOCATION (WS-BEST-ROOM)                               
084400                TO BK-ROOM (WS-CUR-BUCKET).                               
084500            ADD BK-COUNT (WS-CUR-BUCKET)                                  
084600                TO RM-TOTAL-ASSIGNED (WS-BEST-ROOM).                      
084700            MOVE "Y" TO RM-USED (WS-BEST-ROOM).                           
084800        3060-EXIT.                                                        
084900            EXIT.                                                         
085000*                                                                         
085100*    THIS WHOLE SECTION IS BYPASSED ON A NORMAL RUN - IT ONLY             
085200*    EXECUTES WHEN THE OPERATOR SETS UPSI-0 ON IN THE PARM CARD,          
085300*    TYPICALLY TO WORK AROUND A PROBLEM WITH THE OPTIMIZED                
085400*    ASSIGNER ON A PARTICULAR FINALS WEEK.                                
085500        4000-ASSIGN-ROOMS-GREEDY.                                         
085600*          U6 - ALTERNATE MODE, SELECTED BY UPSI-0.  WALKS THE            
085700*          EXAM ROWS IN FILE ORDER, NOT BUCKET BY BUCKET, AND             
085800*          TAKES THE FIRST ROOM IN POOL ORDER WITH A FREE SEAT.           
085900            PERFORM 4010-ASSIGN-ONE-ROW THRU 4010-EXIT                    
086000                VARYING WS-SX-IX FROM 1 BY 1                              
086100                UNTIL WS-SX-IX > WS-SCHED-COUNT.                          
086200        4000-EXIT.                                                        
086300            EXIT.                                                         
086400*                                                                         
086500*    WALKS THE ROOM POOL IN TABLE ORDER (NOT SORTED BY SIZE               
086600*    THE WAY U5 IS) AND TAKES THE FIRST ROOM WITH A SEAT LEFT             
086700*    FOR THIS EXAM'S EXACT START/END - THE ORIGINAL 1988                  
086800*    METHOD, KEPT ONLY FOR THE UPSI-0 FALLBACK.                           
086900        4010-ASSIGN-ONE-ROW.                                              
087000            IF SX-STATUS (WS-SX-IX) NOT = "SCHEDULED"                     
087100                MOVE SPACES TO SX-ASSIGNED-ROOM (WS-SX-IX)                
087200                MOVE "NO ROOM NEEDED - NOT SCHEDULED"                     
087300                    TO SX-ASSIGN-STATUS (WS-SX-IX)                        
087400            ELSE                                                          
087500                MOVE SX-BUCKET-NO (WS-SX-IX) TO WS-CUR-BUCKET             
087600                IF WS-CUR-BUCKET = ZERO                                   
087700                    MOVE SPACES TO SX-ASSIGNED-ROOM (WS-SX-IX)            
087800                    MOVE "INVALID TIME SLOT"                              
087900                        TO SX-ASSIGN-STATUS (WS-SX-IX)                    
088000                ELSE                                                      
088100                    MOVE "N" TO WS-FOUND-ROOM-SW                          
088200                    PERFORM 4020-TRY-ONE-ROOM THRU 4020-EXIT              
088300                        VARYING WS-RM-IX FROM 1 BY 1                      
088400                        UNTIL WS-RM-IX > WS-RM-COUNT                      
088500                            OR WS-FOUND-ROOM-SW = "Y"                     
088600                    IF WS-FOUND-ROOM-SW = "Y"                             
088700                        MOVE RM-LOCATION (WS-BEST-ROOM)                   
088800                            TO SX-ASSIGNED-ROOM (WS-SX-IX)                
088900                        MOVE "ASSIGNED"                                   
089000                            TO SX-ASSIGN-STATUS (WS-SX-IX)                
089100                    ELSE                                                  
089200                        MOVE SPACES                                       
089300                            TO SX-ASSIGNED-ROOM (WS-SX-IX)                
089400*                      WORD THE REJECT DIFFERENTLY DEPENDING ON           
089500*                      WHETHER ANY ROOM AT ALL COULD HAVE TAKEN           
089600*                      THIS BUCKET - HELPS THE TESTING CENTER             
089700*                      TELL "TOO FEW SEATS" FROM "NO ROOM FITS            
089800*                      THE TIME AT ALL" ON THE EXCEPTION REPORT.          
089900                        IF BK-HAS-ROOM (WS-CUR-BUCKET) = "Y"              
090000                            MOVE                                          
090100                                "NO AVAILABLE ROOMS WITH CAPACITY"        
090200                                TO SX-ASSIGN-STATUS (WS-SX-IX)            
090300                        ELSE                                              
090400                            MOVE "NO ROOMS AVAILABLE"                     
090500                                TO SX-ASSIGN-STATUS (WS-SX-IX)            
090600                        END-IF                                            
090700                    END-IF                                                
090800                END-IF                                                    
090900            END-IF.                                                       
091000        4010-EXIT.                                                        
091100            EXIT.                                                         
091200*                                                                         
091300*    A ROOM IS USABLE FOR THIS ROW IF IT IS IN THE POOL AND ITS           
091400*    WINDOW COVERS THE BUCKET'S SPAN - SEAT AVAILABILITY IS               
091500*    CHECKED SEPARATELY BELOW, ROW BY ROW RATHER THAN BUCKET              
091600*    BY BUCKET.                                                           
091700        4020-TRY-ONE-ROOM.                                                
091800            IF RM-IN-POOL (WS-RM-IX) = "Y"                                
091900                    AND RM-AVAIL-START (WS-RM-IX) <=                      
092000                        BK-START (WS-CUR-BUCKET)                          
092100                    AND BK-END (WS-CUR-BUCKET) <=                         
092200                        RM-AVAIL-END (WS-RM-IX)                           
092300                MOVE RM-LOCATION (WS-RM-IX)    TO WS-SEAT-ROOM            
092400                MOVE BK-START (WS-CUR-BUCKET)  TO WS-SEAT-START           
092500                MOVE BK-END   (WS-CUR-BUCKET)  TO WS-SEAT-END             
092600                PERFORM 4030-FIND-SEAT-ENTRY THRU 4030-EXIT               
092700                IF WS-SEAT-USED < RM-CAPACITY (WS-RM-IX)                  
092800                    PERFORM 4040-BUMP-SEAT-ENTRY THRU 4040-EXIT           
092900                    MOVE WS-RM-IX TO WS-BEST-ROOM                         
093000                    MOVE "Y" TO WS-FOUND-ROOM-SW                          
093100                END-IF                                                    
093200            END-IF.                                                       
093300        4020-EXIT.                                                        
093400            EXIT.                                                         
093500*                                                                         
093600*    LOOK UP HOW MANY SEATS ARE ALREADY TAKEN IN THIS ROOM FOR            
093700*    THIS EXACT START/END - A FRESH COMBINATION LEAVES WS-SEAT-           
093800*    IX ZERO AND WS-SEAT-USED ZERO, WHICH READS AS "ROOM EMPTY".          
093900        4030-FIND-SEAT-ENTRY.                                             
094000            MOVE WS-SEAT-ROOM  TO WS-SEEK-ROOM.                           
094100            MOVE WS-SEAT-START TO WS-SEEK-START.                          
094200            MOVE WS-SEAT-END   TO WS-SEEK-END.                            
094300            MOVE ZERO TO WS-SEAT-USED.                                    
094400            MOVE ZERO TO WS-SEAT-IX.                                      
094500            PERFORM 4031-CHECK-ONE-SEAT-ENTRY THRU 4031-EXIT              
094600                VARYING WS-SE-IX FROM 1 BY 1                              
094700                UNTIL WS-SE-IX > WS-SEAT-COUNT                            
094800                    OR WS-SEAT-IX NOT = ZERO.                             
094900        4030-EXIT.                                                        
095000            EXIT.                                                         
095100*                                                                         
095200        4031-CHECK-ONE-SEAT-ENTRY.                                        
095300            IF SE-KEY (WS-SE-IX) = WS-SEEK-KEY-FLAT                       
095400                MOVE SE-COUNT (WS-SE-IX) TO WS-SEAT-USED                  
095500                MOVE WS-SE-IX TO WS-SEAT-IX                               
095600            END-IF.                                                       
095700        4031-EXIT.                                                        
095800            EXIT.                                                         
095900*                                                                         
096000*    NEW COMBINATION GETS A NEW TABLE ROW STARTING AT ONE SEAT            
096100*    TAKEN; AN EXISTING COMBINATION JUST HAS ITS COUNT BUMPED.            
096200        4040-BUMP-SEAT-ENTRY.                                             
096300            IF WS-SEAT-IX = ZERO                                          
096400                ADD 1 TO WS-SEAT-COUNT                                    
096500                MOVE WS-SEEK-KEY-FLAT TO SE-KEY (WS-SEAT-COUNT)           
096600                MOVE 1 TO SE-COUNT (WS-SEAT-COUNT)                        
096700            ELSE                                                          
096800                ADD 1 TO SE-COUNT (WS-SEAT-IX)                            
096900            END-IF.                                                       
097000        4040-EXIT.                                                        
097100            EXIT.                                                         
097200*                                                                         
097300        5000-STAMP-OPTIMIZED.                                             
097400*          AFTER U5 HAS GIVEN EACH BUCKET AT MOST ONE ROOM,               
097500*          WALK THE EXAM ROWS AND COPY THE BUCKET'S RESULT ONTO           
097600*          EACH ROW (B9).                                                 
097700            PERFORM 5010-STAMP-ONE-ROW THRU 5010-EXIT                     
097800                VARYING WS-SX-IX FROM 1 BY 1                              
097900                UNTIL WS-SX-IX > WS-SCHED-COUNT.                          
098000        5000-EXIT.                                                        
098100            EXIT.                                                         
098200*                                                                         
098300*    A BUCKET THAT GOT A ROOM IN U5 GETS IT STAMPED ONTO EVERY            
098400*    ROW LINKED TO IT; A BUCKET THAT DID NOT ("N") STAMPS "NO             
098500*    ROOMS AVAILABLE" ONTO ALL OF ITS ROWS - THIS IS WHAT MAKES           
098600*    U5's ONE-ROOM-PER-BUCKET DECISION VISIBLE ON EVERY EXAM.             
098700        5010-STAMP-ONE-ROW.                                               
098800            IF SX-STATUS (WS-SX-IX) NOT = "SCHEDULED"                     
098900                MOVE SPACES TO SX-ASSIGNED-ROOM (WS-SX-IX)                
099000                MOVE "NO ROOM NEEDED - NOT SCHEDULED"                     
099100                    TO SX-ASSIGN-STATUS (WS-SX-IX)                        
099200            ELSE                                                          
099300                MOVE SX-BUCKET-NO (WS-SX-IX) TO WS-CUR-BUCKET             
099400                IF WS-CUR-BUCKET = ZERO                                   
099500                    MOVE SPACES TO SX-ASSIGNED-ROOM (WS-SX-IX)            
099600                    MOVE "INVALID TIME SLOT"                              
099700                        TO SX-ASSIGN-STATUS (WS-SX-IX)                    
099800                ELSE                                                      
099900                    IF BK-STATUS (WS-CUR-BUCKET) = "A"                    
100000                        PERFORM 5020-CHECK-SEAT-AND-STAMP                 
100100                            THRU 5020-EXIT                                
100200                    ELSE                                                  
100300                        MOVE SPACES TO SX-ASSIGNED-ROOM (WS-SX-IX)        
100400                        MOVE "NO ROOMS AVAILABLE"                         
100500                            TO SX-ASSIGN-STATUS (WS-SX-IX)                
100600                    END-IF                                                
100700                END-IF                                                    
100800            END-IF.                                                       
100900        5010-EXIT.                                                        
101000            EXIT.                                                         
101100*                                                                         
101200*    BK-STAMPED COUNTS HOW MANY ROWS HAVE BEEN STAMPED FOR THIS           
101300*    BUCKET SO FAR - IF THE ROOM'S PHYSICAL CAPACITY WAS                  
101400*    SOMEHOW SMALLER THAN THE BUCKET'S HEADCOUNT (SHOULD NOT              
101500*    HAPPEN GIVEN 3070's CHECK, BUT GUARDED HERE ANYWAY) THE              
101600*    OVERFLOW ROWS FALL THROUGH TO "NO AVAILABLE ROOMS WITH               
101700*    CAPACITY" INSTEAD OF AN ASSIGNMENT NOBODY CAN HONOR.                 
101800        5020-CHECK-SEAT-AND-STAMP.                                        
101900            ADD 1 TO BK-STAMPED (WS-CUR-BUCKET).                          
102000            PERFORM 5030-FIND-BUCKET-ROOM-CAP THRU 5030-EXIT.             
102100            IF BK-STAMPED (WS-CUR-BUCKET) <= WS-ROOM-CAP-FOUND            
102200                MOVE BK-ROOM (WS-CUR-BUCKET)                              
102300                    TO SX-ASSIGNED-ROOM (WS-SX-IX)                        
102400                MOVE "ASSIGNED (OPT)"                                     
102500                    TO SX-ASSIGN-STATUS (WS-SX-IX)                        
102600            ELSE                                                          
102700                MOVE SPACES TO SX-ASSIGNED-ROOM (WS-SX-IX)                
102800                MOVE "NO AVAILABLE ROOMS WITH CAPACITY"                   
102900                    TO SX-ASSIGN-STATUS (WS-SX-IX)                        
103000            END-IF.                                                       
103100        5020-EXIT.                                                        
103200            EXIT.                                                         
103300*                                                                         
103400        5030-FIND-BUCKET-ROOM-CAP.                                        
103500            MOVE ZERO TO WS-ROOM-CAP-FOUND.                               
103600            PERFORM 5040-CHECK-ONE-ROOM-CAP THRU 5040-EXIT                
103700                VARYING WS-RM-IX FROM 1 BY 1                              
103800                UNTIL WS-RM-IX > WS-RM-COUNT                              
103900                    OR WS-ROOM-CAP-FOUND > ZERO.                          
104000        5030-EXIT.                                                        
104100            EXIT.                                                         
104200*                                                                         
104300        5040-CHECK-ONE-ROOM-CAP.                                          
104400            IF RM-LOCATION (WS-RM-IX) = BK-ROOM (WS-CUR-BUCKET)           
104500                MOVE RM-CAPACITY (WS-RM-IX) TO WS-ROOM-CAP-FOUND          
104600            END-IF.                                                       
104700        5040-EXIT.                                                        
104800            EXIT.                                                         
104900*                                                                         
105000*    GENERIC STRICT-OVERLAP TEST (B8) - TWO SPANS OVERLAP                 
105100*    EXACTLY WHEN THE LATER OF THE TWO STARTS IS STILL BEFORE             
105200*    THE EARLIER OF THE TWO ENDS.  TOUCHING AT A SHARED                   
105300*    ENDPOINT (ONE ENDS EXACTLY WHEN THE OTHER BEGINS) IS NOT             
105400*    AN OVERLAP.                                                          
105500        7700-OVERLAP-TEST.                                                
105600            MOVE "N" TO WS-OV-OVERLAP.                                    
105700            IF WS-OV-START-1 > WS-OV-START-2                              
105800                MOVE WS-OV-START-1 TO WS-OV-MAX-START                     
105900            ELSE                                                          
106000                MOVE WS-OV-START-2 TO WS-OV-MAX-START                     
106100            END-IF.                                                       
106200            IF WS-OV-END-1 < WS-OV-END-2                                  
106300                MOVE WS-OV-END-1 TO WS-OV-MIN-END                         
106400            ELSE                                                          
106500                MOVE WS-OV-END-2 TO WS-OV-MIN-END                         
106600            END-IF.                                                       
106700            IF WS-OV-MAX-START < WS-OV-MIN-END                            
106800                MOVE "Y" TO WS-OV-OVERLAP                                 
106900            END-IF.                                                       
107000        7700-EXIT.                                                        
107100            EXIT.                                                         
107200*                                                                         
107300*    WRITE ONE ATPWK3 RECORD PER EXAM ROW, REGARDLESS OF                  
107400*    ASSIGNMENT OUTCOME - ATPRPT NEEDS TO SEE THE UNASSIGNED              
107500*    ROWS TOO, TO BUILD ITS EXCEPTION SECTION.                            
107600        9000-WRITE-ASSIGN-FILE.                                           
107700            PERFORM 9010-WRITE-ONE-ASSIGN THRU 9010-EXIT                  
107800                VARYING WS-SX-IX FROM 1 BY 1                              
107900                UNTIL WS-SX-IX > WS-SCHED-COUNT.                          
108000        9000-EXIT.                                                        
108100            EXIT.                                                         
108200*                                                                         
108300        9010-WRITE-ONE-ASSIGN.                                            
108400            INITIALIZE AS-ASSIGN-RECORD.                                  
108500*          CARRY THE ORIGINAL SCHEDULE FIELDS FORWARD UNCHANGED -         
108600*          ATPRPT NEEDS THE FULL SCHEDULE PICTURE, NOT JUST THE           
108700*          ROOM RESULT, TO BUILD ITS PRINTED LINE.                        
108800            MOVE SX-STUDENT-ID (WS-SX-IX)    TO AS-STUDENT-ID.            
108900            MOVE SX-CRN (WS-SX-IX)           TO AS-CRN.                   
109000            MOVE SX-DURATION-MINUTES (WS-SX-IX)                           
109100                TO AS-DURATION-MINUTES.                                   
109200            MOVE SX-NOAM-FLAG (WS-SX-IX)     TO AS-NOAM-FLAG.             
109300            MOVE SX-NOPM-FLAG (WS-SX-IX)     TO AS-NOPM-FLAG.             
109400            MOVE SX-START (WS-SX-IX)         TO AS-SCHED-START.           
109500            MOVE SX-END (WS-SX-IX)           TO AS-SCHED-END.             
109600            MOVE SX-LABEL (WS-SX-IX)         TO AS-SCHED-LABEL.           
109700            MOVE SX-STATUS (WS-SX-IX)                                     
109800                TO AS-SCHED-STATUS.                                       
109900*          THEN APPEND WHAT THIS STEP ADDED - THE ASSIGNED ROOM           
110000*          (OR SPACES) AND THE ASSIGNMENT-STATUS TEXT.                    
110100            MOVE SX-ASSIGNED-ROOM (WS-SX-IX)                              
110200                TO AS-ASSIGNED-ROOM.                                      
110300            MOVE SX-ASSIGN-STATUS (WS-SX-IX)                              
110400                TO AS-ASSIGN-STATUS.                                      
110500            WRITE AS-ASSIGN-RECORD.                                       
110600        9010-EXIT.                                                        
110700            EXIT.                                                         
110800*                                                                         
110900*    TALLY THE ROOMS-USED COUNT ONE LAST TIME BEFORE CLOSING -            
111000*    U6 SETS RM-USED AS IT GOES BUT U5 ONLY SETS IT IN 3060, SO           
111100*    A SINGLE COUNT HERE COVERS BOTH MODES THE SAME WAY (HD-              
111200*    3501 - SEE THE CHANGE LOG).                                          
111300        0900-CLOSE-FILES.                                                 
111400            PERFORM 0910-COUNT-ROOMS-USED THRU 0910-EXIT                  
111500                VARYING WS-RM-IX FROM 1 BY 1                              
111600                UNTIL WS-RM-IX > WS-RM-COUNT.                             
111700            CLOSE SCHED-FILE.                                             
111800            CLOSE ROOM-FILE.                                              
111900            CLOSE ASSIGN-FILE.                                            
112000            DISPLAY "ATPRUM - EXAMS READ     " WS-SCHED-COUNT.            
112100            DISPLAY "ATPRUM - BUCKETS BUILT  " WS-BUCKET-COUNT.           
112200            DISPLAY "ATPRUM - ROOMS USED     "                            
112300                WS-ROOMS-USED-COUNT.                                      
112400        0900-EXIT.                                                        
112500            EXIT.                                                         
112600*                                                                         
112700        0910-COUNT-ROOMS-USED.                                            
112800            IF RM-USED (WS-RM-IX) = "Y"                                   
112900                ADD 1 TO WS-ROOMS-USED-COUNT                              
113000            END-IF.                                                       
113100        0910-EXIT.                                                        
113200            EXIT.                                                         
113300*                                                                         
113400*    FATAL FILE-OPEN ERROR ONLY - THIS STEP HAS NO OTHER ABEND            
113500*    PATH.  DISPLAY ALL THREE FILE STATUSES SO THE OPERATOR               
113600*    DOES NOT HAVE TO GUESS WHICH DD STATEMENT IS BAD.                    
113700        9900-ABEND.                                                       
113800            MOVE "ATPRUM" TO WS-ABEND-PGM.                                
113900            DISPLAY "*** " WS-ABEND-PGM " ABEND ***".                     
114000            DISPLAY WS-ABEND-TEXT.                                        
114100            DISPLAY "SCHED=" WS-SCHED-STATUS                              
114200                    " ROOM=" WS-ROOM-STATUS                               
114300                    " ASSIGN=" WS-ASSIGN-STATUS.                          
114400            STOP RUN.                                                     
114500        9900-EXIT.                                                        
114600            EXIT.                                                         
