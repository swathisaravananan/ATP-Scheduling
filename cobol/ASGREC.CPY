000100*    ASGREC.CPY                                                           
000200*    RECORD LAYOUT - ROOM-ASSIGNMENT RECORD                               
000300*    ATP EXAM SCHEDULING SYSTEM                                           
000400*                                                                         
000500*    WRITTEN BY ATPRUM - ONE RECORD PER EXAM REQUEST, CARRYING            
000600*    FORWARD EVERY SC- FIELD FROM THE SCHEDULED-EXAM RECORD               
000700*    PLUS THE ROOM THAT WAS ASSIGNED (IF ANY).  READ BY ATPRPT            
000800*    TO BUILD THE FINAL RESULTS AND EXCEPTIONS REPORT.                    
000900*                                                                         
001000*    FIXED FIELDS, LINE SEQUENTIAL, 128 BYTES PER RECORD.                 
001100*                                                                         
001200*    MAINT LOG                                                            
001300*    880109 SK  ORIGINAL LAYOUT                                           
001400*    881117 RV  WIDENED AS-ASSIGN-STATUS FROM 20 TO 30 TO HOLD            
001500*               "NO AVAILABLE ROOMS WITH CAPACITY"                        
001600*                                                                         
001700        01  AS-ASSIGN-RECORD.                                             
001800            02  AS-STUDENT-ID           PIC X(9).                         
001900            02  AS-CRN                  PIC X(5).                         
002000            02  AS-DURATION-MINUTES     PIC 9(4).                         
002100            02  AS-NOAM-FLAG            PIC X.                            
002200            02  AS-NOPM-FLAG            PIC X.                            
002300            02  AS-SCHED-START          PIC 9(12).                        
002400            02  AS-SCHED-END            PIC 9(12).                        
002500            02  AS-SCHED-LABEL          PIC X(20).                        
002600            02  AS-SCHED-STATUS         PIC X(20).                        
002700            02  AS-ASSIGNED-ROOM        PIC X(12).                        
002800            02  AS-ASSIGN-STATUS        PIC X(30).                        
002900            02  FILLER                  PIC X(2).                         
