000100*    TTBREC.CPY                                                           
000200*    RECORD LAYOUT - STUDENT CLASS TIMETABLE SLOT                         
000300*    ATP EXAM SCHEDULING SYSTEM                                           
000400*                                                                         
000500*    ONE RECORD PER WEEKLY MEETING SLOT ON A STUDENT'S CLASS              
000600*    SCHEDULE.  FILE IS SORTED BY TT-STUDENT-ID BY THE FEED               
000700*    FROM THE REGISTRAR - ATPSCH LOADS IT INTO A TABLE KEYED              
000800*    BY STUDENT SO THE CONFLICT CHECK (B4) CAN SEARCH IT                  
000900*    WITHOUT RE-READING THE FILE FOR EVERY EXAM REQUEST.                  
001000*                                                                         
001100*    FIXED FIELDS, LINE SEQUENTIAL, 18 BYTES PER RECORD.  NO              
001200*    ROOM LEFT FOR A FILLER PAD.                                          
001300*                                                                         
001400*    MAINT LOG                                                            
001500*    870315 SK  ORIGINAL LAYOUT                                           
001600*    920108 RV  TT-WEEKDAY CHANGED FROM 1-7 (MON-SUN) TO THE              
001700*               REGISTRAR'S 0-6 (MON-SUN) NUMBERING                       
001800*                                                                         
001900        01  TT-TIMETABLE-RECORD.                                          
002000            02  TT-STUDENT-ID           PIC X(9).                         
002100            02  TT-SLOT-WEEKDAY         PIC 9.                            
002200            02  TT-SLOT-START           PIC 9(4).                         
002300            02  TT-SLOT-END             PIC 9(4).                         
