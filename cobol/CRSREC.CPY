000100*    CRSREC.CPY                                                           
000200*    RECORD LAYOUT - COURSE SIGN-UP RECORD (CRN MASTER)                   
000300*    ATP EXAM SCHEDULING SYSTEM                                           
000400*                                                                         
000500*    ONE RECORD PER COURSE THAT HAS AN INSTRUCTOR EXAM SIGN-UP            
000600*    ON FILE.  LOADED INTO A TABLE BY ATPREQ AND CARRIED FORWARD          
000700*    ON THE EXAM-REQUEST WORK RECORD (SEE REQREC.CPY) SO THAT             
000800*    ATPSCH DOES NOT HAVE TO RE-OPEN THE COURSE FILE.                     
000900*                                                                         
001000*    FIXED FIELDS, LINE SEQUENTIAL, 40 BYTES PER RECORD.                  
001100*                                                                         
001200*    MAINT LOG                                                            
001300*    870212 SK  ORIGINAL LAYOUT FOR EXAM SIGN-UP CONVERSION               
001400*    870330 SK  ADDED THE EIGHT ALTERNATE-SLOT OPTION FLAGS               
001500*    891115 RV  CLARIFIED COMMENTS, NO FIELD CHANGE                       
001600*    980730 JB  Y2K REVIEW - CR-INST-EXAM-DATE IS ALREADY CCYY            
001700*                                                                         
001800        01  CR-COURSE-RECORD.                                             
001900            02  CR-CRN                  PIC X(5).                         
002000            02  CR-CLASS-START-TIME     PIC 9(4).                         
002100            02  CR-CLASS-DAYS           PIC X(7).                         
002200            02  CR-INST-EXAM-DATE       PIC 9(8).                         
002300            02  CR-INST-EXAM-TIME       PIC 9(4).                         
002400            02  CR-INST-EXAM-DURATION   PIC 9(3).                         
002500            02  CR-OPTION-FLAGS.                                          
002600                03  CR-OPT-8AM-DAY-OF       PIC X.                        
002700                    88  CR-8AM-DAY-OF-Y        VALUE "Y".                 
002800                03  CR-OPT-5PM-DAY-OF       PIC X.                        
002900                    88  CR-5PM-DAY-OF-Y        VALUE "Y".                 
003000                03  CR-OPT-8AM-DAY-BEFORE   PIC X.                        
003100                    88  CR-8AM-DAY-BEF-Y       VALUE "Y".                 
003200                03  CR-OPT-5PM-DAY-BEFORE   PIC X.                        
003300                    88  CR-5PM-DAY-BEF-Y       VALUE "Y".                 
003400                03  CR-OPT-8AM-DAY-AFTER    PIC X.                        
003500                    88  CR-8AM-DAY-AFT-Y       VALUE "Y".                 
003600                03  CR-OPT-5PM-DAY-AFTER    PIC X.                        
003700                    88  CR-5PM-DAY-AFT-Y       VALUE "Y".                 
003800                03  CR-OPT-8AM-WEEK-AFTER   PIC X.                        
003900                    88  CR-8AM-WEEK-AFT-Y      VALUE "Y".                 
004000                03  CR-OPT-5PM-WEEK-AFTER   PIC X.                        
004100                    88  CR-5PM-WEEK-AFT-Y      VALUE "Y".                 
004200            02  FILLER                  PIC X(1).                         
