000100*    REQREC.CPY                                                           
000200*    RECORD LAYOUT - EXAM REQUEST WORK RECORD                             
000300*    ATP EXAM SCHEDULING SYSTEM                                           
000400*                                                                         
000500*    WRITTEN BY ATPREQ (ONE PER STUDENT/COURSE ENROLLMENT THAT            
000600*    MATCHED BOTH THE COURSE FILE AND THE STUDENT FILE) AND               
000700*    READ BY ATPSCH, WHICH TURNS IT INTO A SCHEDULED-EXAM                 
000800*    RECORD.  THIS IS AN INTERNAL JOB-STREAM WORK FILE - IT               
000900*    NEVER LEAVES THE ATP JOB AND HAS NO EXTERNAL SPEC.                   
001000*                                                                         
001100*    FIXED FIELDS, LINE SEQUENTIAL, 60 BYTES PER RECORD.                  
001200*                                                                         
001300*    MAINT LOG                                                            
001400*    870412 SK  ORIGINAL LAYOUT, REPLACES THE OLD CARD-IMAGE              
001500*               INTERFACE BETWEEN THE MERGE STEP AND THE                  
001600*               SCHEDULER STEP                                            
001700*                                                                         
001800        01  RQ-REQUEST-RECORD.                                            
001900            02  RQ-STUDENT-ID               PIC X(9).                     
002000            02  RQ-CRN                      PIC X(5).                     
002100            02  RQ-CLASS-START-TIME         PIC 9(4).                     
002200            02  RQ-CLASS-DAYS               PIC X(7).                     
002300            02  RQ-INST-EXAM-DATE           PIC 9(8).                     
002400            02  RQ-INST-EXAM-TIME           PIC 9(4).                     
002500            02  RQ-INST-EXAM-DURATION       PIC 9(3).                     
002600            02  RQ-OPTION-FLAGS.                                          
002700                03  RQ-OPT-8AM-DAY-OF       PIC X.                        
002800                03  RQ-OPT-5PM-DAY-OF       PIC X.                        
002900                03  RQ-OPT-8AM-DAY-BEFORE   PIC X.                        
003000                03  RQ-OPT-5PM-DAY-BEFORE   PIC X.                        
003100                03  RQ-OPT-8AM-DAY-AFTER    PIC X.                        
003200                03  RQ-OPT-5PM-DAY-AFTER    PIC X.                        
003300                03  RQ-OPT-8AM-WEEK-AFTER   PIC X.                        
003400                03  RQ-OPT-5PM-WEEK-AFTER   PIC X.                        
003500            02  RQ-NOAM-FLAG                PIC X.                        
003600            02  RQ-NOPM-FLAG                PIC X.                        
003700            02  RQ-DURATION-MINUTES         PIC 9(4).                     
003800            02  FILLER                      PIC X(6).                     
