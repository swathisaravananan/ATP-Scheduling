000100*    ENRREC.CPY                                                           
000200*    RECORD LAYOUT - STUDENT TO COURSE ENROLLMENT LINK                    
000300*    ATP EXAM SCHEDULING SYSTEM                                           
000400*                                                                         
000500*    ONE RECORD PER STUDENT/COURSE PAIR THAT REQUIRES AN                  
000600*    ALTERNATIVE EXAM.  DRIVES THE ATPREQ BUILD LOOP - FILE               
000700*    ORDER OF THIS FILE IS THE PROCESSING ORDER FOR THE WHOLE             
000800*    RUN (SEE ATPREQ 0300-BUILD-REQUESTS).                                
000900*                                                                         
001000*    FIXED FIELDS, LINE SEQUENTIAL, 14 BYTES PER RECORD.  NO              
001100*    ROOM LEFT FOR A FILLER PAD.                                          
001200*                                                                         
001300*    MAINT LOG                                                            
001400*    870212 SK  ORIGINAL LAYOUT                                           
001500*                                                                         
001600        01  EN-ENROLL-RECORD.                                             
001700            02  EN-STUDENT-ID           PIC X(9).                         
001800            02  EN-CRN                  PIC X(5).                         
