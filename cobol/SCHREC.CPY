000100*    SCHREC.CPY                                                           
000200*    RECORD LAYOUT - SCHEDULED-EXAM RECORD                                
000300*    ATP EXAM SCHEDULING SYSTEM                                           
000400*                                                                         
000500*    WRITTEN BY ATPSCH - ONE RECORD FOR EVERY EXAM REQUEST,               
000600*    WHETHER OR NOT A SLOT WAS FOUND.  READ BY ATPRUM FOR THE             
000700*    ROOM ASSIGNMENT PASS AND, THROUGH ASGREC, BY ATPRPT FOR              
000800*    THE EXCEPTIONS REPORT.                                               
000900*                                                                         
001000*    FIXED FIELDS, LINE SEQUENTIAL, 86 BYTES PER RECORD.                  
001100*                                                                         
001200*    MAINT LOG                                                            
001300*    870412 SK  ORIGINAL LAYOUT                                           
001400*    890903 RV  WIDENED SC-SCHED-STATUS FROM 12 TO 20 TO HOLD             
001500*               "NO AVAILABLE SLOT"                                       
001600*                                                                         
001700        01  SC-SCHED-RECORD.                                              
001800            02  SC-STUDENT-ID           PIC X(9).                         
001900            02  SC-CRN                  PIC X(5).                         
002000            02  SC-DURATION-MINUTES     PIC 9(4).                         
002100            02  SC-NOAM-FLAG            PIC X.                            
002200            02  SC-NOPM-FLAG            PIC X.                            
002300            02  SC-SCHED-START          PIC 9(12).                        
002400            02  SC-SCHED-END            PIC 9(12).                        
002500            02  SC-SCHED-LABEL          PIC X(20).                        
002600            02  SC-SCHED-STATUS         PIC X(20).                        
002700                88  SC-STATUS-SCHEDULED                                   
002800                        VALUE "SCHEDULED           ".                     
002900                88  SC-STATUS-NO-SLOT                                     
003000                        VALUE "NO AVAILABLE SLOT   ".                     
003100                88  SC-STATUS-BAD-DATE                                    
003200                        VALUE "INVALID INSTR DATE  ".                     
003300            02  FILLER                  PIC X(2).                         
